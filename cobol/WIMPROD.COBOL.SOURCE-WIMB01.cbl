       IDENTIFICATION DIVISION.                                         00010000
       PROGRAM-ID. WIMB01.                                              00020000
       AUTHOR. R. K. OSEI.                                              00030000
       INSTALLATION. MERIDIAN DATA SERVICES.                            00040000
       DATE-WRITTEN. 06/14/1989.                                        00050000
       DATE-COMPILED.                                                   00060000
       SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.                      00070000
      *                                                                 00080000
      ******************************************************************00090000
      *          WAREHOUSE & INVENTORY MANAGEMENT SYSTEM (WIMS)       * 00100000
      *                    MERIDIAN DATA SERVICES                     * 00110000
      *                                                               * 00120000
      * PROGRAM :   WIMB01                                            * 00130000
      *                                                               * 00140000
      * FUNCTION:   NIGHTLY STOCK AND ORDER POSTING ENGINE.  POSTS    * 00150000
      *             INBOUND/OUTBOUND SHIPMENT ITEMS AGAINST THE       * 00160000
      *             PRODUCT/WAREHOUSE STOCK-LEVEL MASTER (CLAMPED AT  * 00170000
      *             ZERO) AND EXTENDS PURCHASE-ORDER LINE ITEMS INTO  * 00180000
      *             THE ORDER TOTAL-AMOUNT.  MUST RUN BEFORE WIMB02,  * 00190000
      *             WIMB03 AND WIMB04 SO THOSE STEPS SEE CURRENT      * 00200000
      *             STOCK AND ORDER TOTALS.                           * 00210000
      *                                                               * 00220000
      * FILES   :   ORDERS      -  SEQUENTIAL      (INPUT)            * 00230000
      *             ORDNEW      -  SEQUENTIAL      (OUTPUT)           * 00240000
      *             ORDITEM     -  SEQUENTIAL      (INPUT)            * 00250000
      *             SHIPMNT     -  SEQUENTIAL      (INPUT)            * 00260000
      *             SHPITEM     -  SEQUENTIAL      (INPUT)            * 00270000
      *             SHPDELT     -  SORT WORK FILE                     * 00280000
      *             STOCKLVL    -  SEQUENTIAL      (INPUT)            * 00290000
      *             STKLVNEW    -  SEQUENTIAL      (OUTPUT)           * 00300000
      *             SHPPERF     -  SEQUENTIAL      (OUTPUT)           * 00301000
      *                                                               * 00310000
      ******************************************************************00320000
      *             PROGRAM CHANGE LOG                                * 00330000
      *             -------------------                               * 00340000
      *                                                               * 00350000
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00360000
      *  --------   --------------------  --------------------------  * 00370000
      *  06/14/89   R.OSEI                ORIGINAL PROGRAM - REQ 4402 * 00380000
      *  09/02/89   R.OSEI                ADDED SHIPMENT DELTA SORT   * 00390000
      *                                   TO SUPPORT MULTI-SHIPMENT   * 00400000
      *                                   DAYS PER PRODUCT/WAREHOUSE  * 00410000
      *  01/22/90   T.MCADOO              CLAMP NEW STOCK AT ZERO ON  * 00420000
      *                                   OUTBOUND-ONLY POSTINGS      * 00430000
      *  07/09/91   T.MCADOO              FIX ORDER TOTAL WHEN ORDER  * 00440000
      *                                   HAS ZERO ITEM RECORDS       * 00450000
      *  11/30/92   J.PELLETIER           REQ 5188 - CANCELLED ORDERS * 00460000
      *                                   STILL RE-EXTEND ITEM TOTALS * 00470000
      *  03/11/94   J.PELLETIER           TABLE SIZE INCREASE, ADDED  * 00480000
      *                                   WS-WIM-BATCH-ERROR ABEND    * 00490000
      *                                   MESSAGE ON BAD FILE STATUS  * 00500000
      *  08/19/96   K.ABUBAKAR            Y2K IMPACT REVIEW - DATE    * 00510000
      *                                   FIELDS ALREADY 4-DIGIT YEAR * 00520000
      *  02/02/99   K.ABUBAKAR            REQ 6041 - VALIDATE NUMERIC * 00530000
      *                                   CLASS ON QUANTITY BEFORE    * 00540000
      *                                   POSTING, SKIP AND FLAG BAD  * 00550000
      *                                   DETAIL RECORDS              * 00560000
      *  10/05/01   D.STRAUSS             REQ 6390 - UPSI-0 RERUN     * 00570000
      *                                   SWITCH TO SUPPRESS STOCKLVL * 00580000
      *                                   REWRITE ON RESTART          * 00590000
      *  05/14/04   T.VASQUEZ             REQ 5117 - MULTI-DELTA DAYS * 00591000
      *                                   WERE NETTING ALL DELTAS FOR * 00592000
      *                                   A KEY BEFORE THE ZERO CLAMP,* 00593000
      *                                   SO A HEAVY SHIP-OUT AHEAD OF* 00594000
      *                                   A LATER RECEIPT COULD BORROW* 00595000
      *                                   STOCK THAT WAS NEVER THERE. * 00596000
      *                                   NOW APPLIES AND CLAMPS EACH * 00597000
      *                                   DELTA AS IT IS CONSUMED     * 00598000
      *  05/14/04   T.VASQUEZ             REQ 5121 - SHIPMENT         * 00599000
      *                                     PERFORMANCE (DELAY DAYS,  * 00599200
      *                                     ITEM COUNT, TOTAL VALUE)  * 00599400
      *                                     NOW WRITTEN TO SHPPERF PER* 00599600
      *                                     SHIPMENT ON THE SAME PASS * 00599800
      ******************************************************************00600000
           EJECT                                                        00610000
       ENVIRONMENT DIVISION.                                            00620000
      *                                                                 00630000
       CONFIGURATION SECTION.                                           00640000
       SPECIAL-NAMES.                                                   00650000
           UPSI-0 IS WS-RERUN-SWITCH                                    00660000
               ON STATUS IS WIM-RERUN-REQUESTED                         00670000
               OFF STATUS IS WIM-NORMAL-RUN.                            00680000
      *                                                                 00690000
       INPUT-OUTPUT SECTION.                                            00700000
       FILE-CONTROL.                                                    00710000
      *                                                                 00720000
           SELECT ORDERS-IN          ASSIGN TO ORDERS                   00730000
               FILE STATUS IS WS-ORDERS-STATUS.                         00740000
           SELECT ORDERS-OUT         ASSIGN TO ORDNEW.                  00750000
           SELECT ORDER-ITEMS-IN     ASSIGN TO ORDITEM.                 00760000
           SELECT SHIPMENTS-IN       ASSIGN TO SHIPMNT.                 00770000
           SELECT SHIP-ITEMS-IN      ASSIGN TO SHPITEM.                 00780000
           SELECT SHIP-DELTA-SORT    ASSIGN TO SHPDELT.                 00790000
           SELECT SHIP-DELTA-OUT     ASSIGN TO SHPDELS.                 00800000
           SELECT STOCK-LEVEL-IN     ASSIGN TO STOCKLVL.                00810000
           SELECT STOCK-LEVEL-OUT    ASSIGN TO STKLVNEW.                00820000
           SELECT SHIP-PERF-OUT      ASSIGN TO SHPPERF.                 00821000
           EJECT                                                        00830000
       DATA DIVISION.                                                   00840000
       FILE SECTION.                                                    00850000
      *                                                                 00860000
       FD  ORDERS-IN                                                    00870000
           LABEL RECORDS ARE STANDARD                                   00880000
           RECORDING MODE IS F                                          00890000
           RECORD CONTAINS 63 CHARACTERS.                               00900000
           COPY ORDERM.                                                 00910000
      *                                                                 00920000
       FD  ORDERS-OUT                                                   00930000
           LABEL RECORDS ARE STANDARD                                   00940000
           RECORDING MODE IS F                                          00950000
           RECORD CONTAINS 63 CHARACTERS.                               00960000
       01  ORDERS-OUT-REC              PIC X(63).                       00970000
      *                                                                 00980000
       FD  ORDER-ITEMS-IN                                               00990000
           LABEL RECORDS ARE STANDARD                                   01000000
           RECORDING MODE IS F                                          01010000
           RECORD CONTAINS 50 CHARACTERS.                               01020000
           COPY ORDITM.                                                 01030000
      *                                                                 01040000
       FD  SHIPMENTS-IN                                                 01050000
           LABEL RECORDS ARE STANDARD                                   01060000
           RECORDING MODE IS F                                          01070000
           RECORD CONTAINS 77 CHARACTERS.                               01080000
           COPY SHPMNT.                                                 01090000
      *                                                                 01100000
       FD  SHIP-ITEMS-IN                                                01110000
           LABEL RECORDS ARE STANDARD                                   01120000
           RECORDING MODE IS F                                          01130000
           RECORD CONTAINS 50 CHARACTERS.                               01140000
           COPY SHPITM.                                                 01150000
      *                                                                 01160000
       SD  SHIP-DELTA-SORT.                                             01170000
       01  WK-SHIP-DELTA-REC.                                           01180000
           05  WK-SD-KEY.                                               01190000
               10  WK-SD-PRODUCT-ID    PIC 9(07).                       01200000
               10  WK-SD-WAREHOUSE-ID  PIC 9(05).                       01210000
           05  WK-SD-DELTA-QTY         PIC S9(08).                      01220000
      *                                                                 01230000
       FD  SHIP-DELTA-OUT                                               01240000
           LABEL RECORDS ARE STANDARD                                   01250000
           RECORDING MODE IS F                                          01260000
           RECORD CONTAINS 20 CHARACTERS.                               01270000
       01  SHIP-DELTA-OUT-REC          PIC X(20).                       01280000
      *                                                                 01290000
       FD  STOCK-LEVEL-IN                                               01300000
           LABEL RECORDS ARE STANDARD                                   01310000
           RECORDING MODE IS F                                          01320000
           RECORD CONTAINS 20 CHARACTERS.                               01330000
           COPY STOCKLV.                                                01340000
      *                                                                 01350000
       FD  STOCK-LEVEL-OUT                                              01360000
           LABEL RECORDS ARE STANDARD                                   01370000
           RECORDING MODE IS F                                          01380000
           RECORD CONTAINS 20 CHARACTERS.                               01390000
       01  STOCK-LEVEL-OUT-REC         PIC X(20).                       01400000
      *                                                                 01401000
       FD  SHIP-PERF-OUT                                                01402000
           LABEL RECORDS ARE STANDARD                                   01403000
           RECORDING MODE IS F                                          01404000
           RECORD CONTAINS 40 CHARACTERS.                               01405000
       01  SHIP-PERF-OUT-REC.                                           01406000
           05  SPF-SHIPMENT-ID         PIC 9(07).                       01407000
           05  SPF-DELAY-KNOWN         PIC X(01).                       01408000
               88  SPF-DELAY-IS-KNOWN      VALUE 'Y'.                   01409000
           05  SPF-DELAY-DAYS          PIC S9(07).                      01409200
           05  SPF-ITEM-COUNT          PIC 9(05).                       01409400
           05  SPF-TOTAL-VALUE         PIC S9(09)V99.                   01409600
           05  FILLER                  PIC X(09).                       01409800
           EJECT                                                        01410000
       WORKING-STORAGE SECTION.                                         01420000
      *                                                                 01430000
      ******************************************************************01440000
      *    SWITCHES                                                   * 01450000
      ******************************************************************01460000
      *                                                                 01470000
       01  WS-SWITCHES.                                                 01480000
           05  WS-ORDERS-EOF-SW        PIC X   VALUE SPACES.            01490000
               88  ORDERS-EOF                  VALUE 'Y'.               01500000
           05  WS-ORDITM-EOF-SW        PIC X   VALUE SPACES.            01510000
               88  ORDITM-EOF                  VALUE 'Y'.               01520000
           05  WS-SHPMNT-EOF-SW        PIC X   VALUE SPACES.            01530000
               88  SHPMNT-EOF                  VALUE 'Y'.               01540000
           05  WS-SHPITM-EOF-SW        PIC X   VALUE SPACES.            01550000
               88  SHPITM-EOF                  VALUE 'Y'.               01560000
           05  WS-STOCK-EOF-SW         PIC X   VALUE SPACES.            01570000
               88  STOCK-EOF                   VALUE 'Y'.               01580000
           05  WS-DELTA-EOF-SW         PIC X   VALUE SPACES.            01590000
               88  DELTA-EOF                   VALUE 'Y'.               01600000
      *                                                                 01610000
      ******************************************************************01620000
      *    CLASS TEST FOR NUMERIC QUANTITY VALIDATION                 * 01630000
      ******************************************************************01640000
      *                                                                 01650000
       01  WS-CLASS-TEST-AREA          PIC X(07).                       01660000
      *                                                                 01670000
       SPECIAL-NAMES-CLASS-NOTE.                                        01680000
      *    (CLASS DIGITS-ONLY DECLARED BELOW IS TESTED VIA NUMERIC     *01690000
      *     CLASS CONDITION ON THE QUANTITY FIELDS THEMSELVES)         *01700000
      *                                                                 01710000
      ******************************************************************01720000
      *    FILE STATUS / I-O WORK FIELDS                              * 01730000
      ******************************************************************01740000
      *                                                                 01750000
       01  WS-FILE-STATUSES.                                            01760000
           05  WS-ORDERS-STATUS        PIC XX  VALUE SPACES.            01770000
           05  WS-ORDITM-STATUS        PIC XX  VALUE SPACES.            01780000
           05  WS-SHPMNT-STATUS        PIC XX  VALUE SPACES.            01790000
           05  WS-SHPITM-STATUS        PIC XX  VALUE SPACES.            01800000
           05  WS-STOCK-STATUS         PIC XX  VALUE SPACES.            01810000
           05  WS-DELTA-STATUS         PIC XX  VALUE SPACES.            01820000
      *                                                                 01830000
      ******************************************************************01840000
      *    ORDER POSTING WORK FIELDS                                  * 01850000
      ******************************************************************01860000
      *                                                                 01870000
       01  WS-ORDER-WORK.                                               01880000
           05  WS-ORD-ACCUM-TOTAL      PIC S9(09)V99 VALUE ZEROES       01890000
                                                       COMP-3.          01900000
           05  WS-ITEM-EXTENSION       PIC S9(09)V99 VALUE ZEROES       01910000
                                                       COMP-3.          01920000
           05  WS-ORDER-COUNT          PIC S9(07)    VALUE ZEROES       01930000
                                                       COMP.            01940000
           05  WS-ORDITM-COUNT         PIC S9(07)    VALUE ZEROES       01950000
                                                       COMP.            01960000
      *                                                                 01970000
       01  WS-HIGH-KEY-ORDER           PIC 9(07)   VALUE 9999999.       01980000
      *                                                                 01990000
      ******************************************************************02000000
      *    SHIPMENT DELTA WORK FIELDS                                 * 02010000
      ******************************************************************02020000
      *                                                                 02030000
       01  WS-SHIP-WORK.                                                02040000
           05  WS-CURRENT-SHIPMENT-ID  PIC 9(07)   VALUE ZEROES.        02050000
           05  WS-CURRENT-SHIP-TYPE    PIC X(08)   VALUE SPACES.        02060000
           05  WS-CURRENT-WAREHOUSE    PIC 9(05)   VALUE ZEROES.        02070000
           05  WS-SIGNED-DELTA         PIC S9(08)  VALUE ZEROES COMP-3. 02080000
           05  WS-SHIP-COUNT           PIC S9(07)  VALUE ZEROES COMP.   02090000
           05  WS-SHPITM-BAD-COUNT     PIC S9(05)  VALUE ZEROES COMP.   02100000
      *                                                                 02110000
       01  WS-HIGH-KEY-SHIPMENT        PIC 9(07)   VALUE 9999999.       02120000
      *                                                                 02121000
      ******************************************************************02122000
      *    SHIPMENT PERFORMANCE WORK FIELDS - REQ 5121                * 02123000
      ******************************************************************02124000
      *                                                                 02125000
       01  WS-SHIP-PERF-WORK.                                           02126000
           05  WS-SHP-ITEM-COUNT       PIC S9(05)  VALUE ZEROES COMP.   02127000
           05  WS-SHP-TOTAL-VALUE      PIC S9(09)V99 VALUE ZEROES       02128000
                                                       COMP-3.          02129000
           05  WS-SHP-DELAY-DAYS       PIC S9(07)  VALUE ZEROES COMP-3. 02130000
           05  WS-SHP-PERF-COUNT       PIC S9(07)  VALUE ZEROES COMP.   02131000
      *                                                                 02132000
       COPY WIMS01P.                                                    02133000
      *                                                                 02134000
      ******************************************************************02140000
      *    STOCK MERGE WORK FIELDS - THREE REDEFINED KEY COMPARE AREAS* 02150000
      ******************************************************************02160000
      *                                                                 02170000
       01  WS-MASTER-KEY-AREA.                                          02180000
           05  WS-MASTER-PRODUCT-ID    PIC 9(07)   VALUE 9999999.       02190000
           05  WS-MASTER-WAREHOUSE-ID  PIC 9(05)   VALUE 99999.         02200000
       01  WS-MASTER-KEY-R REDEFINES WS-MASTER-KEY-AREA                 02210000
                                       PIC 9(12).                       02220000
      *                                                                 02230000
       01  WS-DELTA-KEY-AREA.                                           02240000
           05  WS-DELTA-PRODUCT-ID     PIC 9(07)   VALUE 9999999.       02250000
           05  WS-DELTA-WAREHOUSE-ID   PIC 9(05)   VALUE 99999.         02260000
       01  WS-DELTA-KEY-R  REDEFINES WS-DELTA-KEY-AREA                  02270000
                                       PIC 9(12).                       02280000
      *                                                                 02290000
       01  WS-RUN-STOCK-GROUP.                                          02300000
           05  WS-RUN-STOCK-QTY        PIC S9(08)  VALUE ZEROES COMP-3. 02310000
           05  WS-RUN-STOCK-QTY-X REDEFINES WS-RUN-STOCK-QTY            02320000
                                       PIC S9(08).                      02330000
      *                                                                 02340000
       01  WS-GROUP-KEY-AREA.                                           02350000
           05  WS-GROUP-PRODUCT-ID     PIC 9(07)   VALUE ZEROES.        02360000
           05  WS-GROUP-WAREHOUSE-ID   PIC 9(05)   VALUE ZEROES.        02370000
      *                                                                 02380000
       01  WS-STOCK-ROW-COUNT          PIC S9(07)  VALUE ZEROES COMP.   02400000
       01  WS-RETURN-CODE              PIC 9(04)   VALUE ZEROES COMP.   02410000
      *                                                                 02420000
      ******************************************************************02430000
      *    ABEND MESSAGE BLOCK - BAD FILE STATUS ON ANY WIMB01 FILE   * 02440000
      ******************************************************************02450000
      *                                                                 02460000
       01  WS-WIM-BATCH-ERROR-01.                                       02470000
           05  FILLER              PIC X     VALUE SPACES.              02480000
           05  FILLER              PIC X(7)  VALUE 'ERROR: '.           02490000
           05  FILLER              PIC X(10) VALUE 'PROGRAM = '.        02500000
           05  WBE-PROGRAM-ID      PIC X(8)  VALUE 'WIMB01'.            02510000
           05  FILLER              PIC X(14) VALUE ', PARAGRAPH = '.    02520000
           05  WBE-PARAGRAPH       PIC X(9)  VALUE SPACES.              02530000
      *                                                                 02540000
       01  WS-WIM-BATCH-ERROR-02.                                       02550000
           05  FILLER              PIC X(8)  VALUE SPACES.              02560000
           05  WBE-MESSAGE         PIC X(39) VALUE SPACES.              02570000
           05  FILLER              PIC X(16) VALUE 'FILE STATUS   ='.   02580000
           05  WBE-FILE-STATUS     PIC X(2)  VALUE SPACES.              02590000
           05  FILLER              PIC X(15) VALUE SPACES.              02600000
           EJECT                                                        02610000
      ******************************************************************02620000
      *    P R O C E D U R E    D I V I S I O N                       * 02630000
      ******************************************************************02640000
      *                                                                 02650000
       PROCEDURE DIVISION.                                              02660000
      *                                                                 02670000
      ******************************************************************02680000
      *    PARAGRAPH:  P00000-MAINLINE                                * 02690000
      *    FUNCTION :  PROGRAM ENTRY - RUN THE ORDER POSTING PASS,    * 02700000
      *                THEN THE SHIPMENT/STOCK POSTING PASS.          * 02710000
      ******************************************************************02720000
      *                                                                 02730000
       P00000-MAINLINE.                                                 02740000
      *                                                                 02750000
           OPEN INPUT  ORDERS-IN                                        02760000
                       ORDER-ITEMS-IN                                   02770000
                OUTPUT ORDERS-OUT.                                      02780000
      *                                                                 02790000
           PERFORM P10000-POST-ORDERS THRU P10000-EXIT.                 02800000
      *                                                                 02810000
           CLOSE ORDERS-IN ORDER-ITEMS-IN ORDERS-OUT.                   02820000
      *                                                                 02830000
           IF WIM-RERUN-REQUESTED                                       02840000
               DISPLAY 'WIMB01 - UPSI-0 ON, STOCKLVL REWRITE SKIPPED'   02850000
               GOBACK.                                                  02860000
      *                                                                 02870000
           OPEN INPUT  SHIPMENTS-IN                                     02880000
                       SHIP-ITEMS-IN                                    02890000
                       STOCK-LEVEL-IN                                   02900000
                OUTPUT STOCK-LEVEL-OUT                                  02910000
                       SHIP-PERF-OUT.                                   02911000
      *                                                                 02920000
           PERFORM P20000-SORT-SHIP-DELTAS THRU P20000-EXIT.            02930000
           PERFORM P30000-MERGE-STOCK      THRU P30000-EXIT.            02940000
      *                                                                 02950000
           CLOSE SHIPMENTS-IN SHIP-ITEMS-IN                             02960000
                 STOCK-LEVEL-IN STOCK-LEVEL-OUT                         02970000
                 SHIP-PERF-OUT.                                         02971000
      *                                                                 02980000
           DISPLAY 'WIMB01 - ORDERS POSTED       = ' WS-ORDER-COUNT.    02990000
           DISPLAY 'WIMB01 - SHIPMENTS POSTED     = ' WS-SHIP-COUNT.    03000000
           DISPLAY 'WIMB01 - STOCK ROWS WRITTEN = ' WS-STOCK-ROW-COUNT. 03010000
           DISPLAY 'WIMB01 - BAD SHIP ITEMS SKIPPED = '                 03020000
                   WS-SHPITM-BAD-COUNT.                                 03030000
           DISPLAY 'WIMB01 - SHIP PERFORMANCE ROWS = '                  03031000
                   WS-SHP-PERF-COUNT.                                   03032000
      *                                                                 03040000
           GOBACK.                                                      03050000
      *                                                                 03060000
       P00000-EXIT.                                                     03070000
           EXIT.                                                        03080000
           EJECT                                                        03090000
      ******************************************************************03100000
      *    PARAGRAPH:  P10000-POST-ORDERS                             * 03110000
      *    FUNCTION :  MATCH ORDER-ITEMS AGAINST THE ORDER MASTER ON  * 03120000
      *                ASCENDING ORDER-ID, EXTEND EACH ITEM AND       * 03130000
      *                ACCUMULATE THE ORDER TOTAL-AMOUNT.  BOTH FILES * 03140000
      *                ARE SORTED ORDER-ID ASCENDING SO A SYNCHRONIZED* 03150000
      *                READ IS USED - NO INTERMEDIATE SORT REQUIRED.  * 03160000
      ******************************************************************03170000
      *                                                                 03180000
       P10000-POST-ORDERS.                                              03190000
      *                                                                 03200000
           PERFORM P10100-READ-ORDER      THRU P10100-EXIT.             03210000
           PERFORM P10200-READ-ORDITM     THRU P10200-EXIT.             03220000
      *                                                                 03230000
           PERFORM P10300-ORDER-LOOP      THRU P10300-EXIT              03240000
               UNTIL ORDERS-EOF.                                        03250000
      *                                                                 03260000
       P10000-EXIT.                                                     03270000
           EXIT.                                                        03280000
      *                                                                 03290000
       P10100-READ-ORDER.                                               03300000
           READ ORDERS-IN                                               03310000
               AT END                                                   03320000
                   MOVE 'Y'            TO WS-ORDERS-EOF-SW              03330000
                   MOVE WS-HIGH-KEY-ORDER TO ORD-ORDER-ID               03340000
           NOT AT END                                                   03350000
               ADD 1                   TO WS-ORDER-COUNT.               03360000
      *                                                                 03370000
           IF WS-ORDERS-STATUS NOT = '00' AND NOT = '  ' AND            03380000
              NOT ORDERS-EOF                                            03390000
               MOVE 'P10100-READ-ORDER' TO WBE-PARAGRAPH                03400000
               MOVE 'BAD STATUS READING ORDERS-IN     '                 03410000
                                        TO WBE-MESSAGE                  03420000
               MOVE WS-ORDERS-STATUS   TO WBE-FILE-STATUS               03430000
               PERFORM P90000-ABEND THRU P90000-EXIT.                   03440000
      *                                                                 03450000
       P10100-EXIT.                                                     03460000
           EXIT.                                                        03470000
      *                                                                 03480000
       P10200-READ-ORDITM.                                              03490000
           READ ORDER-ITEMS-IN                                          03500000
               AT END                                                   03510000
                   MOVE 'Y'            TO WS-ORDITM-EOF-SW              03520000
                   MOVE WS-HIGH-KEY-ORDER TO ORDITM-ORDER-ID            03530000
           NOT AT END                                                   03540000
               ADD 1                   TO WS-ORDITM-COUNT.              03550000
      *                                                                 03560000
       P10200-EXIT.                                                     03570000
           EXIT.                                                        03580000
      *                                                                 03590000
       P10300-ORDER-LOOP.                                               03600000
      *                                                                 03610000
           MOVE ZEROES                 TO WS-ORD-ACCUM-TOTAL.           03620000
      *                                                                 03630000
           PERFORM P10400-SUM-ITEMS THRU P10400-EXIT                    03640000
               UNTIL ORDITM-ORDER-ID NOT = ORD-ORDER-ID.                03650000
      *                                                                 03660000
           MOVE WS-ORD-ACCUM-TOTAL      TO ORD-TOTAL-AMOUNT.            03670000
           MOVE ORDER-RECORD            TO ORDERS-OUT-REC.              03680000
           WRITE ORDERS-OUT-REC.                                        03690000
      *                                                                 03700000
           PERFORM P10100-READ-ORDER THRU P10100-EXIT.                  03710000
      *                                                                 03720000
       P10300-EXIT.                                                     03730000
           EXIT.                                                        03740000
      *                                                                 03750000
       P10400-SUM-ITEMS.                                                03760000
      *                                                                 03770000
           IF ORDITM-QUANTITY NUMERIC AND ORDITM-UNIT-PRICE NUMERIC     03780000
               COMPUTE WS-ITEM-EXTENSION ROUNDED =                      03790000
                       ORDITM-QUANTITY * ORDITM-UNIT-PRICE              03800000
               MOVE WS-ITEM-EXTENSION   TO ORDITM-TOTAL-PRICE           03810000
               ADD WS-ITEM-EXTENSION    TO WS-ORD-ACCUM-TOTAL           03820000
           END-IF.                                                      03830000
      *                                                                 03840000
           PERFORM P10200-READ-ORDITM THRU P10200-EXIT.                 03850000
      *                                                                 03860000
       P10400-EXIT.                                                     03870000
           EXIT.                                                        03880000
           EJECT                                                        03890000
      ******************************************************************03900000
      *    PARAGRAPH:  P20000-SORT-SHIP-DELTAS                        * 03910000
      *    FUNCTION :  BUILD A SIGNED STOCK-DELTA RECORD FOR EVERY    * 03920000
      *                SHIPMENT ITEM (POSITIVE FOR INBOUND, NEGATIVE  * 03930000
      *                FOR OUTBOUND) AND SORT THE DELTAS INTO         * 03940000
      *                PRODUCT-ID/WAREHOUSE-ID SEQUENCE SO THEY CAN   * 03950000
      *                BE MATCHED AGAINST THE STOCK-LEVEL MASTER,     * 03960000
      *                WHICH IS NOT IN SHIPMENT-ID SEQUENCE.          * 03970000
      ******************************************************************03980000
      *                                                                 03990000
       P20000-SORT-SHIP-DELTAS.                                         04000000
      *                                                                 04010000
           SORT SHIP-DELTA-SORT                                         04020000
               ON ASCENDING KEY WK-SD-PRODUCT-ID WK-SD-WAREHOUSE-ID     04030000
               INPUT PROCEDURE P21000-BUILD-DELTAS THRU P21000-EXIT     04040000
               GIVING SHIP-DELTA-OUT.                                   04050000
      *                                                                 04060000
      *    NOTE: SORT GIVING WRITES THE SIGNED DELTAS TO THE SHPDELS    04070000
      *    SCRATCH DATA SET.  P30000 RE-OPENS IT FOR INPUT TO DRIVE     04080000
      *    THE STOCK-LEVEL MATCH/MERGE BELOW.                           04090000
      *                                                                 04100000
       P20000-EXIT.                                                     04110000
           EXIT.                                                        04120000
      *                                                                 04130000
       P21000-BUILD-DELTAS.                                             04140000
      *                                                                 04150000
           PERFORM P21100-READ-SHPMNT THRU P21100-EXIT.                 04160000
           PERFORM P21200-READ-SHPITM THRU P21200-EXIT.                 04170000
      *                                                                 04180000
           PERFORM P21300-SHIP-LOOP   THRU P21300-EXIT                  04190000
               UNTIL SHPMNT-EOF.                                        04200000
      *                                                                 04210000
       P21000-EXIT.                                                     04220000
           EXIT.                                                        04230000
      *                                                                 04240000
       P21100-READ-SHPMNT.                                              04250000
           READ SHIPMENTS-IN                                            04260000
               AT END                                                   04270000
                   MOVE 'Y'             TO WS-SHPMNT-EOF-SW             04280000
                   MOVE WS-HIGH-KEY-SHIPMENT TO SHP-SHIPMENT-ID         04290000
           NOT AT END                                                   04300000
               ADD 1                    TO WS-SHIP-COUNT                04310000
               MOVE SHP-SHIPMENT-ID     TO WS-CURRENT-SHIPMENT-ID       04320000
               MOVE SHP-SHIP-TYPE       TO WS-CURRENT-SHIP-TYPE         04330000
               MOVE SHP-WAREHOUSE-ID    TO WS-CURRENT-WAREHOUSE.        04340000
      *                                                                 04350000
       P21100-EXIT.                                                     04360000
           EXIT.                                                        04370000
      *                                                                 04380000
       P21200-READ-SHPITM.                                              04390000
           READ SHIP-ITEMS-IN                                           04400000
               AT END                                                   04410000
                   MOVE 'Y'             TO WS-SHPITM-EOF-SW             04420000
                   MOVE WS-HIGH-KEY-SHIPMENT TO SHPITM-SHIPMENT-ID.     04430000
      *                                                                 04440000
       P21200-EXIT.                                                     04450000
           EXIT.                                                        04460000
      *                                                                 04470000
       P21300-SHIP-LOOP.                                                04480000
      *                                                                 04490000
           MOVE ZERO TO WS-SHP-ITEM-COUNT                               04491000
                        WS-SHP-TOTAL-VALUE.                             04492000
      *                                                                 04493000
           PERFORM P21400-ITEM-LOOP THRU P21400-EXIT                    04500000
               UNTIL SHPITM-SHIPMENT-ID NOT = WS-CURRENT-SHIPMENT-ID    04510000
                  OR SHPITM-EOF.                                        04520000
      *                                                                 04530000
      *    REQ 5121 - WRITE THE SHIPMENT-PERFORMANCE ROW WHILE THE      04531000
      *    SHIPMENT RECORD IS STILL CURRENT, THEN ADVANCE.              04532000
           PERFORM P21500-WRITE-SHIP-PERF THRU P21500-EXIT.             04533000
      *                                                                 04534000
           PERFORM P21100-READ-SHPMNT THRU P21100-EXIT.                 04540000
      *                                                                 04550000
       P21300-EXIT.                                                     04560000
           EXIT.                                                        04570000
      *                                                                 04580000
       P21400-ITEM-LOOP.                                                04590000
      *                                                                 04600000
           IF SHPITM-QUANTITY NUMERIC                                   04610000
               IF WS-CURRENT-SHIP-TYPE = 'INBOUND '                     04620000
                   MOVE SHPITM-QUANTITY TO WS-SIGNED-DELTA              04630000
               ELSE                                                     04640000
                   COMPUTE WS-SIGNED-DELTA = ZERO - SHPITM-QUANTITY     04650000
               END-IF                                                   04660000
               MOVE SHPITM-PRODUCT-ID   TO WK-SD-PRODUCT-ID             04670000
               MOVE WS-CURRENT-WAREHOUSE                                04680000
                                        TO WK-SD-WAREHOUSE-ID           04690000
               MOVE WS-SIGNED-DELTA     TO WK-SD-DELTA-QTY              04700000
               RELEASE WK-SHIP-DELTA-REC                                04710000
               ADD 1                    TO WS-SHP-ITEM-COUNT            04711000
               ADD SHPITM-TOTAL-PRICE   TO WS-SHP-TOTAL-VALUE           04712000
           ELSE                                                         04720000
               ADD 1                    TO WS-SHPITM-BAD-COUNT          04730000
           END-IF.                                                      04740000
      *                                                                 04750000
           PERFORM P21200-READ-SHPITM THRU P21200-EXIT.                 04760000
      *                                                                 04770000
       P21400-EXIT.                                                     04780000
           EXIT.                                                        04790000
      *                                                                 04791000
      ******************************************************************04792000
      *    PARAGRAPH:  P21500-WRITE-SHIP-PERF                          *04793000
      *    FUNCTION :  REQ 5121 - WRITES ONE SHPPERF ROW PER SHIPMENT  *04794000
      *      WITH ITS ITEM COUNT, TOTAL VALUE, AND DELIVERY DELAY,     *04795000
      *      WHEN BOTH EXPECTED AND ACTUAL DELIVERY DATES ARE PRESENT. *04796000
      ******************************************************************04797000
      *                                                                 04798000
       P21500-WRITE-SHIP-PERF.                                          04798100
           MOVE WS-CURRENT-SHIPMENT-ID TO SPF-SHIPMENT-ID.              04798200
           MOVE WS-SHP-ITEM-COUNT      TO SPF-ITEM-COUNT.               04798300
           MOVE WS-SHP-TOTAL-VALUE     TO SPF-TOTAL-VALUE.              04798400
      *                                                                 04798500
           IF SHP-EXPECTED-DELIVERY NOT = ZEROES                        04798600
               AND SHP-ACTUAL-DELIVERY NOT = ZEROES                     04798700
               PERFORM P21600-DELIVERY-DELAY THRU P21600-EXIT           04798800
               MOVE 'Y'                TO SPF-DELAY-KNOWN               04798900
               MOVE WS-SHP-DELAY-DAYS  TO SPF-DELAY-DAYS                04799000
           ELSE                                                         04799100
               MOVE 'N'                TO SPF-DELAY-KNOWN               04799200
               MOVE ZERO               TO SPF-DELAY-DAYS                04799300
           END-IF.                                                      04799400
      *                                                                 04799500
           WRITE SHIP-PERF-OUT-REC.                                     04799600
           ADD 1                       TO WS-SHP-PERF-COUNT.            04799700
      *                                                                 04799800
       P21500-EXIT.                                                     04799900
           EXIT.                                                        04799950
      *                                                                 04799960
       P21600-DELIVERY-DELAY.                                           04799970
           MOVE 'DIFDY'                    TO WIMS01-FUNCTION.          04799971
           MOVE SHP-EXPECTED-DELIVERY(1:4) TO WIMS01-D1-YEAR.           04799972
           MOVE SHP-EXPECTED-DELIVERY(5:2) TO WIMS01-D1-MONTH.          04799973
           MOVE SHP-EXPECTED-DELIVERY(7:2) TO WIMS01-D1-DAY.            04799974
           MOVE SHP-ACTUAL-DELIVERY(1:4)   TO WIMS01-D2-YEAR.           04799975
           MOVE SHP-ACTUAL-DELIVERY(5:2)   TO WIMS01-D2-MONTH.          04799976
           MOVE SHP-ACTUAL-DELIVERY(7:2)   TO WIMS01-D2-DAY.            04799977
           CALL 'WIMS01' USING WIMS01-PARMS.                            04799978
           MOVE WIMS01-RESULT-DAYS         TO WS-SHP-DELAY-DAYS.        04799979
      *                                                                 04799980
       P21600-EXIT.                                                     04799990
           EXIT.                                                        04799995
           EJECT                                                        04800000
      ******************************************************************04810000
      *    PARAGRAPH:  P30000-MERGE-STOCK                             * 04820000
      *    FUNCTION :  BALANCED-LINE MATCH OF THE STOCK-LEVEL MASTER  * 04830000
      *                AGAINST THE SORTED SHIPMENT DELTAS.  A DELTA   * 04840000
      *                KEY WITH NO MASTER ROW CREATES A NEW STOCK ROW.* 04850000
      *                EACH DELTA IN A KEY GROUP IS ADDED AND CLAMPED * 04860000
      *                AT ZERO ONE AT A TIME, IN ARRIVAL ORDER, NOT   * 04870000
      *                NETTED AND CLAMPED ONCE - AN INBOUND/OUTBOUND  * 04880000
      *                MIX MUST NOT LET A HEAVY OUTBOUND DELTA THAT   * 04890000
      *                WOULD HAVE FLOORED AT ZERO "BORROW" AGAINST A  * 04900000
      *                LATER INBOUND DELTA.  SEE REQ 5117 BELOW.      * 04910000
      *                HIGH-VALUE SENTINEL KEYS DRIVE END-OF-FILE ON  * 04920000
      *                BOTH SIDES OF THE MATCH.                       * 04930000
      ******************************************************************04940000
      *                                                                 04900000
       P30000-MERGE-STOCK.                                              04910000
      *                                                                 04920000
           OPEN INPUT SHIP-DELTA-OUT.                                   04930000
      *    (SHPDELS HOLDS THE SORTED DELTAS RELEASED BY P20000 - THE    04940000
      *     REAL STOCK-LEVEL-OUT FILE STAYS OPEN OUTPUT FROM P00000)    04950000
      *                                                                 04960000
           PERFORM P30100-READ-MASTER THRU P30100-EXIT.                 04970000
           PERFORM P30200-READ-DELTA  THRU P30200-EXIT.                 04980000
      *                                                                 04990000
           PERFORM P30300-MATCH-LOOP  THRU P30300-EXIT                  05000000
               UNTIL WS-MASTER-KEY-R = 999999999999                     05010000
                 AND WS-DELTA-KEY-R  = 999999999999.                    05020000
      *                                                                 05030000
           CLOSE SHIP-DELTA-OUT.                                        05040000
      *                                                                 05050000
       P30000-EXIT.                                                     05060000
           EXIT.                                                        05070000
      *                                                                 05080000
       P30100-READ-MASTER.                                              05090000
           READ STOCK-LEVEL-IN INTO STOCK-LEVEL-RECORD                  05100000
               AT END                                                   05110000
                   MOVE 'Y'             TO WS-STOCK-EOF-SW              05120000
                   MOVE 9999999         TO WS-MASTER-PRODUCT-ID         05130000
                   MOVE 99999           TO WS-MASTER-WAREHOUSE-ID       05140000
           NOT AT END                                                   05150000
               MOVE SL-PRODUCT-ID       TO WS-MASTER-PRODUCT-ID         05160000
               MOVE SL-WAREHOUSE-ID     TO WS-MASTER-WAREHOUSE-ID.      05170000
      *                                                                 05180000
       P30100-EXIT.                                                     05190000
           EXIT.                                                        05200000
      *                                                                 05210000
       P30200-READ-DELTA.                                               05220000
           READ SHIP-DELTA-OUT INTO WK-SHIP-DELTA-REC                   05230000
               AT END                                                   05240000
                   MOVE 'Y'             TO WS-DELTA-EOF-SW              05250000
                   MOVE 9999999         TO WS-DELTA-PRODUCT-ID          05260000
                   MOVE 99999           TO WS-DELTA-WAREHOUSE-ID        05270000
           NOT AT END                                                   05280000
               MOVE WK-SD-PRODUCT-ID    TO WS-DELTA-PRODUCT-ID          05290000
               MOVE WK-SD-WAREHOUSE-ID  TO WS-DELTA-WAREHOUSE-ID.       05300000
      *                                                                 05310000
       P30200-EXIT.                                                     05320000
           EXIT.                                                        05330000
      *                                                                 05340000
       P30300-MATCH-LOOP.                                               05350000
      *                                                                 05360000
           IF WS-MASTER-KEY-R < WS-DELTA-KEY-R                          05370000
               MOVE STOCK-LEVEL-RECORD TO STOCK-LEVEL-OUT-REC           05380000
               PERFORM P30100-READ-MASTER THRU P30100-EXIT              05390000
           ELSE                                                         05400000
               IF WS-MASTER-KEY-R = WS-DELTA-KEY-R                      05410000
                   MOVE SL-CURRENT-STOCK    TO WS-RUN-STOCK-QTY         05420000
                   PERFORM P30400-APPLY-DELTAS THRU P30400-EXIT         05430000
                   MOVE WS-RUN-STOCK-QTY    TO SL-CURRENT-STOCK         05440000
                   MOVE STOCK-LEVEL-RECORD TO STOCK-LEVEL-OUT-REC       05490000
                   PERFORM P30100-READ-MASTER THRU P30100-EXIT          05500000
               ELSE                                                     05510000
                   MOVE ZERO                TO WS-RUN-STOCK-QTY         05520000
                   PERFORM P30400-APPLY-DELTAS THRU P30400-EXIT         05530000
                   MOVE SPACES                TO STOCK-LEVEL-RECORD     05570000
                   MOVE WS-GROUP-PRODUCT-ID   TO SL-PRODUCT-ID          05580000
                   MOVE WS-GROUP-WAREHOUSE-ID TO SL-WAREHOUSE-ID        05590000
                   MOVE WS-RUN-STOCK-QTY      TO SL-CURRENT-STOCK       05600000
                   MOVE STOCK-LEVEL-RECORD TO STOCK-LEVEL-OUT-REC       05610000
               END-IF                                                   05620000
           END-IF.                                                      05630000
      *                                                                 05640000
           WRITE STOCK-LEVEL-OUT-REC.                                   05650000
           ADD 1                       TO WS-STOCK-ROW-COUNT.           05660000
      *                                                                 05670000
       P30300-EXIT.                                                     05680000
           EXIT.                                                        05690000
      *                                                                 05700000
       P30400-APPLY-DELTAS.                                             05710000
      *                                                                 05720000
           MOVE WS-DELTA-PRODUCT-ID    TO WS-GROUP-PRODUCT-ID.          05740000
           MOVE WS-DELTA-WAREHOUSE-ID  TO WS-GROUP-WAREHOUSE-ID.        05750000
      *                                                                 05760000
           PERFORM P30500-ADD-ONE-DELTA THRU P30500-EXIT                05770000
               UNTIL WS-DELTA-PRODUCT-ID   NOT = WS-GROUP-PRODUCT-ID    05780000
                  OR WS-DELTA-WAREHOUSE-ID NOT = WS-GROUP-WAREHOUSE-ID  05790000
                  OR WS-DELTA-EOF-SW = 'Y'.                             05800000
      *                                                                 05810000
       P30400-EXIT.                                                     05820000
           EXIT.                                                        05830000
      *                                                                 05840000
       P30500-ADD-ONE-DELTA.                                            05850000
      *    REQ 5117 - EACH DELTA IS ADDED AND CLAMPED AT ZERO HERE,   * 05851000
      *    ONE AT A TIME, SO A RUN'S OUTBOUND/INBOUND MIX FOR A KEY   * 05852000
      *    CANNOT NET BELOW ZERO BEFORE THE FLOOR IS APPLIED.         * 05853000
      *                                                                 05860000
           COMPUTE WS-RUN-STOCK-QTY = WS-RUN-STOCK-QTY +                05861000
                   WK-SD-DELTA-QTY.                                     05862000
           IF WS-RUN-STOCK-QTY < ZERO                                   05863000
               MOVE ZERO                TO WS-RUN-STOCK-QTY             05864000
           END-IF                                                       05865000
           PERFORM P30200-READ-DELTA THRU P30200-EXIT.                  05880000
      *                                                                 05890000
       P30500-EXIT.                                                     05900000
           EXIT.                                                        05910000
           EJECT                                                        05920000
      ******************************************************************05930000
      *    PARAGRAPH:  P90000-ABEND                                   * 05940000
      *    FUNCTION :  DISPLAY THE BATCH ERROR BLOCK AND STOP THE RUN * 05950000
      *                WITH A NON-ZERO RETURN CODE ON A BAD FILE      * 05960000
      *                STATUS THAT IS NOT A NORMAL AT-END CONDITION.  * 05970000
      ******************************************************************05980000
      *                                                                 05990000
       P90000-ABEND.                                                    06000000
      *                                                                 06010000
           DISPLAY WS-WIM-BATCH-ERROR-01.                               06020000
           DISPLAY WS-WIM-BATCH-ERROR-02.                               06030000
           MOVE 0016                   TO WS-RETURN-CODE.               06040000
           MOVE WS-RETURN-CODE         TO RETURN-CODE.                  06050000
           STOP RUN.                                                    06060000
      *                                                                 06070000
       P90000-EXIT.                                                     06080000
           EXIT.                                                        06090000
