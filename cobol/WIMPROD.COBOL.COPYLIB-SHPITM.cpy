      ******************************************************************00010000
      * SHIPMENT ITEM RECORD -- SEQUENTIAL FILE SHIPITEM               *00020000
      * PARENT KEY: SHIPMENT-ID (SHIPMENT-RECORD)                      *00030000
      ******************************************************************00040000
       01  SHIPMENT-ITEM-RECORD.                                        00050000
           05  SHPITM-KEY.                                              00060000
               10  SHPITM-SHIPMENT-ID  PIC 9(07).                       00070000
               10  SHPITM-ITEM-ID      PIC 9(07).                       00080000
           05  SHPITM-PRODUCT-KEY.                                      00090000
               10  SHPITM-PRODUCT-ID   PIC 9(07).                       00100000
           05  SHPITM-QUANTITY         PIC S9(07).                      00110000
           05  SHPITM-UNIT-PRICE       PIC S9(07)V99.                   00120000
           05  SHPITM-TOTAL-PRICE      PIC S9(09)V99.                   00130000
           05  FILLER                  PIC X(02).                       00140000
