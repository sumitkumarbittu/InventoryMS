      ******************************************************************00010000
      * STOCK LEVEL RECORD (ONE PER PRODUCT/WAREHOUSE PAIR)            *00020000
      * SEQUENTIAL FILE STOCKLVL, KEYED BY PRODUCT-ID/WAREHOUSE-ID     *00030000
      ******************************************************************00040000
       01  STOCK-LEVEL-RECORD.                                          00050000
           05  STOCK-LEVEL-KEY.                                         00060000
               10  SL-PRODUCT-ID       PIC 9(07).                       00070000
               10  SL-WAREHOUSE-ID     PIC 9(05).                       00080000
           05  SL-CURRENT-STOCK        PIC S9(07).                      00090000
           05  FILLER                  PIC X(01).                       00100000
