       IDENTIFICATION DIVISION.                                         00010000
       PROGRAM-ID. WIMB02.                                              00020000
       AUTHOR. T. R. MCADOO.                                            00030000
       INSTALLATION. MERIDIAN DATA SERVICES.                            00040000
       DATE-WRITTEN. 09/10/1990.                                        00050000
       DATE-COMPILED.                                                   00060000
       SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.                      00070000
      *                                                                 00080000
      ******************************************************************00090000
      *          WAREHOUSE & INVENTORY MANAGEMENT SYSTEM (WIMS)       * 00100000
      *                    MERIDIAN DATA SERVICES                     * 00110000
      *                                                               * 00120000
      * PROGRAM :   WIMB02                                            * 00130000
      *                                                               * 00140000
      * FUNCTION:   BATCH PROGRAM THAT SCANS THE STOCK-LEVEL MASTER   * 00150000
      *             AGAINST THE PRODUCT MASTER TO PRODUCE THE LOW-    * 00160000
      *             STOCK ALERT REPORT (STOCK AT OR BELOW REORDER     * 00170000
      *             POINT, RANKED BY HOW FAR BELOW), THEN SCANS THE   * 00180000
      *             SAME STOCK-LEVEL FILE AGAINST THE WAREHOUSE       * 00190000
      *             MASTER TO PRODUCE THE WAREHOUSE UTILIZATION       * 00200000
      *             REPORT (UTILIZATION RE-DERIVED FRESH EACH RUN --  * 00210000
      *             WE DO NOT TRUST A STORED CURRENT-UTILIZATION      * 00220000
      *             VALUE ON THE WAREHOUSE MASTER).  MUST RUN AFTER   * 00230000
      *             WIMB01 SO STOCKLVL REFLECTS THE NIGHT'S POSTINGS. * 00240000
      *                                                               * 00250000
      * FILES   :   STOCKLVL    -  SEQUENTIAL      (INPUT)            * 00260000
      *             PRODUCTS    -  SEQUENTIAL      (INPUT)            * 00270000
      *             WAREHOUSES  -  SEQUENTIAL      (INPUT)            * 00280000
      *             ALRTSORT    -  SORT WORK FILE                     * 00290000
      *             ALRTDATA    -  SORT WORK FILE (GIVING OUTPUT)     * 00300000
      *             LOALRPT     -  PRINT           (OUTPUT)           * 00310000
      *             WHUTLRPT    -  PRINT           (OUTPUT)           * 00320000
      *                                                               * 00330000
      ******************************************************************00340000
      *             PROGRAM CHANGE LOG                                * 00350000
      *             -------------------                               * 00360000
      *                                                               * 00370000
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00380000
      *  --------   --------------------  --------------------------  * 00390000
      *  09/10/90   T.MCADOO              ORIGINAL PROGRAM - REQ 4517 * 00400000
      *  04/02/91   T.MCADOO              REQ 4680 - ADDED WAREHOUSE  * 00410000
      *                                   UTILIZATION REPORT (WAS A   * 00420000
      *                                   SEPARATE ONE-OFF JOB)       * 00430000
      *  02/14/93   J.PELLETIER           REQ 5201 - RE-DERIVE        * 00440000
      *                                   UTILIZATION FROM STOCKLVL   * 00450000
      *                                   INSTEAD OF TRUSTING WHSE    * 00460000
      *                                   MASTER FIELD (FOUND STALE)  * 00470000
      *  03/11/94   J.PELLETIER           TABLE SIZE INCREASE TO      * 00480000
      *                                   MATCH WIMB01 REVISION       * 00490000
      *  08/19/96   K.ABUBAKAR            Y2K IMPACT REVIEW - DATE    * 00500000
      *                                   FIELDS ALREADY 4-DIGIT YEAR * 00510000
      *  02/02/99   K.ABUBAKAR            REQ 6041 - GUARD AGAINST    * 00520000
      *                                   ZERO REORDER-POINT WHEN     * 00530000
      *                                   COMPUTING STOCK PERCENTAGE  * 00540000
      *  10/05/01   D.STRAUSS             REQ 6390 - ALIGNED ERROR    * 00550000
      *                                   MESSAGE BLOCK WITH WIMB01   * 00560000
      *  05/14/04   T.VASQUEZ             REQ 5118 - ALERT-LEVEL WAS  * 00561000
      *                                   ONE BYTE TOO SHORT TO HOLD  * 00562000
      *                                   'OUT OF STOCK', TRUNCATING  * 00563000
      *                                   ON EVERY OUT-OF-STOCK LINE  * 00564000
      *                                   ON LOALRPT.  WIDENED SORT   * 00565000
      *                                   RECORD AND PRINT LINE FIELD * 00566000
      ******************************************************************00570000
           EJECT                                                        00580000
       ENVIRONMENT DIVISION.                                            00590000
      *                                                                 00600000
       CONFIGURATION SECTION.                                           00610000
       SPECIAL-NAMES.                                                   00620000
           C01 IS TOP-OF-FORM.                                          00630000
      *                                                                 00640000
       INPUT-OUTPUT SECTION.                                            00650000
       FILE-CONTROL.                                                    00660000
      *                                                                 00670000
           SELECT STOCK-LEVEL-IN     ASSIGN TO STOCKLVL.                00680000
           SELECT PRODUCTS-IN        ASSIGN TO PRODUCT.                 00690000
           SELECT WAREHOUSES-IN      ASSIGN TO WHSE.                    00700000
           SELECT ALERT-SORT         ASSIGN TO ALRTSORT.                00710000
           SELECT ALERT-DATA-OUT     ASSIGN TO ALRTDATA.                00720000
           SELECT LOW-STOCK-RPT      ASSIGN TO LOALRPT.                 00730000
           SELECT WHSE-UTIL-RPT      ASSIGN TO WHUTLRPT.                00740000
           EJECT                                                        00750000
       DATA DIVISION.                                                   00760000
       FILE SECTION.                                                    00770000
      *                                                                 00780000
       FD  STOCK-LEVEL-IN                                               00790000
           LABEL RECORDS ARE STANDARD                                   00800000
           RECORDING MODE IS F                                          00810000
           RECORD CONTAINS 20 CHARACTERS.                               00820000
           COPY STOCKLV.                                                00830000
      *                                                                 00840000
       FD  PRODUCTS-IN                                                  00850000
           LABEL RECORDS ARE STANDARD                                   00860000
           RECORDING MODE IS F                                          00870000
           RECORD CONTAINS 98 CHARACTERS.                               00880000
           COPY PRODUCT.                                                00890000
      *                                                                 00900000
       FD  WAREHOUSES-IN                                                00910000
           LABEL RECORDS ARE STANDARD                                   00920000
           RECORDING MODE IS F                                          00930000
           RECORD CONTAINS 78 CHARACTERS.                               00940000
           COPY WHSE.                                                   00950000
      *                                                                 00960000
       SD  ALERT-SORT.                                                  00970000
       01  WK-ALERT-REC.                                                00980000
           05  WK-AL-SORT-KEY.                                          00990000
               10  WK-AL-DELTA         PIC S9(08).                      01000000
               10  WK-AL-PRODUCT-NAME  PIC X(30).                       01010000
           05  WK-AL-PRODUCT-ID        PIC 9(07).                       01020000
           05  WK-AL-SKU               PIC X(15).                       01030000
           05  WK-AL-WAREHOUSE-ID      PIC 9(05).                       01040000
           05  WK-AL-CURRENT-STOCK     PIC S9(07).                      01050000
           05  WK-AL-REORDER-POINT     PIC 9(07).                       01060000
           05  WK-AL-ALERT-LEVEL       PIC X(12).                       01070000
           05  WK-AL-STOCK-PCT         PIC S9(05)V99.                   01080000
      *                                                                 01090000
       FD  ALERT-DATA-OUT                                               01100000
           LABEL RECORDS ARE STANDARD                                   01110000
           RECORDING MODE IS F                                          01120000
           RECORD CONTAINS 98 CHARACTERS.                               01130000
       01  ALERT-DATA-OUT-REC          PIC X(98).                       01140000
      *                                                                 01150000
       FD  LOW-STOCK-RPT                                                01160000
           LABEL RECORDS ARE STANDARD                                   01170000
           RECORDING MODE IS F                                          01180000
           RECORD CONTAINS 133 CHARACTERS.                              01190000
       01  LOW-STOCK-RPT-REC           PIC X(133).                      01200000
      *                                                                 01210000
       FD  WHSE-UTIL-RPT                                                01220000
           LABEL RECORDS ARE STANDARD                                   01230000
           RECORDING MODE IS F                                          01240000
           RECORD CONTAINS 133 CHARACTERS.                              01250000
       01  WHSE-UTIL-RPT-REC           PIC X(133).                      01260000
           EJECT                                                        01270000
       WORKING-STORAGE SECTION.                                         01280000
      *                                                                 01290000
      ******************************************************************01300000
      *    SWITCHES                                                   * 01310000
      ******************************************************************01320000
      *                                                                 01330000
       01  WS-SWITCHES.                                                 01340000
           05  WS-STOCK-EOF-SW         PIC X     VALUE SPACES.          01350000
               88  WS-STOCK-EOF                  VALUE 'Y'.             01360000
           05  WS-PRODUCT-EOF-SW       PIC X     VALUE SPACES.          01370000
               88  WS-PRODUCT-EOF                VALUE 'Y'.             01380000
           05  WS-ALERT-EOF-SW         PIC X     VALUE SPACES.          01390000
               88  WS-ALERT-EOF                  VALUE 'Y'.             01400000
           05  FILLER                  PIC X(02) VALUE SPACES.          01410000
      *                                                                 01420000
      ******************************************************************01430000
      *    FILE STATUS AND MISCELLANEOUS WORK FIELDS                  * 01440000
      ******************************************************************01450000
      *                                                                 01460000
       01  WS-MISCELLANEOUS-FIELDS.                                     01470000
           05  WS-RETURN-CODE          PIC 9(4)  VALUE ZEROES  COMP.    01480000
           05  WS-LINE-CNT-1           PIC S99   VALUE ZEROES  COMP.    01490000
           05  WS-LINE-CNT-2           PIC S99   VALUE ZEROES  COMP.    01500000
           05  WS-ALERT-COUNT          PIC 9(07) VALUE ZEROES  COMP.    01510000
           05  WS-HIGH-PRODUCT-ID      PIC 9(07) VALUE 9999999.         01520000
      *                                                                 01530000
      ******************************************************************01540000
      *    STOCK/PRODUCT MATCH WORK AREA (STOCKLVL LEADS BY PRODUCT-  * 01550000
      *    ID, PRODUCTS FILE READ AHEAD TO STAY IN STEP)              * 01560000
      ******************************************************************01570000
      *                                                                 01580000
       01  WS-LOW-STOCK-WORK.                                           01590000
           05  WS-LS-DELTA             PIC S9(08) COMP-3.               01600000
           05  WS-LS-STOCK-PCT         PIC S9(05)V99 COMP-3.            01610000
           05  WS-LS-DIVISOR           PIC S9(07) COMP-3.               01620000
      *                                                                 01630000
      ******************************************************************01640000
      *    WAREHOUSE ACCUMULATOR TABLE -- ONE ENTRY PER WAREHOUSE,    * 01650000
      *    LOADED FROM THE WAREHOUSE MASTER IN WAREHOUSE-ID SEQUENCE, * 01660000
      *    ACCUMULATED AGAINST DURING THE STOCKLVL PASS, THEN SORTED  * 01670000
      *    IN PLACE (DESCENDING UTILIZATION PERCENTAGE) FOR PRINTING. * 01680000
      *    NO SEARCH/INDEXED-BY -- STRAIGHT SUBSCRIPT SCAN, SAME AS   * 01690000
      *    WIMS01'S CALENDAR TABLES.                                  * 01700000
      ******************************************************************01710000
      *                                                                 01720000
       01  WS-WHSE-TABLE-CTL.                                           01730000
           05  WS-WHSE-COUNT           PIC S9(05) VALUE ZERO COMP.      01740000
           05  WS-WHSE-MAX-ENTRY       PIC S9(05) VALUE +1000 COMP.     01750000
      *                                                                 01760000
       01  WS-WHSE-TABLE.                                               01770000
           05  WS-WHSE-ENTRY OCCURS 1000 TIMES.                         01780000
               10  WT-WAREHOUSE-ID     PIC 9(05).                       01790000
               10  WT-WAREHOUSE-NAME   PIC X(25).                       01800000
               10  WT-LOCATION         PIC X(25).                       01810000
               10  WT-CAPACITY         PIC 9(09).                       01820000
               10  WT-TOTAL-STOCK      PIC S9(09) COMP-3.               01830000
               10  WT-UNIQUE-PRODUCTS  PIC S9(05) COMP-3.               01840000
               10  WT-UTIL-PCT         PIC S9(05)V99 COMP-3.            01850000
               10  WT-AVG-STOCK        PIC S9(07)V99 COMP-3.            01860000
               10  WT-STATUS           PIC X(08).                       01870000
               10  WT-LAST-PRODUCT-ID  PIC 9(07).                       01880000
      *                                                                 01890000
      ******************************************************************01900000
      *    THREE OTHER-VIEW REDEFINES USED BY THE UTILIZATION PASS -- * 01910000
      *    A KEY-ONLY VIEW FOR THE SUBSCRIPT SCAN, A SWAP-WORK AREA   * 01920000
      *    FOR THE IN-PLACE SORT, AND A NUMERIC-COMPARE VIEW OF THE   * 01930000
      *    STOCK-LEVEL KEY WHEN WE READ AHEAD ON THE PRODUCT MASTER.  * 01940000
      ******************************************************************01950000
      *                                                                 01960000
       01  WS-WHSE-KEY-ONLY REDEFINES WS-WHSE-TABLE-CTL.                01970000
           05  FILLER                  PIC X(04).                       01980000
      *                                                                 01990000
       01  WS-SWAP-AREA.                                                02000000
           05  WS-SWAP-ENTRY           PIC X(78).                       02010000
      *                                                                 02020000
       01  WS-LAST-KEY-AREA.                                            02030000
           05  WS-LK-PRODUCT-ID        PIC 9(07).                       02040000
           05  WS-LK-WAREHOUSE-ID      PIC 9(05).                       02050000
       01  WS-LAST-KEY-R REDEFINES WS-LAST-KEY-AREA                     02060000
                             PIC 9(12).                                 02070000
      *                                                                 02080000
       01  WS-SUBSCRIPTS.                                               02090000
           05  WS-SUB1                 PIC S9(05) VALUE ZERO COMP.      02100000
           05  WS-SUB2                 PIC S9(05) VALUE ZERO COMP.      02110000
           05  WS-SUB3                 PIC S9(05) VALUE ZERO COMP.      02120000
      *                                                                 02130000
      ******************************************************************02140000
      *    RUN-DATE WORK AREA -- LOADED ONCE, REDEFINED FOR THE        *02150000
      *    YEAR/MONTH/DAY BREAKOUT USED ON BOTH REPORT TITLE LINES.    *02160000
      ******************************************************************02170000
      *                                                                 02180000
       01  WS-TODAY-DATE-AREA          PIC 9(08) VALUE ZEROS.           02190000
       01  WS-TODAY-DATE-GROUP REDEFINES WS-TODAY-DATE-AREA.            02200000
           05  WS-TD-YEAR              PIC 9(04).                       02210000
           05  WS-TD-MONTH             PIC 9(02).                       02220000
           05  WS-TD-DAY               PIC 9(02).                       02230000
      *                                                                 02240000
      ******************************************************************02250000
      *    LOW-STOCK ALERT REPORT PRINT LINES                         * 02260000
      ******************************************************************02270000
      *                                                                 02280000
       01  WS-LS-TITLE.                                                 02290000
           05  FILLER             PIC X     VALUE '1'.                  02300000
           05  FILLER             PIC X(38) VALUE SPACES.               02310000
           05  FILLER             PIC X(56) VALUE                       02320000
               'WIMS -- LOW-STOCK ALERT REPORT AS OF '.                 02330000
           05  WS-LST-MONTH       PIC XX.                               02340000
           05  FILLER             PIC X VALUE '/'.                      02350000
           05  WS-LST-DAY         PIC XX.                               02360000
           05  FILLER             PIC X VALUE '/'.                      02370000
           05  WS-LST-YEAR        PIC X(4).                             02380000
           05  FILLER             PIC X(30).                            02390000
      *                                                                 02400000
       01  WS-LS-HEADING.                                               02410000
           05  FILLER             PIC X     VALUE '-'.                  02420000
           05  FILLER             PIC X(08) VALUE ' PRODUCT'.           02430000
           05  FILLER             PIC X(23) VALUE SPACES.               02440000
           05  FILLER             PIC X(15) VALUE 'PRODUCT NAME'.       02450000
           05  FILLER             PIC X(15) VALUE SPACES.               02460000
           05  FILLER             PIC X(15) VALUE 'SKU'.                02470000
           05  FILLER             PIC X(09) VALUE 'WAREHSE'.            02480000
           05  FILLER             PIC X(08) VALUE 'ON HAND'.            02490000
           05  FILLER             PIC X(07) VALUE 'REORDER'.            02500000
           05  FILLER             PIC X(13) VALUE 'ALERT LEVEL'.        02510000
           05  FILLER             PIC X(09) VALUE 'STOCK PCT'.          02520000
           05  FILLER             PIC X(11) VALUE SPACES.               02530000
      *                                                                 02540000
       01  WS-LS-DETAIL.                                                02550000
           05  WS-LSD-CC          PIC X     VALUE ' '.                  02560000
           05  FILLER             PIC XX.                               02570000
           05  WS-LSD-PRODUCT-ID  PIC 9(07).                            02580000
           05  FILLER             PIC XX.                               02590000
           05  WS-LSD-NAME        PIC X(30).                            02600000
           05  FILLER             PIC X.                                02610000
           05  WS-LSD-SKU         PIC X(15).                            02620000
           05  FILLER             PIC X.                                02630000
           05  WS-LSD-WAREHOUSE   PIC 9(05).                            02640000
           05  FILLER             PIC XX.                               02650000
           05  WS-LSD-ON-HAND     PIC ---,---,ZZ9.                      02660000
           05  FILLER             PIC X.                                02670000
           05  WS-LSD-REORDER     PIC ---,---,ZZ9.                      02680000
           05  FILLER             PIC X.                                02690000
           05  WS-LSD-ALERT       PIC X(12).                            02700000
           05  FILLER             PIC XX.                               02710000
           05  WS-LSD-PCT         PIC ZZZ9.99.                          02720000
      *                                                                 02740000
       01  WS-LS-TOTAL.                                                 02750000
           05  WS-LST2-CC         PIC X     VALUE ' '.                  02760000
           05  FILLER             PIC X(19) VALUE SPACES.               02770000
           05  FILLER             PIC X(20) VALUE                       02780000
               'TOTAL ALERTS ISSUED '.                                  02790000
           05  WS-LST2-COUNT      PIC ZZZ,ZZ9.                          02800000
           05  FILLER             PIC X(87).                            02810000
           EJECT                                                        02820000
      ******************************************************************02830000
      *    WAREHOUSE UTILIZATION REPORT PRINT LINES                   * 02840000
      ******************************************************************02850000
      *                                                                 02860000
       01  WS-WU-TITLE.                                                 02870000
           05  FILLER             PIC X     VALUE '1'.                  02880000
           05  FILLER             PIC X(35) VALUE SPACES.               02890000
           05  FILLER             PIC X(60) VALUE                       02900000
               'WIMS -- WAREHOUSE UTILIZATION REPORT AS OF '.           02910000
           05  WS-WUT-MONTH       PIC XX.                               02920000
           05  FILLER             PIC X VALUE '/'.                      02930000
           05  WS-WUT-DAY         PIC XX.                               02940000
           05  FILLER             PIC X VALUE '/'.                      02950000
           05  WS-WUT-YEAR        PIC X(4).                             02960000
           05  FILLER             PIC X(27).                            02970000
      *                                                                 02980000
       01  WS-WU-HEADING.                                               02990000
           05  FILLER             PIC X     VALUE '-'.                  03000000
           05  FILLER             PIC X(09) VALUE ' WAREHSE'.           03010000
           05  FILLER             PIC X(15) VALUE 'NAME'.               03020000
           05  FILLER             PIC X(11) VALUE SPACES.               03030000
           05  FILLER             PIC X(15) VALUE 'LOCATION'.           03040000
           05  FILLER             PIC X(11) VALUE SPACES.               03050000
           05  FILLER             PIC X(09) VALUE 'CAPACITY'.           03060000
           05  FILLER             PIC X(09) VALUE 'IN USE'.             03070000
           05  FILLER             PIC X(08) VALUE 'UTIL PCT'.           03080000
           05  FILLER             PIC X(09) VALUE 'STATUS'.             03090000
           05  FILLER             PIC X(09) VALUE 'PRODUCTS'.           03100000
           05  FILLER             PIC X(20) VALUE SPACES.               03110000
      *                                                                 03120000
       01  WS-WU-DETAIL.                                                03130000
           05  WS-WUD-CC          PIC X     VALUE ' '.                  03140000
           05  FILLER             PIC XX.                               03150000
           05  WS-WUD-WAREHOUSE   PIC 9(05).                            03160000
           05  FILLER             PIC XX.                               03170000
           05  WS-WUD-NAME        PIC X(25).                            03180000
           05  FILLER             PIC X.                                03190000
           05  WS-WUD-LOCATION    PIC X(25).                            03200000
           05  FILLER             PIC X.                                03210000
           05  WS-WUD-CAPACITY    PIC ZZZ,ZZZ,ZZ9.                      03220000
           05  FILLER             PIC X.                                03230000
           05  WS-WUD-IN-USE      PIC ZZZ,ZZZ,ZZ9.                      03240000
           05  FILLER             PIC X.                                03250000
           05  WS-WUD-UTIL-PCT    PIC ZZZ9.99.                          03260000
           05  FILLER             PIC XX.                               03270000
           05  WS-WUD-STATUS      PIC X(08).                            03280000
           05  FILLER             PIC X.                                03290000
           05  WS-WUD-PRODUCTS    PIC ZZ,ZZ9.                           03300000
           05  FILLER             PIC X(9).                             03310000
           EJECT                                                        03320000
      ******************************************************************03330000
      *    IN-PROGRAM BATCH ABEND MESSAGE (SAME SHAPE AS WIMB01)       *03340000
      ******************************************************************03350000
      *                                                                 03360000
       01  WS-WIM-BATCH-ERROR-01.                                       03370000
           05  FILLER             PIC X     VALUE SPACES.               03380000
           05  FILLER             PIC X(7)  VALUE 'ERROR: '.            03390000
           05  FILLER             PIC X(10) VALUE 'PROGRAM = '.         03400000
           05  WBE-PROGRAM-ID     PIC X(8)  VALUE 'WIMB02'.             03410000
           05  FILLER             PIC X(14) VALUE ', PARAGRAPH = '.     03420000
           05  WBE-PARAGRAPH      PIC X(10) VALUE SPACES.               03430000
      *                                                                 03440000
       01  WS-WIM-BATCH-ERROR-02.                                       03450000
           05  FILLER             PIC X(8)  VALUE SPACES.               03460000
           05  WBE-MESSAGE        PIC X(50) VALUE SPACES.               03470000
           05  FILLER             PIC X(20) VALUE SPACES.               03480000
           EJECT                                                        03490000
       PROCEDURE DIVISION.                                              03500000
      *                                                                 03510000
      ******************************************************************03520000
      *                                                                *03530000
      *    PARAGRAPH:  P00000-MAINLINE                                * 03540000
      *                                                                *03550000
      *    FUNCTION :  PROGRAM ENTRY.  RUNS THE LOW-STOCK ALERT PASS  * 03560000
      *      FIRST (STOCKLVL/PRODUCTS ARE BOTH IN PRODUCT-ID SEQUENCE * 03570000
      *      SO THAT PASS IS A SIMPLE READ-AHEAD MATCH), THEN LOADS   * 03580000
      *      THE WAREHOUSE TABLE AND RUNS THE UTILIZATION PASS.       * 03590000
      *                                                                *03600000
      *    CALLED BY:  NONE                                           * 03610000
      *                                                                *03620000
      ******************************************************************03630000
      *                                                                 03640000
       P00000-MAINLINE.                                                 03650000
      *                                                                 03660000
           MOVE FUNCTION CURRENT-DATE(1:8) TO WS-TODAY-DATE-AREA.       03670000
      *                                                                 03680000
           OPEN INPUT  STOCK-LEVEL-IN                                   03690000
                       PRODUCTS-IN                                      03700000
                OUTPUT LOW-STOCK-RPT                                    03710000
                       WHSE-UTIL-RPT.                                   03720000
      *                                                                 03730000
           PERFORM P05000-PUT-RUN-DATE.                                 03740000
      *                                                                 03750000
           PERFORM P10000-SORT-ALERTS      THRU P10000-EXIT.            03760000
           PERFORM P15000-PRINT-ALERTS     THRU P15000-EXIT.            03770000
      *                                                                 03780000
           CLOSE STOCK-LEVEL-IN                                         03790000
                 PRODUCTS-IN.                                           03800000
      *                                                                 03810000
           PERFORM P20000-LOAD-WHSE-TABLE  THRU P20000-EXIT.            03820000
           PERFORM P25000-ACCUM-STOCK      THRU P25000-EXIT.            03830000
           PERFORM P30000-DERIVE-WHSE      THRU P30000-EXIT.            03840000
           PERFORM P35000-SORT-WHSE-TABLE  THRU P35000-EXIT.            03850000
           PERFORM P40000-PRINT-WHSE       THRU P40000-EXIT.            03860000
      *                                                                 03870000
           CLOSE LOW-STOCK-RPT                                          03880000
                 WHSE-UTIL-RPT.                                         03890000
      *                                                                 03900000
           DISPLAY 'WIMB02 - LOW STOCK ALERTS WRITTEN = '               03910000
                    WS-ALERT-COUNT.                                     03920000
           DISPLAY 'WIMB02 - WAREHOUSES REPORTED       = '              03930000
                    WS-WHSE-COUNT.                                      03940000
           DISPLAY 'WIMB02 - LAST ALERT KEY SCANNED    = '              03950000
                    WS-LAST-KEY-R.                                      03960000
      *                                                                 03970000
           GOBACK.                                                      03980000
      *                                                                 03990000
       P00000-EXIT.                                                     04000000
           EXIT.                                                        04010000
           EJECT                                                        04020000
      ******************************************************************04030000
      *                                                                *04040000
      *    PARAGRAPH:  P05000-PUT-RUN-DATE                            * 04050000
      *                                                                *04060000
      *    FUNCTION :  MOVES TODAY'S DATE INTO BOTH REPORT TITLE       *04070000
      *      LINES.                                                    *04080000
      *                                                                *04090000
      ******************************************************************04100000
      *                                                                 04110000
       P05000-PUT-RUN-DATE.                                             04120000
      *                                                                 04130000
           MOVE WS-TD-MONTH TO WS-LST-MONTH  WS-WUT-MONTH.              04140000
           MOVE WS-TD-DAY   TO WS-LST-DAY    WS-WUT-DAY.                04150000
           MOVE WS-TD-YEAR  TO WS-LST-YEAR   WS-WUT-YEAR.               04160000
      *                                                                 04170000
       P05000-EXIT.                                                     04180000
           EXIT.                                                        04190000
           EJECT                                                        04200000
      ******************************************************************04210000
      *                                                                *04220000
      *    PARAGRAPH:  P10000-SORT-ALERTS                             * 04230000
      *                                                                *04240000
      *    FUNCTION :  SORTS THE QUALIFYING LOW-STOCK ROWS INTO       * 04250000
      *      ASCENDING (CURRENT-STOCK MINUS REORDER-POINT) THEN       * 04260000
      *      PRODUCT NAME SEQUENCE, PER THE REPORT ORDERING RULE.     * 04270000
      *      THE INPUT PROCEDURE DOES THE STOCKLVL/PRODUCTS MATCH     * 04280000
      *      AND THE CLASSIFICATION; THE SORT ITSELF ONLY RE-ORDERS   * 04290000
      *      WHAT THE INPUT PROCEDURE RELEASES.                       * 04300000
      *                                                                *04310000
      ******************************************************************04320000
      *                                                                 04330000
       P10000-SORT-ALERTS.                                              04340000
      *                                                                 04350000
           SORT ALERT-SORT                                              04360000
               ASCENDING KEY WK-AL-SORT-KEY                             04370000
               INPUT PROCEDURE P11000-BUILD-ALERTS THRU P11000-EXIT     04380000
               GIVING ALERT-DATA-OUT.                                   04390000
      *                                                                 04400000
       P10000-EXIT.                                                     04410000
           EXIT.                                                        04420000
           EJECT                                                        04430000
      ******************************************************************04440000
      *                                                                *04450000
      *    PARAGRAPH:  P11000-BUILD-ALERTS                            * 04460000
      *                                                                *04470000
      *    FUNCTION :  READS STOCKLVL AND PRODUCTS IN LOCK STEP       * 04480000
      *      (BOTH ARE IN PRODUCT-ID SEQUENCE), CLASSIFIES EACH       * 04490000
      *      STOCK ROW AND RELEASES A SORT RECORD FOR EVERY ROW AT    * 04500000
      *      OR BELOW REORDER POINT.                                  * 04510000
      *                                                                *04520000
      ******************************************************************04530000
      *                                                                 04540000
       P11000-BUILD-ALERTS.                                             04550000
      *                                                                 04560000
           PERFORM P11100-READ-STOCK.                                   04570000
           PERFORM P11200-READ-PRODUCT.                                 04580000
      *                                                                 04590000
           PERFORM P11300-ALERT-LOOP THRU P11300-EXIT                   04600000
               UNTIL WS-STOCK-EOF.                                      04610000
      *                                                                 04620000
       P11000-EXIT.                                                     04630000
           EXIT.                                                        04640000
      *                                                                 04650000
       P11100-READ-STOCK.                                               04660000
      *                                                                 04670000
           READ STOCK-LEVEL-IN                                          04680000
               AT END                                                   04690000
                   MOVE 'Y' TO WS-STOCK-EOF-SW.                         04700000
      *                                                                 04710000
       P11200-READ-PRODUCT.                                             04720000
      *                                                                 04730000
           READ PRODUCTS-IN                                             04740000
               AT END                                                   04750000
                   MOVE 'Y' TO WS-PRODUCT-EOF-SW                        04760000
                   MOVE WS-HIGH-PRODUCT-ID TO PRODUCT-ID.               04770000
      *                                                                 04780000
       P11300-ALERT-LOOP.                                               04790000
      *                                                                 04800000
           PERFORM P11400-FIND-PRODUCT.                                 04810000
      *                                                                 04820000
           IF SL-CURRENT-STOCK NOT > PRODUCT-REORDER-POINT              04830000
               PERFORM P11500-CLASSIFY-AND-RELEASE                      04840000
           END-IF.                                                      04850000
      *                                                                 04860000
           PERFORM P11100-READ-STOCK.                                   04870000
      *                                                                 04880000
       P11300-EXIT.                                                     04890000
           EXIT.                                                        04900000
      *                                                                 04910000
       P11400-FIND-PRODUCT.                                             04920000
      *                                                                 04930000
           PERFORM P11200-READ-PRODUCT                                  04940000
               UNTIL PRODUCT-ID NOT LESS THAN SL-PRODUCT-ID             04950000
                  OR WS-PRODUCT-EOF.                                    04960000
      *                                                                 04970000
       P11500-CLASSIFY-AND-RELEASE.                                     04980000
      *                                                                 04990000
           IF SL-CURRENT-STOCK = ZERO                                   05000000
               MOVE 'OUT OF STOCK' TO WK-AL-ALERT-LEVEL                 05010000
           ELSE                                                         05020000
               IF PRODUCT-REORDER-POINT = ZERO                          05030000
                   MOVE 'LOW'        TO WK-AL-ALERT-LEVEL               05040000
               ELSE                                                     05050000
                   COMPUTE WS-LS-DIVISOR ROUNDED =                      05060000
                       PRODUCT-REORDER-POINT * 0.5                      05070000
                   IF SL-CURRENT-STOCK NOT > WS-LS-DIVISOR              05080000
                       MOVE 'CRITICAL' TO WK-AL-ALERT-LEVEL             05090000
                   ELSE                                                 05100000
                       MOVE 'LOW'      TO WK-AL-ALERT-LEVEL             05110000
                   END-IF                                               05120000
               END-IF                                                   05130000
           END-IF.                                                      05140000
      *                                                                 05150000
           IF PRODUCT-REORDER-POINT = ZERO                              05160000
               MOVE ZERO TO WS-LS-STOCK-PCT                             05170000
           ELSE                                                         05180000
               COMPUTE WS-LS-STOCK-PCT ROUNDED =                        05190000
                   (SL-CURRENT-STOCK / PRODUCT-REORDER-POINT) * 100     05200000
           END-IF.                                                      05210000
      *                                                                 05220000
           COMPUTE WS-LS-DELTA =                                        05230000
               SL-CURRENT-STOCK - PRODUCT-REORDER-POINT.                05240000
      *                                                                 05250000
           MOVE WS-LS-DELTA           TO WK-AL-DELTA.                   05260000
           MOVE PRODUCT-NAME          TO WK-AL-PRODUCT-NAME.            05270000
           MOVE SL-PRODUCT-ID         TO WK-AL-PRODUCT-ID.              05280000
           MOVE PRODUCT-SKU           TO WK-AL-SKU.                     05290000
           MOVE SL-WAREHOUSE-ID       TO WK-AL-WAREHOUSE-ID.            05300000
           MOVE SL-CURRENT-STOCK      TO WK-AL-CURRENT-STOCK.           05310000
           MOVE PRODUCT-REORDER-POINT TO WK-AL-REORDER-POINT.           05320000
           MOVE WS-LS-STOCK-PCT       TO WK-AL-STOCK-PCT.               05330000
      *                                                                 05340000
           MOVE SL-PRODUCT-ID         TO WS-LK-PRODUCT-ID.              05350000
           MOVE SL-WAREHOUSE-ID       TO WS-LK-WAREHOUSE-ID.            05360000
      *                                                                 05370000
           RELEASE WK-ALERT-REC.                                        05380000
      *                                                                 05390000
           ADD 1 TO WS-ALERT-COUNT.                                     05400000
           EJECT                                                        05410000
      ******************************************************************05420000
      *                                                                *05430000
      *    PARAGRAPH:  P15000-PRINT-ALERTS                            * 05440000
      *                                                                *05450000
      *    FUNCTION :  READS THE SORTED ALERT WORK FILE AND PRINTS    * 05460000
      *      THE LOW-STOCK ALERT REPORT WITH PAGE-BREAK HEADINGS AND  * 05470000
      *      A FINAL ALERT-COUNT TOTAL LINE.                          * 05480000
      *                                                                *05490000
      ******************************************************************05500000
      *                                                                 05510000
       P15000-PRINT-ALERTS.                                             05520000
      *                                                                 05530000
           OPEN INPUT ALERT-DATA-OUT.                                   05540000
      *                                                                 05550000
           MOVE ZEROS  TO WS-LINE-CNT-1.                                05560000
           MOVE '-'    TO WS-LSD-CC.                                    05570000
      *                                                                 05580000
           WRITE LOW-STOCK-RPT-REC FROM WS-LS-TITLE.                    05590000
           WRITE LOW-STOCK-RPT-REC FROM WS-LS-HEADING.                  05600000
      *                                                                 05610000
           MOVE SPACES TO WS-ALERT-EOF-SW.                              05620000
           READ ALERT-DATA-OUT INTO WK-ALERT-REC                        05630000
               AT END MOVE 'Y' TO WS-ALERT-EOF-SW.                      05640000
      *                                                                 05650000
           PERFORM P15100-ALERT-DETAIL THRU P15100-EXIT                 05660000
               UNTIL WS-ALERT-EOF.                                      05670000
      *                                                                 05680000
           CLOSE ALERT-DATA-OUT.                                        05690000
      *                                                                 05700000
           MOVE ' '            TO WS-LST2-CC.                           05710000
           MOVE WS-ALERT-COUNT TO WS-LST2-COUNT.                        05720000
           WRITE LOW-STOCK-RPT-REC FROM WS-LS-TOTAL.                    05730000
      *                                                                 05740000
       P15000-EXIT.                                                     05750000
           EXIT.                                                        05760000
      *                                                                 05770000
       P15100-ALERT-DETAIL.                                             05780000
      *                                                                 05790000
           MOVE WK-AL-PRODUCT-ID     TO WS-LSD-PRODUCT-ID.              05800000
           MOVE WK-AL-PRODUCT-NAME   TO WS-LSD-NAME.                    05810000
           MOVE WK-AL-SKU            TO WS-LSD-SKU.                     05820000
           MOVE WK-AL-WAREHOUSE-ID   TO WS-LSD-WAREHOUSE.               05830000
           MOVE WK-AL-CURRENT-STOCK  TO WS-LSD-ON-HAND.                 05840000
           MOVE WK-AL-REORDER-POINT  TO WS-LSD-REORDER.                 05850000
           MOVE WK-AL-ALERT-LEVEL    TO WS-LSD-ALERT.                   05860000
           MOVE WK-AL-STOCK-PCT      TO WS-LSD-PCT.                     05870000
      *                                                                 05880000
           WRITE LOW-STOCK-RPT-REC FROM WS-LS-DETAIL.                   05890000
      *                                                                 05900000
           ADD 1 TO WS-LINE-CNT-1.                                      05910000
           MOVE ' ' TO WS-LSD-CC.                                       05920000
           IF WS-LINE-CNT-1 > +60                                       05930000
               MOVE ZEROS TO WS-LINE-CNT-1                              05940000
               WRITE LOW-STOCK-RPT-REC FROM WS-LS-TITLE                 05950000
               WRITE LOW-STOCK-RPT-REC FROM WS-LS-HEADING               05960000
               MOVE '-' TO WS-LSD-CC                                    05970000
           END-IF.                                                      05980000
      *                                                                 05990000
           READ ALERT-DATA-OUT INTO WK-ALERT-REC                        06000000
               AT END MOVE 'Y' TO WS-ALERT-EOF-SW.                      06010000
      *                                                                 06020000
       P15100-EXIT.                                                     06030000
           EXIT.                                                        06040000
           EJECT                                                        06050000
      ******************************************************************06060000
      *                                                                *06070000
      *    PARAGRAPH:  P20000-LOAD-WHSE-TABLE                         * 06080000
      *                                                                *06090000
      *    FUNCTION :  LOADS THE WAREHOUSE MASTER INTO WS-WHSE-TABLE  * 06100000
      *      IN WAREHOUSE-ID SEQUENCE, ZEROING THE ACCUMULATORS THAT  * 06110000
      *      THE STOCKLVL PASS WILL BUILD UP.                         * 06120000
      *                                                                *06130000
      ******************************************************************06140000
      *                                                                 06150000
       P20000-LOAD-WHSE-TABLE.                                          06160000
      *                                                                 06170000
           OPEN INPUT WAREHOUSES-IN.                                    06180000
      *                                                                 06190000
           MOVE ZERO TO WS-WHSE-COUNT.                                  06200000
           MOVE SPACES TO WS-PRODUCT-EOF-SW.                            06210000
      *                                                                 06220000
           PERFORM P20100-LOAD-ONE-WHSE THRU P20100-EXIT                06230000
               UNTIL WS-PRODUCT-EOF.                                    06240000
      *                                                                 06250000
           CLOSE WAREHOUSES-IN.                                         06260000
      *                                                                 06270000
       P20000-EXIT.                                                     06280000
           EXIT.                                                        06290000
      *                                                                 06300000
       P20100-LOAD-ONE-WHSE.                                            06310000
      *                                                                 06320000
           READ WAREHOUSES-IN                                           06330000
               AT END                                                   06340000
                   MOVE 'Y' TO WS-PRODUCT-EOF-SW                        06350000
                   GO TO P20100-EXIT.                                   06360000
      *                                                                 06370000
           ADD 1 TO WS-WHSE-COUNT.                                      06380000
           MOVE WS-WHSE-COUNT TO WS-SUB1.                               06390000
      *                                                                 06400000
           MOVE WAREHOUSE-ID       TO WT-WAREHOUSE-ID(WS-SUB1).         06410000
           MOVE WAREHOUSE-NAME     TO WT-WAREHOUSE-NAME(WS-SUB1).       06420000
           MOVE WAREHOUSE-LOCATION TO WT-LOCATION(WS-SUB1).             06430000
           MOVE WAREHOUSE-CAPACITY TO WT-CAPACITY(WS-SUB1).             06440000
           MOVE ZERO               TO WT-TOTAL-STOCK(WS-SUB1)           06450000
                                       WT-UNIQUE-PRODUCTS(WS-SUB1).     06460000
           MOVE ZERO               TO WT-LAST-PRODUCT-ID(WS-SUB1).      06470000
      *                                                                 06480000
       P20100-EXIT.                                                     06490000
           EXIT.                                                        06500000
           EJECT                                                        06510000
      ******************************************************************06520000
      *                                                                *06530000
      *    PARAGRAPH:  P25000-ACCUM-STOCK                             * 06540000
      *                                                                *06550000
      *    FUNCTION :  RE-OPENS STOCKLVL AND, FOR EVERY ROW, FINDS    * 06560000
      *      THE MATCHING WAREHOUSE TABLE ENTRY BY A STRAIGHT         * 06570000
      *      SUBSCRIPT SCAN AND ADDS THE STOCK INTO ITS TOTALS.  A    * 06580000
      *      PRODUCT COUNTS AS "UNIQUE" TO A WAREHOUSE THE FIRST      * 06590000
      *      TIME ITS PRODUCT-ID IS SEEN FOR THAT WAREHOUSE (STOCKLVL * 06600000
      *      NEVER REPEATS A PRODUCT/WAREHOUSE PAIR).                 * 06610000
      *                                                                *06620000
      ******************************************************************06630000
      *                                                                 06640000
       P25000-ACCUM-STOCK.                                              06650000
      *                                                                 06660000
           OPEN INPUT STOCK-LEVEL-IN.                                   06670000
      *                                                                 06680000
           MOVE SPACES TO WS-STOCK-EOF-SW.                              06690000
           READ STOCK-LEVEL-IN                                          06700000
               AT END MOVE 'Y' TO WS-STOCK-EOF-SW.                      06710000
      *                                                                 06720000
           PERFORM P25100-ACCUM-ONE-STOCK THRU P25100-EXIT              06730000
               UNTIL WS-STOCK-EOF.                                      06740000
      *                                                                 06750000
           CLOSE STOCK-LEVEL-IN.                                        06760000
      *                                                                 06770000
       P25000-EXIT.                                                     06780000
           EXIT.                                                        06790000
      *                                                                 06800000
       P25100-ACCUM-ONE-STOCK.                                          06810000
      *                                                                 06820000
           MOVE 1 TO WS-SUB2.                                           06830000
           PERFORM P25200-SCAN-WHSE-TABLE THRU P25200-EXIT              06840000
               UNTIL WT-WAREHOUSE-ID(WS-SUB2) = SL-WAREHOUSE-ID         06850000
                  OR WS-SUB2 > WS-WHSE-COUNT.                           06860000
      *                                                                 06870000
           IF WS-SUB2 NOT > WS-WHSE-COUNT                               06880000
               ADD SL-CURRENT-STOCK TO WT-TOTAL-STOCK(WS-SUB2)          06890000
               IF SL-PRODUCT-ID NOT = WT-LAST-PRODUCT-ID(WS-SUB2)       06900000
                   ADD 1 TO WT-UNIQUE-PRODUCTS(WS-SUB2)                 06910000
                   MOVE SL-PRODUCT-ID TO WT-LAST-PRODUCT-ID(WS-SUB2)    06920000
               END-IF                                                   06930000
           END-IF.                                                      06940000
      *                                                                 06950000
           READ STOCK-LEVEL-IN                                          06960000
               AT END MOVE 'Y' TO WS-STOCK-EOF-SW.                      06970000
      *                                                                 06980000
       P25100-EXIT.                                                     06990000
           EXIT.                                                        07000000
      *                                                                 07010000
       P25200-SCAN-WHSE-TABLE.                                          07020000
      *                                                                 07030000
           IF WT-WAREHOUSE-ID(WS-SUB2) NOT = SL-WAREHOUSE-ID            07040000
               ADD 1 TO WS-SUB2                                         07050000
           END-IF.                                                      07060000
      *                                                                 07070000
       P25200-EXIT.                                                     07080000
           EXIT.                                                        07090000
           EJECT                                                        07100000
      ******************************************************************07110000
      *                                                                *07120000
      *    PARAGRAPH:  P30000-DERIVE-WHSE                             * 07130000
      *                                                                *07140000
      *    FUNCTION :  ONCE ALL STOCK IS ACCUMULATED, COMPUTES THE    * 07150000
      *      UTILIZATION PERCENTAGE, STATUS CLASS AND AVERAGE STOCK   * 07160000
      *      PER PRODUCT FOR EVERY WAREHOUSE TABLE ENTRY.             * 07170000
      *                                                                *07180000
      ******************************************************************07190000
      *                                                                 07200000
       P30000-DERIVE-WHSE.                                              07210000
      *                                                                 07220000
           MOVE 1 TO WS-SUB1.                                           07230000
           PERFORM P30100-DERIVE-ONE-WHSE THRU P30100-EXIT              07240000
               UNTIL WS-SUB1 > WS-WHSE-COUNT.                           07250000
      *                                                                 07260000
       P30000-EXIT.                                                     07270000
           EXIT.                                                        07280000
      *                                                                 07290000
       P30100-DERIVE-ONE-WHSE.                                          07300000
      *                                                                 07310000
           IF WT-CAPACITY(WS-SUB1) = ZERO                               07320000
               MOVE ZERO TO WT-UTIL-PCT(WS-SUB1)                        07330000
           ELSE                                                         07340000
               COMPUTE WT-UTIL-PCT(WS-SUB1) ROUNDED =                   07350000
                   (WT-TOTAL-STOCK(WS-SUB1) / WT-CAPACITY(WS-SUB1))     07360000
                       * 100                                            07370000
           END-IF.                                                      07380000
      *                                                                 07390000
           EVALUATE TRUE                                                07400000
               WHEN WT-CAPACITY(WS-SUB1) = ZERO                         07410000
                   MOVE 'LOW'      TO WT-STATUS(WS-SUB1)                07420000
               WHEN WT-TOTAL-STOCK(WS-SUB1) >                           07430000
                       WT-CAPACITY(WS-SUB1) * 0.9                       07440000
                   MOVE 'CRITICAL' TO WT-STATUS(WS-SUB1)                07450000
               WHEN WT-TOTAL-STOCK(WS-SUB1) >                           07460000
                       WT-CAPACITY(WS-SUB1) * 0.8                       07470000
                   MOVE 'HIGH'     TO WT-STATUS(WS-SUB1)                07480000
               WHEN WT-TOTAL-STOCK(WS-SUB1) >                           07490000
                       WT-CAPACITY(WS-SUB1) * 0.6                       07500000
                   MOVE 'MEDIUM'   TO WT-STATUS(WS-SUB1)                07510000
               WHEN OTHER                                               07520000
                   MOVE 'LOW'      TO WT-STATUS(WS-SUB1)                07530000
           END-EVALUATE.                                                07540000
      *                                                                 07550000
           IF WT-UNIQUE-PRODUCTS(WS-SUB1) = ZERO                        07560000
               MOVE ZERO TO WT-AVG-STOCK(WS-SUB1)                       07570000
           ELSE                                                         07580000
               COMPUTE WT-AVG-STOCK(WS-SUB1) ROUNDED =                  07590000
                   WT-TOTAL-STOCK(WS-SUB1) /                            07600000
                       WT-UNIQUE-PRODUCTS(WS-SUB1)                      07610000
           END-IF.                                                      07620000
      *                                                                 07630000
           ADD 1 TO WS-SUB1.                                            07640000
      *                                                                 07650000
       P30100-EXIT.                                                     07660000
           EXIT.                                                        07670000
           EJECT                                                        07680000
      ******************************************************************07690000
      *                                                                *07700000
      *    PARAGRAPH:  P35000-SORT-WHSE-TABLE                         * 07710000
      *                                                                *07720000
      *    FUNCTION :  IN-PLACE SELECTION SORT OF WS-WHSE-TABLE INTO  * 07730000
      *      DESCENDING UTILIZATION-PERCENTAGE SEQUENCE.  THE TABLE   * 07740000
      *      IS SMALL (ONE ENTRY PER WAREHOUSE) SO A STRAIGHT         * 07750000
      *      NESTED-LOOP SORT IS CHEAPER THAN A SORT WORK FILE.       * 07760000
      *                                                                *07770000
      ******************************************************************07780000
      *                                                                 07790000
       P35000-SORT-WHSE-TABLE.                                          07800000
      *                                                                 07810000
           IF WS-WHSE-COUNT < 2                                         07820000
               GO TO P35000-EXIT                                        07830000
           END-IF.                                                      07840000
      *                                                                 07850000
           MOVE 1 TO WS-SUB1.                                           07860000
           PERFORM P35100-OUTER-PASS THRU P35100-EXIT                   07870000
               UNTIL WS-SUB1 NOT < WS-WHSE-COUNT.                       07880000
      *                                                                 07890000
       P35000-EXIT.                                                     07900000
           EXIT.                                                        07910000
      *                                                                 07920000
       P35100-OUTER-PASS.                                               07930000
      *                                                                 07940000
           COMPUTE WS-SUB3 = WS-SUB1 + 1.                               07950000
           PERFORM P35200-INNER-PASS THRU P35200-EXIT                   07960000
               UNTIL WS-SUB3 > WS-WHSE-COUNT.                           07970000
      *                                                                 07980000
           ADD 1 TO WS-SUB1.                                            07990000
      *                                                                 08000000
       P35100-EXIT.                                                     08010000
           EXIT.                                                        08020000
      *                                                                 08030000
       P35200-INNER-PASS.                                               08040000
      *                                                                 08050000
           IF WT-UTIL-PCT(WS-SUB3) > WT-UTIL-PCT(WS-SUB1)               08060000
               MOVE WS-WHSE-ENTRY(WS-SUB1) TO WS-SWAP-ENTRY             08070000
               MOVE WS-WHSE-ENTRY(WS-SUB3) TO WS-WHSE-ENTRY(WS-SUB1)    08080000
               MOVE WS-SWAP-ENTRY          TO WS-WHSE-ENTRY(WS-SUB3)    08090000
           END-IF.                                                      08100000
      *                                                                 08110000
           ADD 1 TO WS-SUB3.                                            08120000
      *                                                                 08130000
       P35200-EXIT.                                                     08140000
           EXIT.                                                        08150000
           EJECT                                                        08160000
      ******************************************************************08170000
      *                                                                *08180000
      *    PARAGRAPH:  P40000-PRINT-WHSE                              * 08190000
      *                                                                *08200000
      *    FUNCTION :  PRINTS THE WAREHOUSE UTILIZATION REPORT FROM   * 08210000
      *      THE SORTED TABLE, WITH PAGE-BREAK HEADINGS.              * 08220000
      *                                                                *08230000
      ******************************************************************08240000
      *                                                                 08250000
       P40000-PRINT-WHSE.                                               08260000
      *                                                                 08270000
           MOVE ZEROS TO WS-LINE-CNT-2.                                 08280000
           MOVE '-'   TO WS-WUD-CC.                                     08290000
      *                                                                 08300000
           WRITE WHSE-UTIL-RPT-REC FROM WS-WU-TITLE.                    08310000
           WRITE WHSE-UTIL-RPT-REC FROM WS-WU-HEADING.                  08320000
      *                                                                 08330000
           MOVE 1 TO WS-SUB1.                                           08340000
           PERFORM P40100-PRINT-ONE-WHSE THRU P40100-EXIT               08350000
               UNTIL WS-SUB1 > WS-WHSE-COUNT.                           08360000
      *                                                                 08370000
       P40000-EXIT.                                                     08380000
           EXIT.                                                        08390000
      *                                                                 08400000
       P40100-PRINT-ONE-WHSE.                                           08410000
      *                                                                 08420000
           MOVE WT-WAREHOUSE-ID(WS-SUB1)    TO WS-WUD-WAREHOUSE.        08430000
           MOVE WT-WAREHOUSE-NAME(WS-SUB1)  TO WS-WUD-NAME.             08440000
           MOVE WT-LOCATION(WS-SUB1)        TO WS-WUD-LOCATION.         08450000
           MOVE WT-CAPACITY(WS-SUB1)        TO WS-WUD-CAPACITY.         08460000
           MOVE WT-TOTAL-STOCK(WS-SUB1)     TO WS-WUD-IN-USE.           08470000
           MOVE WT-UTIL-PCT(WS-SUB1)        TO WS-WUD-UTIL-PCT.         08480000
           MOVE WT-STATUS(WS-SUB1)          TO WS-WUD-STATUS.           08490000
           MOVE WT-UNIQUE-PRODUCTS(WS-SUB1) TO WS-WUD-PRODUCTS.         08500000
      *                                                                 08510000
           WRITE WHSE-UTIL-RPT-REC FROM WS-WU-DETAIL.                   08520000
      *                                                                 08530000
           ADD 1 TO WS-LINE-CNT-2.                                      08540000
           MOVE ' ' TO WS-WUD-CC.                                       08550000
           IF WS-LINE-CNT-2 > +60                                       08560000
               MOVE ZEROS TO WS-LINE-CNT-2                              08570000
               WRITE WHSE-UTIL-RPT-REC FROM WS-WU-TITLE                 08580000
               WRITE WHSE-UTIL-RPT-REC FROM WS-WU-HEADING               08590000
               MOVE '-' TO WS-WUD-CC                                    08600000
           END-IF.                                                      08610000
      *                                                                 08620000
           ADD 1 TO WS-SUB1.                                            08630000
      *                                                                 08640000
       P40100-EXIT.                                                     08650000
           EXIT.                                                        08660000
           EJECT                                                        08670000
      ******************************************************************08680000
      *                                                                *08690000
      *    PARAGRAPH:  P90000-ABEND                                   * 08700000
      *                                                                *08710000
      *    FUNCTION :  DISPLAYS THE IN-PROGRAM ERROR MESSAGE AND      * 08720000
      *      STOPS THE RUN.  NOT CURRENTLY REACHED (STOCKLVL AND      * 08730000
      *      PRODUCTS FILE STATUS ARE NOT CHECKED BEYOND AT END --    * 08740000
      *      KEPT FOR PARITY WITH WIMB01 SHOULD FILE STATUS CHECKING  * 08750000
      *      BE ADDED LATER).                                         * 08760000
      *                                                                *08770000
      ******************************************************************08780000
      *                                                                 08790000
       P90000-ABEND.                                                    08800000
      *                                                                 08810000
           DISPLAY WS-WIM-BATCH-ERROR-01.                               08820000
           DISPLAY WS-WIM-BATCH-ERROR-02.                               08830000
      *                                                                 08840000
           MOVE 0016 TO WS-RETURN-CODE.                                 08850000
           MOVE WS-RETURN-CODE TO RETURN-CODE.                          08860000
      *                                                                 08870000
           STOP RUN.                                                    08880000
