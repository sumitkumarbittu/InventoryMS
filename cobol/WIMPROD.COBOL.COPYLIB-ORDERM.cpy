      ******************************************************************00010000
      * PURCHASE ORDER RECORD -- SEQUENTIAL FILE ORDERS                *00020000
      ******************************************************************00030000
       01  ORDER-RECORD.                                                00040000
           05  ORD-KEY.                                                 00050000
               10  ORD-ORDER-ID        PIC 9(07).                       00060000
           05  ORD-VENDOR-KEY.                                          00070000
               10  ORD-VENDOR-ID       PIC 9(05).                       00080000
           05  ORD-ORDER-TYPE          PIC X(10).                       00090000
           05  ORD-ORDER-DATE          PIC 9(08).                       00100000
           05  ORD-STATUS              PIC X(10).                       00110000
               88  ORD-PENDING                 VALUE 'PENDING   '.      00120000
               88  ORD-DELIVERED                VALUE 'DELIVERED '.     00130000
               88  ORD-CANCELLED                VALUE 'CANCELLED '.     00140000
           05  ORD-TOTAL-AMOUNT        PIC S9(09)V99.                   00150000
           05  ORD-ACTUAL-DELIVERY     PIC 9(08).                       00160000
           05  FILLER                  PIC X(04).                       00170000
