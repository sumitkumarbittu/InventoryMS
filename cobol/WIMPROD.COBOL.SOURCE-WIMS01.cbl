       IDENTIFICATION DIVISION.                                         00010000
       PROGRAM-ID. WIMS01.                                              00020000
       AUTHOR. R. K. OSEI.                                              00030000
       INSTALLATION. MERIDIAN DATA SERVICES.                            00040000
       DATE-WRITTEN. 06/20/1989.                                        00050000
       DATE-COMPILED.                                                   00060000
       SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.                      00070000
      *                                                                 00080000
      ******************************************************************00090000
      *          WAREHOUSE & INVENTORY MANAGEMENT SYSTEM (WIMS)       * 00100000
      *                    MERIDIAN DATA SERVICES                     * 00110000
      *                                                               * 00120000
      * PROGRAM :   WIMS01                                            * 00130000
      *                                                               * 00140000
      * FUNCTION:   PROGRAM WIMS01 IS A CALLED SUBROUTINE SHARED BY   * 00150000
      *             ALL WIMS BATCH STEPS THAT NEED DATE ARITHMETIC.   * 00160000
      *             IT ACCEPTS A FUNCTION CODE AND ONE OR TWO PACKED  * 00170000
      *             CALENDAR DATES FROM THE CALLING PROGRAM AND       * 00180000
      *             RETURNS EITHER A DAY COUNT OR A RESULTING DATE:   * 00190000
      *                                                               * 00200000
      *               DIFDY - NUMBER OF DAYS FROM DATE-2 TO DATE-1    * 00210000
      *               ADDDY - DATE-1 PLUS N-VALUE DAYS                * 00220000
      *               SUBMO - DATE-1 MINUS N-VALUE CALENDAR MONTHS    * 00230000
      *                                                               * 00240000
      *             ALL THREE FUNCTIONS ARE BUILT ON A SINGLE EPOCH-  * 00250000
      *             DAY NUMBER SO DATES THAT CROSS A YEAR BOUNDARY,   * 00260000
      *             INCLUDING MULTIPLE LEAP YEARS, ARE HANDLED        * 00270000
      *             WITHOUT SPECIAL CASING.                           * 00280000
      *                                                               * 00290000
      * FILES   :   NONE                                              * 00300000
      *                                                               * 00310000
      ******************************************************************00320000
      *             PROGRAM CHANGE LOG                                * 00330000
      *             -------------------                               * 00340000
      *                                                               * 00350000
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00360000
      *  --------   --------------------  --------------------------  * 00370000
      *  06/20/89   R.OSEI                ORIGINAL PROGRAM - REQ 4402 * 00380000
      *                                   (GENERALIZED FROM THE       * 00390000
      *                                   SINGLE-YEAR AGING TABLE     * 00400000
      *                                   ORIGINALLY WRITTEN FOR THE  * 00410000
      *                                   ORDER-AGING SUBROUTINE)     * 00420000
      *  02/14/90   T.MCADOO              ADDED ADDDY FUNCTION FOR    * 00430000
      *                                   VENDOR REPORT DUE-DATE MATH * 00440000
      *  08/03/91   T.MCADOO              ADDED SUBMO FUNCTION FOR    * 00450000
      *                                   ROLLING WINDOW CUTOFFS      * 00460000
      *  12/19/92   J.PELLETIER           REQ 5188 - CORRECTED LEAP   * 00470000
      *                                   YEAR TEST TO USE 400/100/4  * 00480000
      *                                   RULE (WAS 4-ONLY, WRONG ON  * 00490000
      *                                   CENTURY YEARS)              * 00500000
      *  05/06/94   J.PELLETIER           WIDENED WIMS01-RESULT-DAYS  * 00510000
      *                                   TO S9(7) FOR MULTI-YEAR     * 00520000
      *                                   SALES HISTORY WINDOWS       * 00530000
      *  08/19/96   K.ABUBAKAR            Y2K IMPACT REVIEW - ALL     * 00540000
      *                                   DATE FIELDS ALREADY 4-DIGIT * 00550000
      *                                   YEAR, NO CHANGE REQUIRED    * 00560000
      *  02/02/99   K.ABUBAKAR            REQ 6041 - VALIDATE INPUT   * 00570000
      *                                   DATES ARE NUMERIC AND MONTH * 00580000
      *                                   IS IN RANGE BEFORE USE      * 00590000
      *  10/05/01   D.STRAUSS             REQ 6390 - RETURN CODE 0004 * 00600000
      *                                   ON UNRECOGNIZED FUNCTION    * 00610000
      *                                   CODE INSTEAD OF ABENDING    * 00620000
      ******************************************************************00630000
           EJECT                                                        00640000
       ENVIRONMENT DIVISION.                                            00650000
      *                                                                 00660000
       CONFIGURATION SECTION.                                           00670000
       SPECIAL-NAMES.                                                   00680000
           CLASS WIM-NUMERIC-CLASS IS '0' THRU '9'.                     00690000
      *                                                                 00700000
       DATA DIVISION.                                                   00710000
           EJECT                                                        00720000
       WORKING-STORAGE SECTION.                                         00730000
      *                                                                 00740000
      ******************************************************************00750000
      *    77 LEVEL DATA ITEMS  (SUBSCRIPTS, INDEXES ETC.)            * 00760000
      ******************************************************************00770000
      *                                                                 00780000
       77  WS-SUB1                     PIC S9(4) COMP VALUE +0.         00790000
       77  WS-CENTURY-YEARS            PIC S9(4) COMP VALUE +0.         00800000
       77  WS-CENTURY-REMAIN           PIC S9(4) COMP VALUE +0.         00810000
      *                                                                 00820000
      ******************************************************************00830000
      *    SWITCHES                                                   * 00840000
      ******************************************************************00850000
      *                                                                 00860000
       01  WS-SWITCHES.                                                 00870000
           05  WS-LEAP-YEAR-SW         PIC X     VALUE 'N'.             00880000
               88  WS-IS-LEAP-YEAR              VALUE 'Y'.              00890000
               88  WS-NOT-LEAP-YEAR              VALUE 'N'.             00900000
           05  WS-INPUT-VALID-SW       PIC X     VALUE 'Y'.             00910000
               88  WS-INPUT-IS-VALID             VALUE 'Y'.             00920000
               88  WS-INPUT-NOT-VALID            VALUE 'N'.             00930000
           05  FILLER                  PIC X(03) VALUE SPACES.          00940000
      *                                                                 00950000
      ******************************************************************00960000
      *    MONTH-END CUMULATIVE DAY TABLES - SAME TABLE-BUILD IDIOM   * 00970000
      *    USED BY THE ORIGINAL SINGLE-YEAR AGING ROUTINE, NOW USED   * 00980000
      *    AS THE SEED FOR THE EPOCH-DAY CALCULATION BELOW            * 00990000
      ******************************************************************01000000
      *                                                                 01010000
       01  WS-YEAR-TABLE.                                               01020000
           07  FILLER              PIC 9(3)  VALUE 0.                   01030000
           07  FILLER              PIC 9(3)  VALUE 31.                  01040000
           07  FILLER              PIC 9(3)  VALUE 59.                  01050000
           07  FILLER              PIC 9(3)  VALUE 90.                  01060000
           07  FILLER              PIC 9(3)  VALUE 120.                 01070000
           07  FILLER              PIC 9(3)  VALUE 151.                 01080000
           07  FILLER              PIC 9(3)  VALUE 181.                 01090000
           07  FILLER              PIC 9(3)  VALUE 212.                 01100000
           07  FILLER              PIC 9(3)  VALUE 243.                 01110000
           07  FILLER              PIC 9(3)  VALUE 273.                 01120000
           07  FILLER              PIC 9(3)  VALUE 304.                 01130000
           07  FILLER              PIC 9(3)  VALUE 334.                 01140000
       01  FILLER                  REDEFINES WS-YEAR-TABLE.             01150000
           07  WS-DAYS             OCCURS 12 TIMES                      01160000
                                   PIC 9(3).                            01170000
       01  WS-LEAP-YEAR-TABLE.                                          01180000
           07  FILLER              PIC 9(3)  VALUE 0.                   01190000
           07  FILLER              PIC 9(3)  VALUE 31.                  01200000
           07  FILLER              PIC 9(3)  VALUE 60.                  01210000
           07  FILLER              PIC 9(3)  VALUE 91.                  01220000
           07  FILLER              PIC 9(3)  VALUE 121.                 01230000
           07  FILLER              PIC 9(3)  VALUE 152.                 01240000
           07  FILLER              PIC 9(3)  VALUE 182.                 01250000
           07  FILLER              PIC 9(3)  VALUE 213.                 01260000
           07  FILLER              PIC 9(3)  VALUE 244.                 01270000
           07  FILLER              PIC 9(3)  VALUE 274.                 01280000
           07  FILLER              PIC 9(3)  VALUE 305.                 01290000
           07  FILLER              PIC 9(3)  VALUE 335.                 01300000
       01  FILLER                  REDEFINES WS-LEAP-YEAR-TABLE.        01310000
           07  WS-LEAP-DAYS        OCCURS 12 TIMES                      01320000
                                   PIC 9(3).                            01330000
      *                                                                 01340000
      ******************************************************************01350000
      *    EPOCH-DAY WORK FIELDS                                      * 01360000
      ******************************************************************01370000
      *                                                                 01380000
       01  WS-EPOCH-WORK.                                               01390000
           05  WS-E1-DAYS              PIC S9(9) VALUE ZEROES COMP-3.   01400000
           05  WS-E2-DAYS              PIC S9(9) VALUE ZEROES COMP-3.   01410000
           05  WS-LEAP-DAYS-BEFORE-Y   PIC S9(7) VALUE ZEROES COMP-3.   01420000
           05  WS-PRIOR-YEAR           PIC S9(7) VALUE ZEROES COMP-3.   01430000
           05  WS-CUM-MONTH-DAYS       PIC S9(5) VALUE ZEROES COMP-3.   01440000
           05  FILLER                  PIC X(02) VALUE SPACES.          01450000
      *                                                                 01460000
      ******************************************************************01470000
      *    RESULT-DATE REBUILD WORK FIELDS FOR ADDDY / SUBMO          * 01480000
      ******************************************************************01490000
      *                                                                 01500000
       01  WS-CALENDAR-WORK.                                            01510000
           05  WS-CW-YEAR              PIC 9(4)  VALUE ZEROES.          01520000
           05  WS-CW-MONTH             PIC 9(2)  VALUE ZEROES.          01530000
           05  WS-CW-DAY               PIC 9(2)  VALUE ZEROES.          01540000
           05  WS-CW-DAYS-IN-MONTH     PIC 9(2)  VALUE ZEROES.          01550000
           05  FILLER                  PIC X(02) VALUE SPACES.          01560000
       01  WS-MONTH-DAYS-TABLE.                                         01570000
           07  FILLER              PIC 9(2)  VALUE 31.                  01580000
           07  FILLER              PIC 9(2)  VALUE 28.                  01590000
           07  FILLER              PIC 9(2)  VALUE 31.                  01600000
           07  FILLER              PIC 9(2)  VALUE 30.                  01610000
           07  FILLER              PIC 9(2)  VALUE 31.                  01620000
           07  FILLER              PIC 9(2)  VALUE 30.                  01630000
           07  FILLER              PIC 9(2)  VALUE 31.                  01640000
           07  FILLER              PIC 9(2)  VALUE 31.                  01650000
           07  FILLER              PIC 9(2)  VALUE 30.                  01660000
           07  FILLER              PIC 9(2)  VALUE 31.                  01670000
           07  FILLER              PIC 9(2)  VALUE 30.                  01680000
           07  FILLER              PIC 9(2)  VALUE 31.                  01690000
       01  FILLER                  REDEFINES WS-MONTH-DAYS-TABLE.       01700000
           07  WS-DAYS-IN-MO       OCCURS 12 TIMES                      01710000
                                   PIC 9(2).                            01720000
      *                                                                 01730000
      ******************************************************************01740000
      *    SUBROUTINE PARAMETER AREA                                  * 01750000
      ******************************************************************01760000
      *                                                                 01770000
           COPY WIMS01P.                                                01780000
           EJECT                                                        01790000
      ******************************************************************01800000
      *    L I N K A G E     S E C T I O N                            * 01810000
      ******************************************************************01820000
      *                                                                 01830000
       LINKAGE SECTION.                                                 01840000
      *                                                                 01850000
       01  LS-WIMS01-PARMS             PIC X(38).                       01860000
           EJECT                                                        01870000
      ******************************************************************01880000
      *    P R O C E D U R E    D I V I S I O N                       * 01890000
      ******************************************************************01900000
      *                                                                 01910000
       PROCEDURE DIVISION USING LS-WIMS01-PARMS.                        01920000
      *                                                                 01930000
       P00000-MAINLINE.                                                 01940000
      *                                                                 01950000
           MOVE LS-WIMS01-PARMS        TO WIMS01-PARMS.                 01960000
           MOVE 0000                   TO WIMS01-RETURN-CODE.           01970000
      *                                                                 01980000
           PERFORM P05000-EDIT-PARMS THRU P05000-EXIT.                  01990000
      *                                                                 02000000
           IF WS-INPUT-IS-VALID                                         02010000
               EVALUATE TRUE                                            02020000
                   WHEN WIMS01-DAYS-BETWEEN                             02030000
                       PERFORM P10000-DAYS-BETWEEN THRU P10000-EXIT     02040000
                   WHEN WIMS01-ADD-DAYS                                 02050000
                       PERFORM P20000-ADD-DAYS     THRU P20000-EXIT     02060000
                   WHEN WIMS01-SUB-MONTHS                               02070000
                       PERFORM P30000-SUB-MONTHS   THRU P30000-EXIT     02080000
                   WHEN OTHER                                           02090000
                       MOVE 0004        TO WIMS01-RETURN-CODE           02100000
               END-EVALUATE                                             02110000
           ELSE                                                         02120000
               MOVE 0008                TO WIMS01-RETURN-CODE           02130000
           END-IF.                                                      02140000
      *                                                                 02150000
           MOVE WIMS01-PARMS            TO LS-WIMS01-PARMS.             02160000
      *                                                                 02170000
           GOBACK.                                                      02180000
      *                                                                 02190000
       P00000-EXIT.                                                     02200000
           EXIT.                                                        02210000
           EJECT                                                        02220000
      ******************************************************************02230000
      *    PARAGRAPH:  P05000-EDIT-PARMS                              * 02240000
      *    FUNCTION :  VALIDATE THE INCOMING DATE(S) ARE NUMERIC AND  * 02250000
      *                CARRY A MONTH IN THE RANGE 01-12 BEFORE ANY    * 02260000
      *                TABLE IS SUBSCRIPTED WITH THEM.                * 02270000
      ******************************************************************02280000
      *                                                                 02290000
       P05000-EDIT-PARMS.                                               02300000
      *                                                                 02310000
           SET WS-INPUT-IS-VALID       TO TRUE.                         02320000
      *                                                                 02330000
           IF WIMS01-D1-YEAR  NOT NUMERIC OR                            02340000
              WIMS01-D1-MONTH NOT NUMERIC OR                            02350000
              WIMS01-D1-DAY   NOT NUMERIC OR                            02360000
              WIMS01-D1-MONTH < 1 OR WIMS01-D1-MONTH > 12               02370000
               SET WS-INPUT-NOT-VALID   TO TRUE                         02380000
           END-IF.                                                      02390000
      *                                                                 02400000
           IF WIMS01-DAYS-BETWEEN                                       02410000
               IF WIMS01-D2-YEAR  NOT NUMERIC OR                        02420000
                  WIMS01-D2-MONTH NOT NUMERIC OR                        02430000
                  WIMS01-D2-DAY   NOT NUMERIC OR                        02440000
                  WIMS01-D2-MONTH < 1 OR WIMS01-D2-MONTH > 12           02450000
                   SET WS-INPUT-NOT-VALID TO TRUE                       02460000
               END-IF                                                   02470000
           END-IF.                                                      02480000
      *                                                                 02490000
       P05000-EXIT.                                                     02500000
           EXIT.                                                        02510000
           EJECT                                                        02520000
      ******************************************************************02530000
      *    PARAGRAPH:  P10000-DAYS-BETWEEN                            * 02540000
      *    FUNCTION :  RESULT-DAYS = EPOCH(DATE-1) MINUS EPOCH(DATE-2)* 02550000
      ******************************************************************02560000
      *                                                                 02570000
       P10000-DAYS-BETWEEN.                                             02580000
      *                                                                 02590000
           PERFORM P40100-EPOCH-OF-DATE-1 THRU P40100-EXIT.             02600000
           PERFORM P40200-EPOCH-OF-DATE-2 THRU P40200-EXIT.             02610000
      *                                                                 02620000
           COMPUTE WIMS01-RESULT-DAYS = WS-E1-DAYS - WS-E2-DAYS.        02630000
      *                                                                 02640000
       P10000-EXIT.                                                     02650000
           EXIT.                                                        02660000
      *                                                                 02670000
       P40100-EPOCH-OF-DATE-1.                                          02680000
      *                                                                 02690000
           MOVE WIMS01-D1-YEAR          TO WS-CW-YEAR.                  02700000
           MOVE WIMS01-D1-MONTH         TO WS-CW-MONTH.                 02710000
           MOVE WIMS01-D1-DAY           TO WS-CW-DAY.                   02720000
           PERFORM P40000-CALC-EPOCH-DAYS THRU P40000-EXIT.             02730000
      *                                                                 02740000
       P40100-EXIT.                                                     02750000
           EXIT.                                                        02760000
      *                                                                 02770000
       P40200-EPOCH-OF-DATE-2.                                          02780000
      *                                                                 02790000
           MOVE WIMS01-D2-YEAR          TO WS-CW-YEAR.                  02800000
           MOVE WIMS01-D2-MONTH         TO WS-CW-MONTH.                 02810000
           MOVE WIMS01-D2-DAY           TO WS-CW-DAY.                   02820000
           PERFORM P40000-CALC-EPOCH-DAYS THRU P40000-EXIT.             02830000
           MOVE WS-E1-DAYS               TO WS-E2-DAYS.                 02840000
      *                                                                 02850000
       P40200-EXIT.                                                     02860000
           EXIT.                                                        02870000
           EJECT                                                        02880000
      ******************************************************************02890000
      *    PARAGRAPH:  P20000-ADD-DAYS                                * 02900000
      *    FUNCTION :  RESULT-DATE = DATE-1 PLUS N-VALUE DAYS, WALKED * 02910000
      *                FORWARD ONE MONTH AT A TIME SO THE CALENDAR    * 02920000
      *                CARRY IS ALWAYS CORRECT ACROSS YEAR-ENDS.      * 02930000
      ******************************************************************02940000
      *                                                                 02950000
       P20000-ADD-DAYS.                                                 02960000
      *                                                                 02970000
           MOVE WIMS01-D1-YEAR          TO WS-CW-YEAR.                  02980000
           MOVE WIMS01-D1-MONTH         TO WS-CW-MONTH.                 02990000
           MOVE WIMS01-D1-DAY           TO WS-CW-DAY.                   03000000
      *                                                                 03010000
           PERFORM P20100-ADD-ONE-DAY THRU P20100-EXIT                  03020000
               WIMS01-N-VALUE TIMES.                                    03030000
      *                                                                 03040000
           MOVE WS-CW-YEAR              TO WIMS01-RD-YEAR.              03050000
           MOVE WS-CW-MONTH             TO WIMS01-RD-MONTH.             03060000
           MOVE WS-CW-DAY               TO WIMS01-RD-DAY.               03070000
      *                                                                 03080000
       P20000-EXIT.                                                     03090000
           EXIT.                                                        03100000
      *                                                                 03110000
       P20100-ADD-ONE-DAY.                                              03120000
      *                                                                 03130000
           PERFORM P50000-TEST-LEAP-YEAR THRU P50000-EXIT.              03140000
      *                                                                 03150000
           MOVE WS-DAYS-IN-MO(WS-CW-MONTH) TO WS-CW-DAYS-IN-MONTH.      03160000
           IF WS-CW-MONTH = 2 AND WS-IS-LEAP-YEAR                       03170000
               ADD 1                    TO WS-CW-DAYS-IN-MONTH          03180000
           END-IF.                                                      03190000
      *                                                                 03200000
           IF WS-CW-DAY < WS-CW-DAYS-IN-MONTH                           03210000
               ADD 1                    TO WS-CW-DAY                    03220000
           ELSE                                                         03230000
               MOVE 1                   TO WS-CW-DAY                    03240000
               IF WS-CW-MONTH = 12                                      03250000
                   MOVE 1               TO WS-CW-MONTH                  03260000
                   ADD 1                TO WS-CW-YEAR                   03270000
               ELSE                                                     03280000
                   ADD 1                TO WS-CW-MONTH                  03290000
               END-IF                                                   03300000
           END-IF.                                                      03310000
      *                                                                 03320000
       P20100-EXIT.                                                     03330000
           EXIT.                                                        03340000
           EJECT                                                        03350000
      ******************************************************************03360000
      *    PARAGRAPH:  P30000-SUB-MONTHS                              * 03370000
      *    FUNCTION :  RESULT-DATE = DATE-1 MINUS N-VALUE CALENDAR    * 03380000
      *                MONTHS.  THE DAY-OF-MONTH IS CLAMPED TO THE    * 03390000
      *                LAST VALID DAY OF THE RESULTING MONTH (E.G.    * 03400000
      *                MAR-31 MINUS 1 MONTH GIVES FEB-28 OR FEB-29).  * 03410000
      ******************************************************************03420000
      *                                                                 03430000
       P30000-SUB-MONTHS.                                               03440000
      *                                                                 03450000
           MOVE WIMS01-D1-YEAR          TO WS-CW-YEAR.                  03460000
           MOVE WIMS01-D1-MONTH         TO WS-CW-MONTH.                 03470000
           MOVE WIMS01-D1-DAY           TO WS-CW-DAY.                   03480000
      *                                                                 03490000
           PERFORM P30100-SUB-ONE-MONTH THRU P30100-EXIT                03500000
               WIMS01-N-VALUE TIMES.                                    03510000
      *                                                                 03520000
           PERFORM P50000-TEST-LEAP-YEAR THRU P50000-EXIT.              03530000
           MOVE WS-DAYS-IN-MO(WS-CW-MONTH) TO WS-CW-DAYS-IN-MONTH.      03540000
           IF WS-CW-MONTH = 2 AND WS-IS-LEAP-YEAR                       03550000
               ADD 1                    TO WS-CW-DAYS-IN-MONTH          03560000
           END-IF.                                                      03570000
           IF WS-CW-DAY > WS-CW-DAYS-IN-MONTH                           03580000
               MOVE WS-CW-DAYS-IN-MONTH TO WS-CW-DAY                    03590000
           END-IF.                                                      03600000
      *                                                                 03610000
           MOVE WS-CW-YEAR              TO WIMS01-RD-YEAR.              03620000
           MOVE WS-CW-MONTH             TO WIMS01-RD-MONTH.             03630000
           MOVE WS-CW-DAY               TO WIMS01-RD-DAY.               03640000
      *                                                                 03650000
       P30000-EXIT.                                                     03660000
           EXIT.                                                        03670000
      *                                                                 03680000
       P30100-SUB-ONE-MONTH.                                            03690000
      *                                                                 03700000
           IF WS-CW-MONTH = 1                                           03710000
               MOVE 12                  TO WS-CW-MONTH                  03720000
               SUBTRACT 1 FROM WS-CW-YEAR                               03730000
           ELSE                                                         03740000
               SUBTRACT 1 FROM WS-CW-MONTH                              03750000
           END-IF.                                                      03760000
      *                                                                 03770000
       P30100-EXIT.                                                     03780000
           EXIT.                                                        03790000
           EJECT                                                        03800000
      ******************************************************************03810000
      *    PARAGRAPH:  P40000-CALC-EPOCH-DAYS                         * 03820000
      *    FUNCTION :  EPOCH-DAYS = DAYS SINCE A FIXED REFERENCE POINT* 03830000
      *                FOR THE DATE CURRENTLY IN WS-CALENDAR-WORK.    * 03840000
      *                THIS IS THE ROUTINE THAT REPLACES THE ORIGINAL * 03850000
      *                SINGLE-YEAR JULIAN-DATE LOGIC - IT ADDS IN THE * 03860000
      *                WHOLE YEARS AND THEIR LEAP DAYS SO DATES YEARS * 03870000
      *                APART COMPARE CORRECTLY.                      *  03880000
      ******************************************************************03890000
      *                                                                 03900000
       P40000-CALC-EPOCH-DAYS.                                          03910000
      *                                                                 03920000
           COMPUTE WS-PRIOR-YEAR = WS-CW-YEAR - 1.                      03930000
      *                                                                 03940000
           COMPUTE WS-LEAP-DAYS-BEFORE-Y = WS-PRIOR-YEAR / 4.           03950000
           DIVIDE WS-PRIOR-YEAR BY 100 GIVING WS-CENTURY-YEARS          03960000
                                       REMAINDER WS-CENTURY-REMAIN.     03970000
           SUBTRACT WS-CENTURY-YEARS FROM WS-LEAP-DAYS-BEFORE-Y.        03980000
           DIVIDE WS-PRIOR-YEAR BY 400 GIVING WS-CENTURY-YEARS          03990000
                                       REMAINDER WS-CENTURY-REMAIN.     04000000
           ADD WS-CENTURY-YEARS         TO WS-LEAP-DAYS-BEFORE-Y.       04010000
      *                                                                 04020000
           PERFORM P50000-TEST-LEAP-YEAR THRU P50000-EXIT.              04030000
      *                                                                 04040000
           IF WS-IS-LEAP-YEAR                                           04050000
               MOVE WS-LEAP-DAYS(WS-CW-MONTH) TO WS-CUM-MONTH-DAYS      04060000
           ELSE                                                         04070000
               MOVE WS-DAYS(WS-CW-MONTH)      TO WS-CUM-MONTH-DAYS      04080000
           END-IF.                                                      04090000
      *                                                                 04100000
           COMPUTE WS-E1-DAYS =                                         04110000
                   (WS-PRIOR-YEAR * 365) + WS-LEAP-DAYS-BEFORE-Y        04120000
                   + WS-CUM-MONTH-DAYS + WS-CW-DAY.                     04130000
      *                                                                 04140000
       P40000-EXIT.                                                     04150000
           EXIT.                                                        04160000
      *                                                                 04170000
      ******************************************************************04180000
      *    PARAGRAPH:  P50000-TEST-LEAP-YEAR                          * 04190000
      *    FUNCTION :  SET WS-LEAP-YEAR-SW FOR WS-CW-YEAR USING THE   * 04200000
      *                STANDARD 400/100/4 GREGORIAN RULE.             * 04210000
      ******************************************************************04220000
      *                                                                 04230000
       P50000-TEST-LEAP-YEAR.                                           04240000
      *                                                                 04250000
           SET WS-NOT-LEAP-YEAR         TO TRUE.                        04260000
      *                                                                 04270000
           DIVIDE WS-CW-YEAR BY 400 GIVING WS-CENTURY-YEARS             04280000
                                    REMAINDER WS-CENTURY-REMAIN.        04290000
           IF WS-CENTURY-REMAIN = 0                                     04300000
               SET WS-IS-LEAP-YEAR      TO TRUE                         04310000
           ELSE                                                         04320000
               DIVIDE WS-CW-YEAR BY 100 GIVING WS-CENTURY-YEARS         04330000
                                        REMAINDER WS-CENTURY-REMAIN     04340000
               IF WS-CENTURY-REMAIN NOT = 0                             04350000
                   DIVIDE WS-CW-YEAR BY 4 GIVING WS-CENTURY-YEARS       04360000
                                          REMAINDER WS-CENTURY-REMAIN   04370000
                   IF WS-CENTURY-REMAIN = 0                             04380000
                       SET WS-IS-LEAP-YEAR TO TRUE                      04390000
                   END-IF                                               04400000
               END-IF                                                   04410000
           END-IF.                                                      04420000
      *                                                                 04430000
       P50000-EXIT.                                                     04440000
           EXIT.                                                        04450000
