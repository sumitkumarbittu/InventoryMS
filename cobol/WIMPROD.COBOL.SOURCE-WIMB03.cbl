       IDENTIFICATION DIVISION.                                         00010000
       PROGRAM-ID. WIMB03.                                              00020000
       AUTHOR. J. PELLETIER.                                            00030000
       INSTALLATION. MERIDIAN DATA SERVICES.                            00040000
       DATE-WRITTEN. 03/11/1991.                                        00050000
       DATE-COMPILED.                                                   00060000
       SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.                      00070000
      *                                                                 00080000
      ******************************************************************00090000
      *          WAREHOUSE & INVENTORY MANAGEMENT SYSTEM (WIMS)       * 00100000
      *                    MERIDIAN DATA SERVICES                     * 00110000
      *                                                               * 00120000
      * PROGRAM :   WIMB03                                            * 00130000
      *                                                               * 00140000
      * FUNCTION:   PROGRAM WIMB03 BUILDS THE VENDOR PERFORMANCE      * 00150000
      *             REPORT.  FOR EACH VENDOR IT ACCUMULATES ORDER      *00160000
      *             COUNT, TOTAL SALES, DELIVERED/CANCELLED COUNTS,    *00170000
      *             AVERAGE DELIVERY DAYS AND THE NUMBER OF DISTINCT   *00180000
      *             PRODUCTS SUPPLIED, RESTRICTED TO ORDERS WITHIN A   *00190000
      *             MONTHS-BACK WINDOW OF THE RUN DATE (DEFAULT 12     *00200000
      *             MONTHS).  THE WINDOW CUTOFF AND THE DELIVERY-DAY   *00210000
      *             ARITHMETIC ARE OBTAINED FROM SUBROUTINE WIMS01.    *00220000
      *             THE VENDOR TABLE IS THEN RESEQUENCED BY TOTAL      *00230000
      *             SALES DESCENDING BEFORE THE REPORT IS PRINTED.     *00240000
      *                                                               * 00250000
      * FILES   :   VENDORS  - VENDOR MASTER, INPUT, VENDOR-ID ASC     *00260000
      *             ORDERS   - ORDER HEADERS, INPUT, ORDER-ID ASC      *00270000
      *             ORDITEM  - ORDER LINE ITEMS, INPUT, ORDER-ID/      *00280000
      *                        ITEM-ID ASC (SAME MAJOR KEY AS ORDERS)  *00290000
      *             VNDRRPT  - VENDOR PERFORMANCE REPORT, OUTPUT       *00300000
      *                                                               * 00310000
      * CALLS   :   WIMS01   - DATE ARITHMETIC (SUBMO, DIFDY)          *00320000
      *                                                               * 00330000
      ******************************************************************00340000
      *                    C H A N G E   L O G                        * 00350000
      ******************************************************************00360000
      *  DATE       PROGRAMMER            DESCRIPTION                 * 00370000
      *  --------   --------------------  ---------------------------- *00380000
      *  03/11/91   J.PELLETIER           ORIGINAL PROGRAM - REQ 4599 * 00390000
      *  03/11/91   J.PELLETIER           VENDOR TABLE ACCUM LOAD     * 00400000
      *  07/22/91   J.PELLETIER           ADDED DISTINCT-PRODUCT      * 00410000
      *                                   TRACKING PER REQ 4599-A     * 00420000
      *  01/09/92   T.R.MCADOO            CORRECTED CANCEL-RATE       * 00430000
      *                                   DIVIDE-BY-ZERO ON NEW-SETUP * 00440000
      *                                   VENDORS - REQ 4711          * 00450000
      *  11/03/93   R.K.OSEI              MONTHS-BACK WINDOW MADE A   * 00460000
      *                                   RUN PARAMETER, DEFAULT 12   * 00470000
      *                                   REQ 4988                    * 00480000
      *  06/17/94   J.PELLETIER           TABLE SIZE 1000 VENDORS     * 00490000
      *                                   REQ 5103                    * 00500000
      *  02/25/97   K.ABUBAKAR            RESTART AFTER STEP FAILURE  * 00510000
      *                                   NOW RE-OPENS VNDRRPT CLEAN  * 00520000
      *                                   REQ 5580                    * 00530000
      *  09/14/98   K.ABUBAKAR            Y2K REVIEW - ALL DATE       * 00540000
      *                                   FIELDS CONFIRMED 4-DIGIT    * 00550000
      *                                   YEAR, WIMS01 CENTURY LOGIC  * 00560000
      *                                   IN USE.  NO CHANGE REQUIRED * 00570000
      *  05/06/99   K.ABUBAKAR            Y2K REGRESSION SIGN-OFF     * 00580000
      *                                   REQ 5811                    * 00590000
      *  10/05/01   D.STRAUSS             ERROR BLOCK ALIGNED WITH    * 00600000
      *                                   WIMB01/WIMB02 - REQ 6390    * 00610000
      *  03/18/02   D.STRAUSS             ORDER/ORDITEM READ-AHEAD    * 00620000
      *                                   RESEQUENCED TO PRIME BOTH  *  00630000
      *                                   FILES BEFORE THE DRIVING   *  00640000
      *                                   LOOP, MATCHING WIMB01 -    *  00650000
      *                                   REQ 6447                  *   00660000
      *  05/14/04   T.VASQUEZ             REQ 5118 - WT-DIST-PROD-     *00661000
      *                                   COUNT WAS ACCUMULATED SINCE  *00662000
      *                                   REQ 4599-A BUT NEVER MOVED   *00663000
      *                                   TO VNDRRPT.  ADDED PRDS      *00664000
      *                                   COLUMN TO DETAIL/HEADING     *00665000
      ******************************************************************00670000
       ENVIRONMENT DIVISION.                                            00680000
       CONFIGURATION SECTION.                                           00690000
       SPECIAL-NAMES.                                                   00700000
           C01 IS TOP-OF-FORM.                                          00710000
       INPUT-OUTPUT SECTION.                                            00720000
       FILE-CONTROL.                                                    00730000
           SELECT VENDORS-IN    ASSIGN TO VENDOR                        00740000
               ORGANIZATION IS LINE SEQUENTIAL                          00750000
               FILE STATUS IS WS-VENDOR-STATUS.                         00760000
           SELECT ORDERS-IN     ASSIGN TO ORDERS                        00770000
               ORGANIZATION IS LINE SEQUENTIAL                          00780000
               FILE STATUS IS WS-ORDER-STATUS.                          00790000
           SELECT ORDER-ITEMS-IN ASSIGN TO ORDITEM                      00800000
               ORGANIZATION IS LINE SEQUENTIAL                          00810000
               FILE STATUS IS WS-ORDITM-STATUS.                         00820000
           SELECT VENDOR-RPT    ASSIGN TO VNDRRPT                       00830000
               ORGANIZATION IS LINE SEQUENTIAL                          00840000
               FILE STATUS IS WS-VNDRRPT-STATUS.                        00850000
       DATA DIVISION.                                                   00860000
       FILE SECTION.                                                    00870000
       FD  VENDORS-IN                                                   00880000
           RECORDING MODE IS F                                          00890000
           RECORD CONTAINS 109 CHARACTERS.                              00900000
           COPY VENDOR.                                                 00910000
       FD  ORDERS-IN                                                    00920000
           RECORDING MODE IS F                                          00930000
           RECORD CONTAINS 63 CHARACTERS.                               00940000
           COPY ORDERM.                                                 00950000
       FD  ORDER-ITEMS-IN                                               00960000
           RECORDING MODE IS F                                          00970000
           RECORD CONTAINS 50 CHARACTERS.                               00980000
           COPY ORDITM.                                                 00990000
       FD  VENDOR-RPT                                                   01000000
           RECORDING MODE IS F                                          01010000
           RECORD CONTAINS 133 CHARACTERS.                              01020000
       01  VENDOR-RPT-LINE         PIC X(133).                          01030000
       WORKING-STORAGE SECTION.                                         01040000
      *                                                                 01050000
       01  WS-SWITCHES.                                                 01060000
           05  WS-ORDER-EOF-SW         PIC X     VALUE 'N'.             01070000
               88  WS-ORDER-EOF                  VALUE 'Y'.             01080000
           05  WS-ORDITM-EOF-SW        PIC X     VALUE 'N'.             01090000
               88  WS-ORDITM-EOF                 VALUE 'Y'.             01100000
           05  FILLER                  PIC X(03) VALUE SPACES.          01110000
      *                                                                 01120000
       01  WS-FILE-STATUS-AREA.                                         01130000
           05  WS-VENDOR-STATUS        PIC X(02) VALUE '00'.            01140000
           05  WS-ORDER-STATUS         PIC X(02) VALUE '00'.            01150000
           05  WS-ORDITM-STATUS        PIC X(02) VALUE '00'.            01160000
           05  WS-VNDRRPT-STATUS       PIC X(02) VALUE '00'.            01170000
      *                                                                 01180000
       01  WS-MISCELLANEOUS-FIELDS.                                     01190000
           05  WS-RETURN-CODE          PIC S9(04) COMP VALUE +0.        01200000
           05  WS-LINE-CNT             PIC S9(04) COMP VALUE +99.       01210000
           05  WS-MONTHS-BACK          PIC S9(03) COMP VALUE +12.       01220000
           05  WS-HIGH-ORDER-ID        PIC 9(07) VALUE 9999999.         01230000
      *                                                                 01240000
       01  WS-TODAY-DATE-AREA          PIC 9(08) VALUE ZEROES.          01250000
       01  WS-TODAY-DATE-GROUP REDEFINES WS-TODAY-DATE-AREA.            01260000
           05  WS-TD-YEAR              PIC 9(04).                       01270000
           05  WS-TD-MONTH             PIC 9(02).                       01280000
           05  WS-TD-DAY               PIC 9(02).                       01290000
      *                                                                 01300000
       01  WS-WINDOW-CUTOFF-AREA       PIC 9(08) VALUE ZEROES.          01310000
       01  WS-WINDOW-CUTOFF-GROUP REDEFINES WS-WINDOW-CUTOFF-AREA.      01320000
           05  WS-WC-YEAR              PIC 9(04).                       01330000
           05  WS-WC-MONTH             PIC 9(02).                       01340000
           05  WS-WC-DAY               PIC 9(02).                       01350000
      *                                                                 01360000
       01  WS-VEND-TABLE-CTL.                                           01370000
           05  WS-VEND-COUNT           PIC S9(05) COMP VALUE +0.        01380000
           05  WS-VEND-MAX-ENTRY       PIC S9(05) COMP VALUE +1000.     01390000
       01  WS-VEND-KEY-ONLY REDEFINES WS-VEND-TABLE-CTL.                01400000
           05  FILLER                  PIC X(04).                       01410000
      *                                                                 01420000
       01  WS-VEND-TABLE.                                               01430000
           05  WS-VEND-ENTRY OCCURS 1000 TIMES.                         01440000
               10  WT-VENDOR-ID        PIC 9(05).                       01450000
               10  WT-VENDOR-NAME      PIC X(30).                       01460000
               10  WT-VENDOR-RATING    PIC 9V9.                         01470000
               10  WT-ORDER-COUNT      PIC S9(07) COMP-3 VALUE +0.      01480000
               10  WT-TOTAL-SALES      PIC S9(09)V99 COMP-3 VALUE +0.   01490000
               10  WT-DELIVERED-COUNT  PIC S9(07) COMP-3 VALUE +0.      01500000
               10  WT-CANCELLED-COUNT  PIC S9(07) COMP-3 VALUE +0.      01510000
               10  WT-DELIVERY-DAY-SUM PIC S9(09) COMP-3 VALUE +0.      01520000
               10  WT-AVG-ORDER-VALUE  PIC S9(09)V99 VALUE +0.          01530000
               10  WT-DELIVERY-RATE    PIC S9(05)V99 VALUE +0.          01540000
               10  WT-CANCEL-RATE      PIC S9(05)V99 VALUE +0.          01550000
               10  WT-AVG-DELIVERY-DAY PIC S9(05)V99 VALUE +0.          01560000
               10  WT-DIST-PROD-COUNT  PIC S9(05) COMP-3 VALUE +0.      01570000
               10  WT-DIST-PROD-LIST   PIC 9(07)                        01580000
                                        OCCURS 60 TIMES.                01590000
      *                                                                 01600000
       01  WS-SWAP-AREA                PIC X(184).                      01610000
      *                                                                 01620000
       01  WS-SUBSCRIPTS.                                               01630000
           05  WS-SUB1                 PIC S9(05) COMP VALUE +0.        01640000
           05  WS-SUB2                 PIC S9(05) COMP VALUE +0.        01650000
           05  WS-SUB3                 PIC S9(05) COMP VALUE +0.        01660000
           05  WS-FOUND-SW             PIC X     VALUE 'N'.             01670000
               88  WS-ENTRY-FOUND               VALUE 'Y'.              01680000
      *                                                                 01690000
       01  WS-ORDER-WORK.                                               01700000
           05  WS-CUR-ORDER-ID         PIC 9(07) VALUE ZEROES.          01710000
           05  WS-IN-WINDOW-SW         PIC X     VALUE 'N'.             01720000
               88  WS-ORDER-IN-WINDOW           VALUE 'Y'.              01730000
           05  WS-DAYS-TO-DELIVER      PIC S9(07) COMP-3 VALUE +0.      01740000
      *                                                                 01750000
       01  WS-GRAND-TOTALS.                                             01760000
           05  WS-GT-ORDER-COUNT       PIC S9(07) COMP-3 VALUE +0.      01770000
           05  WS-GT-TOTAL-SALES       PIC S9(09)V99 COMP-3 VALUE +0.   01780000
      *                                                                 01790000
      *    WIMS01 CALL PARAMETER AREA                                   01800000
       COPY WIMS01P.                                                    01810000
      *                                                                 01820000
       01  WS-VR-TITLE-1.                                               01830000
           05  FILLER                  PIC X     VALUE '1'.             01840000
           05  FILLER                  PIC X(38) VALUE SPACES.          01850000
           05  FILLER                  PIC X(45) VALUE                  01860000
               'MERIDIAN DATA SERVICES - VENDOR PERFORMANCE'.           01870000
           05  FILLER                  PIC X(49) VALUE SPACES.          01880000
       01  WS-VR-TITLE-2.                                               01890000
           05  FILLER                  PIC X     VALUE ' '.             01900000
           05  FILLER                  PIC X(43) VALUE SPACES.          01910000
           05  FILLER                  PIC X(12) VALUE 'RUN DATE:  '.   01920000
           05  WS-VR-T2-MONTH          PIC 99.                          01930000
           05  FILLER                  PIC X     VALUE '/'.             01940000
           05  WS-VR-T2-DAY            PIC 99.                          01950000
           05  FILLER                  PIC X     VALUE '/'.             01960000
           05  WS-VR-T2-YEAR           PIC 9999.                        01970000
           05  FILLER                  PIC X(64) VALUE SPACES.          01980000
       01  WS-VR-HEADING-1.                                             01990000
           05  FILLER                  PIC X     VALUE ' '.             02000000
           05  FILLER                  PIC X(06) VALUE 'VENDOR'.        02010000
           05  FILLER                  PIC X(02) VALUE SPACES.          02020000
           05  FILLER                  PIC X(30) VALUE 'VENDOR NAME'.   02030000
           05  FILLER                  PIC X(07) VALUE 'RATING '.       02040000
           05  FILLER                  PIC X(07) VALUE ' ORDERS'.       02050000
           05  FILLER                  PIC X(14) VALUE '   TOTAL SALES'.02060000
           05  FILLER                  PIC X(11) VALUE ' AVG ORDER'.    02070000
           05  FILLER                  PIC X(06) VALUE '  DLVD'.        02080000
           05  FILLER                  PIC X(06) VALUE '  CNCL'.        02090000
           05  FILLER                  PIC X(08) VALUE '  DLV %'.       02100000
           05  FILLER                  PIC X(08) VALUE '  CNC %'.       02110000
           05  FILLER                  PIC X(09) VALUE ' AVG DAYS'.     02120000
           05  FILLER                  PIC X(05) VALUE ' PRDS'.         02121000
           05  FILLER                  PIC X(14) VALUE SPACES.          02130000
       01  WS-VR-DETAIL.                                                02140000
           05  WS-VD-CC                PIC X     VALUE ' '.             02150000
           05  WS-VD-VENDOR-ID         PIC ZZZZ9.                       02160000
           05  FILLER                  PIC X(03) VALUE SPACES.          02170000
           05  WS-VD-VENDOR-NAME       PIC X(30).                       02180000
           05  FILLER                  PIC X(01) VALUE SPACES.          02190000
           05  WS-VD-RATING            PIC Z9.9.                        02200000
           05  FILLER                  PIC X(02) VALUE SPACES.          02210000
           05  WS-VD-ORDER-COUNT       PIC ZZZZZZ9.                     02220000
           05  FILLER                  PIC X(01) VALUE SPACES.          02230000
           05  WS-VD-TOTAL-SALES       PIC Z,ZZZ,ZZZ,ZZ9.99-.           02240000
           05  FILLER                  PIC X(01) VALUE SPACES.          02250000
           05  WS-VD-AVG-ORDER         PIC ZZ,ZZZ,ZZ9.99-.              02260000
           05  FILLER                  PIC X(01) VALUE SPACES.          02270000
           05  WS-VD-DELIVERED         PIC ZZZZZ9.                      02280000
           05  FILLER                  PIC X(01) VALUE SPACES.          02290000
           05  WS-VD-CANCELLED         PIC ZZZZZ9.                      02300000
           05  FILLER                  PIC X(01) VALUE SPACES.          02310000
           05  WS-VD-DELIVERY-PCT      PIC ZZ9.99.                      02320000
           05  FILLER                  PIC X(01) VALUE SPACES.          02330000
           05  WS-VD-CANCEL-PCT        PIC ZZ9.99.                      02340000
           05  FILLER                  PIC X(01) VALUE SPACES.          02350000
           05  WS-VD-AVG-DAYS          PIC ZZ9.99.                      02360000
           05  FILLER                  PIC X(02) VALUE SPACES.          02361000
           05  WS-VD-DIST-PRODUCTS     PIC ZZ9.                         02362000
           05  FILLER                  PIC X(09) VALUE SPACES.          02370000
       01  WS-VR-TOTAL-LINE.                                            02380000
           05  FILLER                  PIC X     VALUE '0'.             02390000
           05  FILLER                  PIC X(08) VALUE 'GRAND TOT'.     02400000
           05  FILLER                  PIC X(01) VALUE SPACES.          02410000
           05  WS-VT-ORDER-COUNT       PIC ZZZ,ZZ9.                     02420000
           05  FILLER                  PIC X(24) VALUE                  02430000
               ' TOTAL ORDERS      SALES $'.                            02440000
           05  WS-VT-TOTAL-SALES       PIC Z,ZZZ,ZZZ,ZZ9.99-.           02450000
           05  FILLER                  PIC X(64) VALUE SPACES.          02460000
      *                                                                 02470000
      *    ERROR MESSAGE BLOCK -- SAME SHAPE AS WIMB01/WIMB02           02480000
       01  WS-WIM-BATCH-ERROR-01.                                       02490000
           05  FILLER                  PIC X(20) VALUE                  02500000
               'WIMB03 - I/O ERROR '.                                   02510000
           05  WS-ERR-FILE-ID          PIC X(10).                       02520000
           05  FILLER                  PIC X(08) VALUE ' STATUS='.      02530000
           05  WS-ERR-STATUS           PIC X(02).                       02540000
       01  WS-WIM-BATCH-ERROR-02.                                       02550000
           05  FILLER                  PIC X(30) VALUE                  02560000
               'WIMB03 - VENDOR TABLE OVERFLOW'.                        02570000
      *                                                                 02580000
       PROCEDURE DIVISION.                                              02590000
      *                                                                 02600000
       P00000-MAINLINE.                                                 02610000
           OPEN INPUT VENDORS-IN                                        02620000
           IF WS-VENDOR-STATUS NOT = '00'                               02630000
               MOVE 'VENDORS   ' TO WS-ERR-FILE-ID                      02640000
               MOVE WS-VENDOR-STATUS TO WS-ERR-STATUS                   02650000
               DISPLAY WS-WIM-BATCH-ERROR-01                            02660000
               GO TO P90000-ABEND                                       02670000
           END-IF                                                       02680000
           OPEN INPUT ORDERS-IN                                         02690000
           OPEN INPUT ORDER-ITEMS-IN                                    02700000
           OPEN OUTPUT VENDOR-RPT                                       02710000
           MOVE FUNCTION CURRENT-DATE(1:8) TO WS-TODAY-DATE-AREA        02720000
           MOVE WS-TD-MONTH TO WS-VR-T2-MONTH                           02730000
           MOVE WS-TD-DAY   TO WS-VR-T2-DAY                             02740000
           MOVE WS-TD-YEAR  TO WS-VR-T2-YEAR                            02750000
           PERFORM P05000-COMPUTE-WINDOW                                02760000
           PERFORM P10000-LOAD-VENDORS                                  02770000
           PERFORM P20100-READ-ORDER                                    02780000
           PERFORM P30100-READ-ORDITM                                   02790000
           PERFORM P20000-ACCUM-ORDERS                                  02800000
               UNTIL WS-ORDER-EOF                                       02810000
           PERFORM P40000-DERIVE-VENDORS                                02820000
               VARYING WS-SUB1 FROM 1 BY 1                              02830000
               UNTIL WS-SUB1 > WS-VEND-COUNT                            02840000
           PERFORM P50000-SORT-VEND-TABLE                               02850000
           PERFORM P60000-PRINT-VENDORS                                 02860000
               VARYING WS-SUB1 FROM 1 BY 1                              02870000
               UNTIL WS-SUB1 > WS-VEND-COUNT                            02880000
           PERFORM P65000-PRINT-GRAND-TOTAL                             02890000
           CLOSE VENDORS-IN                                             02900000
           CLOSE ORDERS-IN                                              02910000
           CLOSE ORDER-ITEMS-IN                                         02920000
           CLOSE VENDOR-RPT                                             02930000
           DISPLAY 'WIMB03 - VENDORS ON REPORT   ' WS-VEND-COUNT        02940000
           DISPLAY 'WIMB03 - GRAND TOTAL ORDERS  ' WS-GT-ORDER-COUNT    02950000
           GOBACK.                                                      02960000
      *                                                                 02970000
       P05000-COMPUTE-WINDOW.                                           02980000
      *    OBTAIN THE MONTHS-BACK CUTOFF DATE FROM WIMS01. WINDOW IS    02990000
      *    "ORDERS WITH ORDER-DATE WITHIN THE LAST M MONTHS OF RUN      03000000
      *    DATE" PER BUSINESS RULES "VENDOR PERFORMANCE".               03010000
           MOVE 'SUBMO' TO WIMS01-FUNCTION                              03020000
           MOVE WS-TD-YEAR  TO WIMS01-D1-YEAR                           03030000
           MOVE WS-TD-MONTH TO WIMS01-D1-MONTH                          03040000
           MOVE WS-TD-DAY   TO WIMS01-D1-DAY                            03050000
           MOVE WS-MONTHS-BACK TO WIMS01-N-VALUE                        03060000
           CALL 'WIMS01' USING WIMS01-PARMS                             03070000
           MOVE WIMS01-RD-YEAR  TO WS-WC-YEAR                           03080000
           MOVE WIMS01-RD-MONTH TO WS-WC-MONTH                          03090000
           MOVE WIMS01-RD-DAY   TO WS-WC-DAY.                           03100000
      *                                                                 03110000
       P10000-LOAD-VENDORS.                                             03120000
           MOVE ZEROES TO WS-VEND-COUNT.                                03130000
       P10100-LOAD-ONE-VENDOR.                                          03140000
           READ VENDORS-IN                                              03150000
               AT END GO TO P10100-EXIT                                 03160000
           END-READ                                                     03170000
           IF WS-VEND-COUNT >= WS-VEND-MAX-ENTRY                        03180000
               DISPLAY WS-WIM-BATCH-ERROR-02                            03190000
               GO TO P90000-ABEND                                       03200000
           END-IF                                                       03210000
           ADD 1 TO WS-VEND-COUNT                                       03220000
           MOVE VENDOR-ID     TO WT-VENDOR-ID (WS-VEND-COUNT)           03230000
           MOVE VENDOR-NAME   TO WT-VENDOR-NAME (WS-VEND-COUNT)         03240000
           MOVE VENDOR-RATING TO WT-VENDOR-RATING (WS-VEND-COUNT)       03250000
           GO TO P10100-LOAD-ONE-VENDOR.                                03260000
       P10100-EXIT.                                                     03270000
           GO TO P10000-LOAD-EXIT.                                      03280000
       P10000-LOAD-EXIT.                                                03290000
           EXIT.                                                        03300000
      *                                                                 03310000
       P20000-ACCUM-ORDERS.                                             03320000
           MOVE ORD-ORDER-ID TO WS-CUR-ORDER-ID                         03330000
           MOVE 'N' TO WS-IN-WINDOW-SW                                  03340000
           IF ORD-ORDER-DATE >= WS-WINDOW-CUTOFF-AREA                   03350000
               MOVE 'Y' TO WS-IN-WINDOW-SW                              03360000
           END-IF                                                       03370000
           IF WS-ORDER-IN-WINDOW                                        03380000
               PERFORM P25000-ACCUM-ONE-ORDER                           03390000
           END-IF                                                       03400000
           PERFORM P30000-CONSUME-ITEMS                                 03410000
               UNTIL WS-ORDITM-EOF                                      03420000
               OR ORDITM-ORDER-ID NOT = WS-CUR-ORDER-ID                 03430000
           PERFORM P20100-READ-ORDER.                                   03440000
      *                                                                 03450000
       P20100-READ-ORDER.                                               03460000
           READ ORDERS-IN                                               03470000
               AT END                                                   03480000
                   MOVE 'Y' TO WS-ORDER-EOF-SW                          03490000
                   MOVE WS-HIGH-ORDER-ID TO ORD-ORDER-ID                03500000
           END-READ.                                                    03510000
      *                                                                 03520000
       P25000-ACCUM-ONE-ORDER.                                          03530000
           PERFORM P25200-FIND-VENDOR                                   03540000
           IF NOT WS-ENTRY-FOUND                                        03550000
               GO TO P25000-EXIT                                        03560000
           END-IF                                                       03570000
           ADD 1 TO WT-ORDER-COUNT (WS-SUB1)                            03580000
           ADD ORD-TOTAL-AMOUNT TO WT-TOTAL-SALES (WS-SUB1)             03590000
           ADD 1 TO WS-GT-ORDER-COUNT                                   03600000
           ADD ORD-TOTAL-AMOUNT TO WS-GT-TOTAL-SALES                    03610000
           IF ORD-DELIVERED                                             03620000
               ADD 1 TO WT-DELIVERED-COUNT (WS-SUB1)                    03630000
               IF ORD-ACTUAL-DELIVERY NOT = ZEROES                      03640000
                   PERFORM P25300-DELIVERY-DAYS                         03650000
                   ADD WS-DAYS-TO-DELIVER                               03660000
                       TO WT-DELIVERY-DAY-SUM (WS-SUB1)                 03670000
               END-IF                                                   03680000
           END-IF                                                       03690000
           IF ORD-CANCELLED                                             03700000
               ADD 1 TO WT-CANCELLED-COUNT (WS-SUB1)                    03710000
           END-IF.                                                      03720000
       P25000-EXIT.                                                     03730000
           EXIT.                                                        03740000
      *                                                                 03750000
       P25200-FIND-VENDOR.                                              03760000
           MOVE 'N' TO WS-FOUND-SW                                      03770000
           PERFORM P25210-CHECK-VENDOR                                  03780000
               VARYING WS-SUB1 FROM 1 BY 1                              03790000
               UNTIL WS-SUB1 > WS-VEND-COUNT                            03800000
               OR WS-ENTRY-FOUND                                        03810000
           IF NOT WS-ENTRY-FOUND                                        03820000
               SUBTRACT 1 FROM WS-SUB1                                  03830000
           END-IF.                                                      03840000
      *                                                                 03850000
       P25210-CHECK-VENDOR.                                             03860000
           IF WT-VENDOR-ID (WS-SUB1) = ORD-VENDOR-ID                    03870000
               MOVE 'Y' TO WS-FOUND-SW                                  03880000
           END-IF.                                                      03890000
      *                                                                 03900000
       P25300-DELIVERY-DAYS.                                            03910000
           MOVE 'DIFDY' TO WIMS01-FUNCTION                              03920000
           MOVE ORD-ORDER-DATE(1:4)  TO WIMS01-D1-YEAR                  03930000
           MOVE ORD-ORDER-DATE(5:2)  TO WIMS01-D1-MONTH                 03940000
           MOVE ORD-ORDER-DATE(7:2)  TO WIMS01-D1-DAY                   03950000
           MOVE ORD-ACTUAL-DELIVERY(1:4) TO WIMS01-D2-YEAR              03960000
           MOVE ORD-ACTUAL-DELIVERY(5:2) TO WIMS01-D2-MONTH             03970000
           MOVE ORD-ACTUAL-DELIVERY(7:2) TO WIMS01-D2-DAY               03980000
           CALL 'WIMS01' USING WIMS01-PARMS                             03990000
           MOVE WIMS01-RESULT-DAYS TO WS-DAYS-TO-DELIVER.               04000000
      *                                                                 04010000
       P30000-CONSUME-ITEMS.                                            04020000
           IF ORDITM-ORDER-ID = WS-CUR-ORDER-ID                         04030000
               AND WS-ORDER-IN-WINDOW                                   04040000
               PERFORM P25200-FIND-VENDOR                               04050000
               IF WS-ENTRY-FOUND                                        04060000
                   PERFORM P35000-TRACK-DISTINCT-PRODUCT                04070000
               END-IF                                                   04080000
           END-IF                                                       04090000
           PERFORM P30100-READ-ORDITM.                                  04100000
      *                                                                 04110000
       P30100-READ-ORDITM.                                              04120000
           READ ORDER-ITEMS-IN                                          04130000
               AT END                                                   04140000
                   MOVE 'Y' TO WS-ORDITM-EOF-SW                         04150000
                   MOVE WS-HIGH-ORDER-ID TO ORDITM-ORDER-ID             04160000
           END-READ.                                                    04170000
      *                                                                 04180000
       P35000-TRACK-DISTINCT-PRODUCT.                                   04190000
           MOVE 'N' TO WS-FOUND-SW                                      04200000
           PERFORM P35010-CHECK-PRODUCT                                 04210000
               VARYING WS-SUB2 FROM 1 BY 1                              04220000
               UNTIL WS-SUB2 > WT-DIST-PROD-COUNT (WS-SUB1)             04230000
               OR WS-ENTRY-FOUND                                        04240000
           IF NOT WS-ENTRY-FOUND                                        04250000
               AND WT-DIST-PROD-COUNT (WS-SUB1) < 60                    04260000
               ADD 1 TO WT-DIST-PROD-COUNT (WS-SUB1)                    04270000
               MOVE ORDITM-PRODUCT-ID TO                                04280000
                   WT-DIST-PROD-LIST                                    04290000
                       (WS-SUB1, WT-DIST-PROD-COUNT (WS-SUB1))          04300000
           END-IF.                                                      04310000
      *                                                                 04320000
       P35010-CHECK-PRODUCT.                                            04330000
           IF WT-DIST-PROD-LIST (WS-SUB1, WS-SUB2)                      04340000
               = ORDITM-PRODUCT-ID                                      04350000
               MOVE 'Y' TO WS-FOUND-SW                                  04360000
           END-IF.                                                      04370000
      *                                                                 04380000
       P40000-DERIVE-VENDORS.                                           04390000
           IF WT-ORDER-COUNT (WS-SUB1) = 0                              04400000
               MOVE ZEROES TO WT-AVG-ORDER-VALUE (WS-SUB1)              04410000
               MOVE ZEROES TO WT-DELIVERY-RATE (WS-SUB1)                04420000
               MOVE ZEROES TO WT-CANCEL-RATE (WS-SUB1)                  04430000
               MOVE ZEROES TO WT-AVG-DELIVERY-DAY (WS-SUB1)             04440000
           ELSE                                                         04450000
               COMPUTE WT-AVG-ORDER-VALUE (WS-SUB1) ROUNDED =           04460000
                   WT-TOTAL-SALES (WS-SUB1) /                           04470000
                   WT-ORDER-COUNT (WS-SUB1)                             04480000
               COMPUTE WT-DELIVERY-RATE (WS-SUB1) ROUNDED =             04490000
                   WT-DELIVERED-COUNT (WS-SUB1) * 100 /                 04500000
                   WT-ORDER-COUNT (WS-SUB1)                             04510000
               COMPUTE WT-CANCEL-RATE (WS-SUB1) ROUNDED =               04520000
                   WT-CANCELLED-COUNT (WS-SUB1) * 100 /                 04530000
                   WT-ORDER-COUNT (WS-SUB1)                             04540000
               IF WT-DELIVERED-COUNT (WS-SUB1) = 0                      04550000
                   MOVE ZEROES TO WT-AVG-DELIVERY-DAY (WS-SUB1)         04560000
               ELSE                                                     04570000
                   COMPUTE WT-AVG-DELIVERY-DAY (WS-SUB1) ROUNDED =      04580000
                       WT-DELIVERY-DAY-SUM (WS-SUB1) /                  04590000
                       WT-DELIVERED-COUNT (WS-SUB1)                     04600000
               END-IF                                                   04610000
           END-IF.                                                      04620000
      *                                                                 04630000
       P50000-SORT-VEND-TABLE.                                          04640000
      *    IN-PLACE SELECTION SORT BY TOTAL-SALES DESCENDING, SAME      04650000
      *    TECHNIQUE AS THE WAREHOUSE TABLE SORT IN WIMB02.             04660000
           PERFORM P50100-OUTER-PASS                                    04670000
               VARYING WS-SUB1 FROM 1 BY 1                              04680000
               UNTIL WS-SUB1 >= WS-VEND-COUNT.                          04690000
      *                                                                 04700000
       P50100-OUTER-PASS.                                               04710000
           MOVE WS-SUB1 TO WS-SUB3                                      04720000
           PERFORM P50200-INNER-PASS                                    04730000
               VARYING WS-SUB2 FROM WS-SUB1 BY 1                        04740000
               UNTIL WS-SUB2 > WS-VEND-COUNT                            04750000
           IF WS-SUB3 NOT = WS-SUB1                                     04760000
               MOVE WS-VEND-ENTRY (WS-SUB1) TO WS-SWAP-AREA             04770000
               MOVE WS-VEND-ENTRY (WS-SUB3) TO WS-VEND-ENTRY (WS-SUB1)  04780000
               MOVE WS-SWAP-AREA TO WS-VEND-ENTRY (WS-SUB3)             04790000
           END-IF.                                                      04800000
      *                                                                 04810000
       P50200-INNER-PASS.                                               04820000
           IF WT-TOTAL-SALES (WS-SUB2) > WT-TOTAL-SALES (WS-SUB3)       04830000
               MOVE WS-SUB2 TO WS-SUB3                                  04840000
           END-IF.                                                      04850000
      *                                                                 04860000
       P60000-PRINT-VENDORS.                                            04870000
           IF WS-LINE-CNT > 55                                          04880000
               PERFORM P60100-PRINT-HEADINGS                            04890000
           END-IF                                                       04900000
           MOVE SPACES TO WS-VD-VENDOR-NAME                             04910000
           MOVE WT-VENDOR-ID (WS-SUB1)    TO WS-VD-VENDOR-ID            04920000
           MOVE WT-VENDOR-NAME (WS-SUB1)  TO WS-VD-VENDOR-NAME          04930000
           MOVE WT-VENDOR-RATING (WS-SUB1) TO WS-VD-RATING              04940000
           MOVE WT-ORDER-COUNT (WS-SUB1)  TO WS-VD-ORDER-COUNT          04950000
           MOVE WT-TOTAL-SALES (WS-SUB1)  TO WS-VD-TOTAL-SALES          04960000
           MOVE WT-AVG-ORDER-VALUE (WS-SUB1) TO WS-VD-AVG-ORDER         04970000
           MOVE WT-DELIVERED-COUNT (WS-SUB1) TO WS-VD-DELIVERED         04980000
           MOVE WT-CANCELLED-COUNT (WS-SUB1) TO WS-VD-CANCELLED         04990000
           MOVE WT-DELIVERY-RATE (WS-SUB1) TO WS-VD-DELIVERY-PCT        05000000
           MOVE WT-CANCEL-RATE (WS-SUB1)   TO WS-VD-CANCEL-PCT          05010000
           MOVE WT-AVG-DELIVERY-DAY (WS-SUB1) TO WS-VD-AVG-DAYS         05020000
           MOVE WT-DIST-PROD-COUNT (WS-SUB1) TO WS-VD-DIST-PRODUCTS     05021000
           WRITE VENDOR-RPT-LINE FROM WS-VR-DETAIL                      05030000
               AFTER ADVANCING 1 LINE                                   05040000
           ADD 1 TO WS-LINE-CNT.                                        05050000
      *                                                                 05060000
       P60100-PRINT-HEADINGS.                                           05070000
           WRITE VENDOR-RPT-LINE FROM WS-VR-TITLE-1                     05080000
               AFTER ADVANCING C01                                      05090000
           WRITE VENDOR-RPT-LINE FROM WS-VR-TITLE-2                     05100000
               AFTER ADVANCING 1 LINE                                   05110000
           WRITE VENDOR-RPT-LINE FROM WS-VR-HEADING-1                   05120000
               AFTER ADVANCING 2 LINES                                  05130000
           MOVE 4 TO WS-LINE-CNT.                                       05140000
      *                                                                 05150000
       P65000-PRINT-GRAND-TOTAL.                                        05160000
           MOVE WS-GT-ORDER-COUNT TO WS-VT-ORDER-COUNT                  05170000
           MOVE WS-GT-TOTAL-SALES TO WS-VT-TOTAL-SALES                  05180000
           WRITE VENDOR-RPT-LINE FROM WS-VR-TOTAL-LINE                  05190000
               AFTER ADVANCING 2 LINES.                                 05200000
      *                                                                 05210000
       P90000-ABEND.                                                    05220000
           MOVE 16 TO WS-RETURN-CODE                                    05230000
           MOVE WS-RETURN-CODE TO RETURN-CODE                           05240000
           GOBACK.                                                      05250000
