       IDENTIFICATION DIVISION.                                         00010000
       PROGRAM-ID. WIMB04.                                              00020000
       AUTHOR. T. R. MCADOO.                                            00030000
       INSTALLATION. MERIDIAN DATA SERVICES.                            00040000
       DATE-WRITTEN. 04/02/1992.                                        00050000
       DATE-COMPILED.                                                   00060000
       SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.                      00070000
      *                                                                 00080000
      ******************************************************************00090000
      *          WAREHOUSE & INVENTORY MANAGEMENT SYSTEM (WIMS)       * 00100000
      *                    MERIDIAN DATA SERVICES                     * 00110000
      *                                                               * 00120000
      * PROGRAM :   WIMB04                                            * 00130000
      *                                                               * 00140000
      * FUNCTION:   PROGRAM WIMB04 PRODUCES FOUR RELATED PRODUCT       *00150000
      *             ANALYTICS REPORTS FROM ONE PASS OF THE PRODUCT     *00160000
      *             MASTER, STOCK-LEVEL, SALES-HISTORY, SHIPMENT AND   *00170000
      *             SHIPMENT-ITEM FILES:                              * 00180000
      *                                                               * 00190000
      *               - DEMAND VS. SUPPLY REPORT                      * 00200000
      *               - INVENTORY TURNOVER REPORT                     * 00210000
      *               - COST / VALUATION REPORT                       * 00220000
      *               - TOP PRODUCTS REPORT                           * 00230000
      *                                                               * 00240000
      *             PRODUCTS, STOCKLVL AND SALESHIST ALL SHARE        * 00250000
      *             PRODUCT-ID AS THEIR MAJOR SORT KEY, SO THE MAIN   * 00260000
      *             PASS DRIVES OFF PRODUCTS AND READS AHEAD ON THE   * 00270000
      *             OTHER TWO TO BUILD ONE IN-MEMORY PRODUCT TABLE.   * 00280000
      *             A SECOND PASS OVER SHIPMENTS/SHIPITEM (KEYED BY   * 00290000
      *             SHIPMENT-ID, NOT PRODUCT-ID) POSTS INBOUND SUPPLY * 00300000
      *             QUANTITY INTO THE SAME TABLE BY SUBSCRIPT SCAN.   * 00310000
      *             EACH REPORT IS THEN PRODUCED FROM ITS OWN SORTED  * 00320000
      *             INDEX ARRAY OVER THE TABLE RATHER THAN RESORTING  * 00330000
      *             THE TABLE ITSELF FOUR TIMES.                       *00340000
      *                                                               * 00350000
      * FILES   :   PRODUCT  - PRODUCT MASTER, INPUT, PRODUCT-ID ASC   *00360000
      *             STOCKLVL - STOCK LEVELS, INPUT, PRODUCT-ID/WHSE    *00370000
      *             SALESHIST- SALES HISTORY, INPUT, PRODUCT/WHSE/DATE *00380000
      *             SHIPMENTS- SHIPMENT HEADERS, INPUT, SHIPMENT-ID    *00390000
      *             SHIPITEM - SHIPMENT LINE ITEMS, INPUT, SHIP/ITEM   *00400000
      *             DMNDRPT  - DEMAND VS. SUPPLY REPORT, OUTPUT        *00410000
      *             TURNRPT  - INVENTORY TURNOVER REPORT, OUTPUT       *00420000
      *             VALURPT  - COST / VALUATION REPORT, OUTPUT         *00430000
      *             TOPPRPT  - TOP PRODUCTS REPORT, OUTPUT             *00440000
      *                                                               * 00450000
      * CALLS   :   WIMS01   - DATE ARITHMETIC (SUBMO)                 *00460000
      *                                                               * 00470000
      ******************************************************************00480000
      *                    C H A N G E   L O G                        * 00490000
      ******************************************************************00500000
      *  DATE       PROGRAMMER            DESCRIPTION                 * 00510000
      *  --------   --------------------  ---------------------------- *00520000
      *  04/02/92   T.R.MCADOO            ORIGINAL PROGRAM - REQ 4802 * 00530000
      *  04/02/92   T.R.MCADOO            COMBINED FOUR ANALYSES INTO  *00540000
      *                                   ONE PRODUCT TABLE PASS       *00550000
      *  08/19/92   T.R.MCADOO            ADDED SUPPLY PASS OVER       *00560000
      *                                   SHIPMENTS/SHIPITEM - REQ 4855*00570000
      *  02/11/93   J.PELLETIER           INDEX-ARRAY SORT PER REPORT  *00580000
      *                                   INSTEAD OF FOUR TABLE SORTS  *00590000
      *                                   REQ 4901                    * 00600000
      *  06/30/95   R.K.OSEI              PRODUCT TABLE SIZE RAISED    *00610000
      *                                   TO 1500 - REQ 5205           *00620000
      *  03/04/97   K.ABUBAKAR            DISTINCT-SALE-DAY LIST       *00630000
      *                                   BOUNDED AT 40 - DOCUMENTED   *00640000
      *                                   TOLERANCE - REQ 5540         *00650000
      *  09/21/98   K.ABUBAKAR            Y2K REVIEW - ALL DATE        *00660000
      *                                   FIELDS CONFIRMED 4-DIGIT     *00670000
      *                                   YEAR.  NO CHANGE REQUIRED    *00680000
      *  05/06/99   K.ABUBAKAR            Y2K REGRESSION SIGN-OFF      *00690000
      *                                   REQ 5811                    * 00700000
      *  10/05/01   D.STRAUSS             ERROR BLOCK ALIGNED WITH     *00710000
      *                                   WIMB01/WIMB02/WIMB03         *00720000
      *                                   REQ 6390                    * 00730000
      *  03/18/02   D.STRAUSS             PRODUCT/STOCK/SALES AND      *00740000
      *                                   SHIPMENT/SHIPITEM READ-      *00750000
      *                                   AHEADS RESEQUENCED TO PRIME  *00760000
      *                                   BOTH FILES BEFORE THE        *00770000
      *                                   DRIVING LOOP, MATCHING       *00780000
      *                                   WIMB01 - REQ 6447            *00790000
      *  05/14/04   T.VASQUEZ             DEMAND-STATUS LITERALS      * 00801000
      *                                     WERE MIXED CASE, NOT      * 00802000
      *                                     MATCHING WIMB02.  MADE ALL* 00803000
      *                                     UPPERCASE - REQ 5120      * 00804000
      ******************************************************************00800000
       ENVIRONMENT DIVISION.                                            00810000
       CONFIGURATION SECTION.                                           00820000
       SPECIAL-NAMES.                                                   00830000
           C01 IS TOP-OF-FORM.                                          00840000
       INPUT-OUTPUT SECTION.                                            00850000
       FILE-CONTROL.                                                    00860000
           SELECT PRODUCTS-IN   ASSIGN TO PRODUCT                       00870000
               ORGANIZATION IS LINE SEQUENTIAL                          00880000
               FILE STATUS IS WS-PRODUCT-STATUS.                        00890000
           SELECT STOCK-LEVEL-IN ASSIGN TO STOCKLVL                     00900000
               ORGANIZATION IS LINE SEQUENTIAL                          00910000
               FILE STATUS IS WS-STOCK-STATUS.                          00920000
           SELECT SALES-HIST-IN ASSIGN TO SALESHIST                     00930000
               ORGANIZATION IS LINE SEQUENTIAL                          00940000
               FILE STATUS IS WS-SALES-STATUS.                          00950000
           SELECT SHIPMENTS-IN  ASSIGN TO SHIPMENTS                     00960000
               ORGANIZATION IS LINE SEQUENTIAL                          00970000
               FILE STATUS IS WS-SHIP-STATUS.                           00980000
           SELECT SHIP-ITEMS-IN ASSIGN TO SHIPITEM                      00990000
               ORGANIZATION IS LINE SEQUENTIAL                          01000000
               FILE STATUS IS WS-SHPITM-STATUS.                         01010000
           SELECT DEMAND-RPT    ASSIGN TO DMNDRPT                       01020000
               ORGANIZATION IS LINE SEQUENTIAL                          01030000
               FILE STATUS IS WS-DMNDRPT-STATUS.                        01040000
           SELECT TURNOVER-RPT  ASSIGN TO TURNRPT                       01050000
               ORGANIZATION IS LINE SEQUENTIAL                          01060000
               FILE STATUS IS WS-TURNRPT-STATUS.                        01070000
           SELECT VALUE-RPT     ASSIGN TO VALURPT                       01080000
               ORGANIZATION IS LINE SEQUENTIAL                          01090000
               FILE STATUS IS WS-VALURPT-STATUS.                        01100000
           SELECT TOPPROD-RPT   ASSIGN TO TOPPRPT                       01110000
               ORGANIZATION IS LINE SEQUENTIAL                          01120000
               FILE STATUS IS WS-TOPPRPT-STATUS.                        01130000
       DATA DIVISION.                                                   01140000
       FILE SECTION.                                                    01150000
       FD  PRODUCTS-IN                                                  01160000
           RECORDING MODE IS F                                          01170000
           RECORD CONTAINS 98 CHARACTERS.                               01180000
           COPY PRODUCT.                                                01190000
       FD  STOCK-LEVEL-IN                                               01200000
           RECORDING MODE IS F                                          01210000
           RECORD CONTAINS 20 CHARACTERS.                               01220000
           COPY STOCKLV.                                                01230000
       FD  SALES-HIST-IN                                                01240000
           RECORDING MODE IS F                                          01250000
           RECORD CONTAINS 57 CHARACTERS.                               01260000
           COPY SALESH.                                                 01270000
       FD  SHIPMENTS-IN                                                 01280000
           RECORDING MODE IS F                                          01290000
           RECORD CONTAINS 86 CHARACTERS.                               01300000
           COPY SHPMNT.                                                 01310000
       FD  SHIP-ITEMS-IN                                                01320000
           RECORDING MODE IS F                                          01330000
           RECORD CONTAINS 50 CHARACTERS.                               01340000
           COPY SHPITM.                                                 01350000
       FD  DEMAND-RPT                                                   01360000
           RECORDING MODE IS F                                          01370000
           RECORD CONTAINS 133 CHARACTERS.                              01380000
       01  DEMAND-RPT-LINE          PIC X(133).                         01390000
       FD  TURNOVER-RPT                                                 01400000
           RECORDING MODE IS F                                          01410000
           RECORD CONTAINS 133 CHARACTERS.                              01420000
       01  TURNOVER-RPT-LINE        PIC X(133).                         01430000
       FD  VALUE-RPT                                                    01440000
           RECORDING MODE IS F                                          01450000
           RECORD CONTAINS 133 CHARACTERS.                              01460000
       01  VALUE-RPT-LINE           PIC X(133).                         01470000
       FD  TOPPROD-RPT                                                  01480000
           RECORDING MODE IS F                                          01490000
           RECORD CONTAINS 133 CHARACTERS.                              01500000
       01  TOPPROD-RPT-LINE         PIC X(133).                         01510000
       WORKING-STORAGE SECTION.                                         01520000
      *                                                                 01530000
       01  WS-SWITCHES.                                                 01540000
           05  WS-PROD-EOF-SW          PIC X     VALUE 'N'.             01550000
               88  WS-PROD-EOF                   VALUE 'Y'.             01560000
           05  WS-STOCK-EOF-SW         PIC X     VALUE 'N'.             01570000
               88  WS-STOCK-EOF                  VALUE 'Y'.             01580000
           05  WS-SALES-EOF-SW         PIC X     VALUE 'N'.             01590000
               88  WS-SALES-EOF                  VALUE 'Y'.             01600000
           05  WS-SHIP-EOF-SW          PIC X     VALUE 'N'.             01610000
               88  WS-SHIP-EOF                   VALUE 'Y'.             01620000
           05  WS-SHPITM-EOF-SW        PIC X     VALUE 'N'.             01630000
               88  WS-SHPITM-EOF                 VALUE 'Y'.             01640000
      *                                                                 01650000
       01  WS-FILE-STATUS-AREA.                                         01660000
           05  WS-PRODUCT-STATUS       PIC X(02) VALUE '00'.            01670000
           05  WS-STOCK-STATUS         PIC X(02) VALUE '00'.            01680000
           05  WS-SALES-STATUS         PIC X(02) VALUE '00'.            01690000
           05  WS-SHIP-STATUS          PIC X(02) VALUE '00'.            01700000
           05  WS-SHPITM-STATUS        PIC X(02) VALUE '00'.            01710000
           05  WS-DMNDRPT-STATUS       PIC X(02) VALUE '00'.            01720000
           05  WS-TURNRPT-STATUS       PIC X(02) VALUE '00'.            01730000
           05  WS-VALURPT-STATUS       PIC X(02) VALUE '00'.            01740000
           05  WS-TOPPRPT-STATUS       PIC X(02) VALUE '00'.            01750000
      *                                                                 01760000
       01  WS-MISCELLANEOUS-FIELDS.                                     01770000
           05  WS-RETURN-CODE          PIC S9(04) COMP VALUE +0.        01780000
           05  WS-LINE-CNT-1           PIC S9(04) COMP VALUE +99.       01790000
           05  WS-LINE-CNT-2           PIC S9(04) COMP VALUE +99.       01800000
           05  WS-LINE-CNT-3           PIC S9(04) COMP VALUE +99.       01810000
           05  WS-LINE-CNT-4           PIC S9(04) COMP VALUE +99.       01820000
           05  WS-HIGH-PRODUCT-ID      PIC 9(07) VALUE 9999999.         01830000
           05  WS-HIGH-SHIPMENT-ID     PIC 9(07) VALUE 9999999.         01840000
           05  WS-DEMAND-MONTHS-BACK   PIC S9(03) COMP VALUE +6.        01850000
           05  WS-TURNOVER-MONTHS-BACK PIC S9(03) COMP VALUE +12.       01860000
           05  WS-TOP-PROD-LIMIT       PIC S9(05) COMP VALUE +20.       01870000
      *                                                                 01880000
       01  WS-TODAY-DATE-AREA          PIC 9(08) VALUE ZEROES.          01890000
       01  WS-TODAY-DATE-GROUP REDEFINES WS-TODAY-DATE-AREA.            01900000
           05  WS-TD-YEAR              PIC 9(04).                       01910000
           05  WS-TD-MONTH             PIC 9(02).                       01920000
           05  WS-TD-DAY               PIC 9(02).                       01930000
      *                                                                 01940000
       01  WS-CUTOFF-6MO-AREA          PIC 9(08) VALUE ZEROES.          01950000
       01  WS-CUTOFF-6MO-GROUP REDEFINES WS-CUTOFF-6MO-AREA.            01960000
           05  WS-C6-YEAR              PIC 9(04).                       01970000
           05  WS-C6-MONTH             PIC 9(02).                       01980000
           05  WS-C6-DAY               PIC 9(02).                       01990000
      *                                                                 02000000
       01  WS-CUTOFF-12MO-AREA         PIC 9(08) VALUE ZEROES.          02010000
       01  WS-CUTOFF-12MO-GROUP REDEFINES WS-CUTOFF-12MO-AREA.          02020000
           05  WS-C12-YEAR             PIC 9(04).                       02030000
           05  WS-C12-MONTH            PIC 9(02).                       02040000
           05  WS-C12-DAY              PIC 9(02).                       02050000
      *                                                                 02060000
       01  WS-PROD-TABLE-CTL.                                           02070000
           05  WS-PROD-COUNT           PIC S9(05) COMP VALUE +0.        02080000
           05  WS-PROD-MAX-ENTRY       PIC S9(05) COMP VALUE +1500.     02090000
       01  WS-PROD-KEY-ONLY REDEFINES WS-PROD-TABLE-CTL.                02100000
           05  FILLER                  PIC X(04).                       02110000
      *                                                                 02120000
       01  WS-PROD-TABLE.                                               02130000
           05  WS-PROD-ENTRY OCCURS 1500 TIMES.                         02140000
               10  WT-PRODUCT-ID       PIC 9(07).                       02150000
               10  WT-PRODUCT-NAME     PIC X(30).                       02160000
               10  WT-PRODUCT-CATEGORY PIC X(20).                       02170000
               10  WT-PRODUCT-SKU      PIC X(15).                       02180000
               10  WT-UNIT-PRICE       PIC S9(07)V99.                   02190000
               10  WT-REORDER-POINT    PIC 9(07).                       02200000
               10  WT-TOTAL-STOCK      PIC S9(09) COMP-3 VALUE +0.      02210000
               10  WT-STOCK-ROW-COUNT  PIC S9(05) COMP VALUE +0.        02220000
               10  WT-DEMAND-QTY       PIC S9(09) COMP-3 VALUE +0.      02230000
               10  WT-DEMAND-REC-CNT   PIC S9(05) COMP VALUE +0.        02240000
               10  WT-SALES-QTY-12MO   PIC S9(09) COMP-3 VALUE +0.      02250000
               10  WT-REVENUE-6MO      PIC S9(11)V99 COMP-3 VALUE +0.   02260000
               10  WT-PRICE-SUM-6MO    PIC S9(09)V99 COMP-3 VALUE +0.   02270000
               10  WT-SUPPLY-QTY       PIC S9(09) COMP-3 VALUE +0.      02280000
               10  WT-DIST-DAY-COUNT   PIC S9(05) COMP VALUE +0.        02290000
               10  WT-DIST-DAY-LIST    PIC 9(08)                        02300000
                                        OCCURS 40 TIMES.                02310000
               10  WT-AVG-MO-DEMAND    PIC S9(07)V99 VALUE +0.          02320000
               10  WT-SUPPLY-RATIO     PIC S9(05)V99 VALUE +0.          02330000
               10  WT-DEMAND-STATUS    PIC X(12) VALUE SPACES.          02340000
               10  WT-AVG-INVENTORY    PIC S9(07)V99 VALUE +0.          02350000
               10  WT-TURNOVER-RATE    PIC S9(05)V99 VALUE +0.          02360000
               10  WT-DAYS-IN-INV      PIC S9(05) VALUE +0.             02370000
               10  WT-TOTAL-VALUE      PIC S9(11)V99 VALUE +0.          02380000
               10  WT-AVG-SELL-PRICE   PIC S9(07)V99 VALUE +0.          02390000
               10  WT-PROFIT-PER-UNIT  PIC S9(07)V99 VALUE +0.          02400000
               10  WT-PROFIT-MARGIN    PIC S9(05)V99 VALUE +0.          02410000
               10  WT-AVG-DAILY-SALES  PIC S9(07)V99 VALUE +0.          02420000
      *                                                                 02430000
       01  WS-IDX-TABLE-CTL.                                            02440000
           05  WS-IDX-DEMAND-COUNT     PIC S9(05) COMP VALUE +0.        02450000
           05  WS-IDX-TURN-COUNT       PIC S9(05) COMP VALUE +0.        02460000
           05  WS-IDX-VALUE-COUNT      PIC S9(05) COMP VALUE +0.        02470000
           05  WS-IDX-TOP-COUNT        PIC S9(05) COMP VALUE +0.        02480000
       01  WS-IDX-KEY-ONLY REDEFINES WS-IDX-TABLE-CTL.                  02490000
           05  FILLER                  PIC X(08).                       02500000
      *                                                                 02510000
       01  WS-IDX-DEMAND OCCURS 1500 TIMES PIC S9(05) COMP.             02520000
       01  WS-IDX-TURN   OCCURS 1500 TIMES PIC S9(05) COMP.             02530000
       01  WS-IDX-VALUE  OCCURS 1500 TIMES PIC S9(05) COMP.             02540000
       01  WS-IDX-TOP    OCCURS 1500 TIMES PIC S9(05) COMP.             02550000
      *                                                                 02560000
       01  WS-SUBSCRIPTS.                                               02570000
           05  WS-SUB1                 PIC S9(05) COMP VALUE +0.        02580000
           05  WS-SUB2                 PIC S9(05) COMP VALUE +0.        02590000
           05  WS-SUB3                 PIC S9(05) COMP VALUE +0.        02600000
           05  WS-SWAP-TEMP            PIC S9(05) COMP VALUE +0.        02610000
           05  WS-FOUND-SW             PIC X     VALUE 'N'.             02620000
               88  WS-ENTRY-FOUND               VALUE 'Y'.              02630000
      *                                                                 02640000
       01  WS-SHIP-WORK.                                                02650000
           05  WS-CUR-SHIPMENT-ID      PIC 9(07) VALUE ZEROES.          02660000
           05  WS-SHIP-IN-WINDOW-SW    PIC X     VALUE 'N'.             02670000
               88  WS-SHIP-IN-WINDOW            VALUE 'Y'.              02680000
           05  WS-SHIP-IS-INBOUND-SW   PIC X     VALUE 'N'.             02690000
               88  WS-SHIP-IS-INBOUND           VALUE 'Y'.              02700000
      *                                                                 02710000
       01  WS-GRAND-TOTALS.                                             02720000
           05  WS-GT-TOTAL-VALUE       PIC S9(11)V99 VALUE +0.          02730000
      *                                                                 02740000
      *    WIMS01 CALL PARAMETER AREA                                   02750000
       COPY WIMS01P.                                                    02760000
      *                                                                 02770000
      *    DEMAND VS. SUPPLY REPORT PRINT LINES                         02780000
       01  WS-DS-TITLE-1.                                               02790000
           05  FILLER                  PIC X     VALUE '1'.             02800000
           05  FILLER                  PIC X(30) VALUE SPACES.          02810000
           05  FILLER                  PIC X(50) VALUE                  02820000
               'MERIDIAN DATA SERVICES - DEMAND VS. SUPPLY'.            02830000
           05  FILLER                  PIC X(52) VALUE SPACES.          02840000
       01  WS-DS-HEADING-1.                                             02850000
           05  FILLER                  PIC X     VALUE ' '.             02860000
           05  FILLER                  PIC X(30) VALUE 'PRODUCT'.       02870000
           05  FILLER                  PIC X(20) VALUE 'CATEGORY'.      02880000
           05  FILLER                  PIC X(10) VALUE '     STOCK'.    02890000
           05  FILLER                  PIC X(10) VALUE '    DEMAND'.    02900000
           05  FILLER                  PIC X(10) VALUE '   AVGMODM'.    02910000
           05  FILLER                  PIC X(10) VALUE '    SUPPLY'.    02920000
           05  FILLER                  PIC X(08) VALUE '  SUP/DM'.      02930000
           05  FILLER                  PIC X(12) VALUE ' STATUS'.       02940000
           05  FILLER                  PIC X(13) VALUE SPACES.          02950000
       01  WS-DS-DETAIL.                                                02960000
           05  WS-DD-CC                PIC X     VALUE ' '.             02970000
           05  WS-DD-NAME              PIC X(30).                       02980000
           05  WS-DD-CATEGORY          PIC X(20).                       02990000
           05  WS-DD-STOCK             PIC ZZZ,ZZ9-.                    03000000
           05  FILLER                  PIC X(01) VALUE SPACES.          03010000
           05  WS-DD-DEMAND            PIC ZZZ,ZZ9-.                    03020000
           05  FILLER                  PIC X(01) VALUE SPACES.          03030000
           05  WS-DD-AVG-MO-DEMAND     PIC ZZ,ZZ9.99-.                  03040000
           05  FILLER                  PIC X(01) VALUE SPACES.          03050000
           05  WS-DD-SUPPLY            PIC ZZZ,ZZ9-.                    03060000
           05  FILLER                  PIC X(01) VALUE SPACES.          03070000
           05  WS-DD-RATIO             PIC ZZ9.99.                      03080000
           05  FILLER                  PIC X(01) VALUE SPACES.          03090000
           05  WS-DD-STATUS            PIC X(12).                       03100000
           05  FILLER                  PIC X(15) VALUE SPACES.          03110000
      *                                                                 03120000
      *    INVENTORY TURNOVER REPORT PRINT LINES                        03130000
       01  WS-TR-TITLE-1.                                               03140000
           05  FILLER                  PIC X     VALUE '1'.             03150000
           05  FILLER                  PIC X(30) VALUE SPACES.          03160000
           05  FILLER                  PIC X(50) VALUE                  03170000
               'MERIDIAN DATA SERVICES - INVENTORY TURNOVER'.           03180000
           05  FILLER                  PIC X(52) VALUE SPACES.          03190000
       01  WS-TR-HEADING-1.                                             03200000
           05  FILLER                  PIC X     VALUE ' '.             03210000
           05  FILLER                  PIC X(30) VALUE 'PRODUCT'.       03220000
           05  FILLER                  PIC X(20) VALUE 'CATEGORY'.      03230000
           05  FILLER                  PIC X(10) VALUE '     SALES'.    03240000
           05  FILLER                  PIC X(12) VALUE ' AVG INVNTRY'.  03250000
           05  FILLER                  PIC X(10) VALUE '  TURNOVER'.    03260000
           05  FILLER                  PIC X(10) VALUE '  DAYS-INV'.    03270000
           05  FILLER                  PIC X(31) VALUE SPACES.          03280000
       01  WS-TR-DETAIL.                                                03290000
           05  WS-TD-CC                PIC X     VALUE ' '.             03300000
           05  WS-TD-NAME              PIC X(30).                       03310000
           05  WS-TD-CATEGORY          PIC X(20).                       03320000
           05  WS-TD-SALES             PIC ZZZ,ZZ9-.                    03330000
           05  FILLER                  PIC X(01) VALUE SPACES.          03340000
           05  WS-TD-AVG-INV           PIC ZZZ,ZZ9.99-.                 03350000
           05  FILLER                  PIC X(01) VALUE SPACES.          03360000
           05  WS-TD-TURNOVER          PIC ZZ9.99.                      03370000
           05  FILLER                  PIC X(01) VALUE SPACES.          03380000
           05  WS-TD-DAYS-INV          PIC ZZ,ZZ9.                      03390000
           05  FILLER                  PIC X(34) VALUE SPACES.          03400000
      *                                                                 03410000
      *    COST / VALUATION REPORT PRINT LINES                          03420000
       01  WS-VL-TITLE-1.                                               03430000
           05  FILLER                  PIC X     VALUE '1'.             03440000
           05  FILLER                  PIC X(30) VALUE SPACES.          03450000
           05  FILLER                  PIC X(50) VALUE                  03460000
               'MERIDIAN DATA SERVICES - COST / VALUATION'.             03470000
           05  FILLER                  PIC X(52) VALUE SPACES.          03480000
       01  WS-VL-HEADING-1.                                             03490000
           05  FILLER                  PIC X     VALUE ' '.             03500000
           05  FILLER                  PIC X(30) VALUE 'PRODUCT'.       03510000
           05  FILLER                  PIC X(20) VALUE 'CATEGORY'.      03520000
           05  FILLER                  PIC X(09) VALUE ' UNITCOST'.     03530000
           05  FILLER                  PIC X(10) VALUE '     STOCK'.    03540000
           05  FILLER                  PIC X(14) VALUE ' TOTAL VALUE'.  03550000
           05  FILLER                  PIC X(12) VALUE ' AVG SELL$'.    03560000
           05  FILLER                  PIC X(10) VALUE ' PROFIT/U'.     03570000
           05  FILLER                  PIC X(08) VALUE ' MRGN %'.       03580000
           05  FILLER                  PIC X(12) VALUE SPACES.          03590000
       01  WS-VL-DETAIL.                                                03600000
           05  WS-VD-CC                PIC X     VALUE ' '.             03610000
           05  WS-VD-NAME              PIC X(30).                       03620000
           05  WS-VD-CATEGORY          PIC X(20).                       03630000
           05  WS-VD-UNIT-COST         PIC ZZ,ZZ9.99-.                  03640000
           05  FILLER                  PIC X(01) VALUE SPACES.          03650000
           05  WS-VD-STOCK             PIC ZZZ,ZZ9-.                    03660000
           05  FILLER                  PIC X(01) VALUE SPACES.          03670000
           05  WS-VD-TOTAL-VALUE       PIC Z,ZZZ,ZZZ,ZZ9.99-.           03680000
           05  FILLER                  PIC X(01) VALUE SPACES.          03690000
           05  WS-VD-AVG-SELL          PIC ZZ,ZZ9.99-.                  03700000
           05  FILLER                  PIC X(01) VALUE SPACES.          03710000
           05  WS-VD-PROFIT-UNIT       PIC ZZ,ZZ9.99-.                  03720000
           05  FILLER                  PIC X(01) VALUE SPACES.          03730000
           05  WS-VD-MARGIN-PCT        PIC ZZ9.99-.                     03740000
           05  FILLER                  PIC X(11) VALUE SPACES.          03750000
       01  WS-VL-TOTAL-LINE.                                            03760000
           05  FILLER                  PIC X     VALUE '0'.             03770000
           05  FILLER                  PIC X(25) VALUE                  03780000
               'GRAND TOTAL INVENTORY VALUE $'.                         03790000
           05  WS-VT-TOTAL-VALUE       PIC Z,ZZZ,ZZZ,ZZ9.99-.           03800000
           05  FILLER                  PIC X(89) VALUE SPACES.          03810000
      *                                                                 03820000
      *    TOP PRODUCTS REPORT PRINT LINES                              03830000
       01  WS-TP-TITLE-1.                                               03840000
           05  FILLER                  PIC X     VALUE '1'.             03850000
           05  FILLER                  PIC X(30) VALUE SPACES.          03860000
           05  FILLER                  PIC X(50) VALUE                  03870000
               'MERIDIAN DATA SERVICES - TOP PRODUCTS'.                 03880000
           05  FILLER                  PIC X(52) VALUE SPACES.          03890000
       01  WS-TP-HEADING-1.                                             03900000
           05  FILLER                  PIC X     VALUE ' '.             03910000
           05  FILLER                  PIC X(05) VALUE 'RANK '.         03920000
           05  FILLER                  PIC X(30) VALUE 'PRODUCT'.       03930000
           05  FILLER                  PIC X(15) VALUE 'SKU'.           03940000
           05  FILLER                  PIC X(09) VALUE '   QTYSLD'.     03950000
           05  FILLER                  PIC X(13) VALUE '    REVENUE'.   03960000
           05  FILLER                  PIC X(09) VALUE ' AVG PRC'.      03970000
           05  FILLER                  PIC X(06) VALUE ' DAYS'.         03980000
           05  FILLER                  PIC X(09) VALUE ' AVGDLY'.       03990000
           05  FILLER                  PIC X(08) VALUE '  STOCK'.       04000000
           05  FILLER                  PIC X(08) VALUE ' REORDR'.       04010000
           05  FILLER                  PIC X(21) VALUE SPACES.          04020000
       01  WS-TP-DETAIL.                                                04030000
           05  WS-PD-CC                PIC X     VALUE ' '.             04040000
           05  WS-PD-RANK              PIC ZZ9.                         04050000
           05  FILLER                  PIC X(02) VALUE SPACES.          04060000
           05  WS-PD-NAME              PIC X(30).                       04070000
           05  WS-PD-SKU               PIC X(15).                       04080000
           05  WS-PD-QTY-SOLD          PIC ZZZ,ZZ9-.                    04090000
           05  FILLER                  PIC X(01) VALUE SPACES.          04100000
           05  WS-PD-REVENUE           PIC ZZ,ZZZ,ZZ9.99-.              04110000
           05  FILLER                  PIC X(01) VALUE SPACES.          04120000
           05  WS-PD-AVG-PRICE         PIC ZZ,ZZ9.99-.                  04130000
           05  FILLER                  PIC X(01) VALUE SPACES.          04140000
           05  WS-PD-DAYS-SOLD         PIC ZZ9.                         04150000
           05  FILLER                  PIC X(01) VALUE SPACES.          04160000
           05  WS-PD-AVG-DAILY         PIC ZZ,ZZ9.99-.                  04170000
           05  FILLER                  PIC X(01) VALUE SPACES.          04180000
           05  WS-PD-STOCK             PIC ZZZ,ZZ9-.                    04190000
           05  FILLER                  PIC X(01) VALUE SPACES.          04200000
           05  WS-PD-REORDER           PIC ZZZ,ZZ9.                     04210000
           05  FILLER                  PIC X(06) VALUE SPACES.          04220000
      *                                                                 04230000
      *    ERROR MESSAGE BLOCK -- SAME SHAPE AS WIMB01/02/03            04240000
       01  WS-WIM-BATCH-ERROR-01.                                       04250000
           05  FILLER                  PIC X(20) VALUE                  04260000
               'WIMB04 - I/O ERROR '.                                   04270000
           05  WS-ERR-FILE-ID          PIC X(10).                       04280000
           05  FILLER                  PIC X(08) VALUE ' STATUS='.      04290000
           05  WS-ERR-STATUS           PIC X(02).                       04300000
       01  WS-WIM-BATCH-ERROR-02.                                       04310000
           05  FILLER                  PIC X(30) VALUE                  04320000
               'WIMB04 - PRODUCT TABLE OVERFLW'.                        04330000
      *                                                                 04340000
       PROCEDURE DIVISION.                                              04350000
      *                                                                 04360000
       P00000-MAINLINE.                                                 04370000
           OPEN INPUT PRODUCTS-IN                                       04380000
           IF WS-PRODUCT-STATUS NOT = '00'                              04390000
               MOVE 'PRODUCT   ' TO WS-ERR-FILE-ID                      04400000
               MOVE WS-PRODUCT-STATUS TO WS-ERR-STATUS                  04410000
               DISPLAY WS-WIM-BATCH-ERROR-01                            04420000
               GO TO P90000-ABEND                                       04430000
           END-IF                                                       04440000
           OPEN INPUT STOCK-LEVEL-IN                                    04450000
           OPEN INPUT SALES-HIST-IN                                     04460000
           MOVE FUNCTION CURRENT-DATE(1:8) TO WS-TODAY-DATE-AREA        04470000
           PERFORM P05000-COMPUTE-WINDOWS                               04480000
           PERFORM P10100-READ-PRODUCT                                  04490000
           PERFORM P11100-READ-STOCK                                    04500000
           PERFORM P12100-READ-SALES                                    04510000
           PERFORM P10000-BUILD-TABLE                                   04520000
               UNTIL WS-PROD-EOF                                        04530000
           CLOSE STOCK-LEVEL-IN                                         04540000
           CLOSE SALES-HIST-IN                                          04550000
           OPEN INPUT SHIPMENTS-IN                                      04560000
           OPEN INPUT SHIP-ITEMS-IN                                     04570000
           PERFORM P20100-READ-SHIPMENT                                 04580000
           PERFORM P21100-READ-SHIPITEM                                 04590000
           PERFORM P20000-POST-SUPPLY                                   04600000
               UNTIL WS-SHIP-EOF                                        04610000
           CLOSE SHIPMENTS-IN                                           04620000
           CLOSE SHIP-ITEMS-IN                                          04630000
           CLOSE PRODUCTS-IN                                            04640000
           PERFORM P30000-DERIVE-TABLE                                  04650000
               VARYING WS-SUB1 FROM 1 BY 1                              04660000
               UNTIL WS-SUB1 > WS-PROD-COUNT                            04670000
           OPEN OUTPUT DEMAND-RPT                                       04680000
           PERFORM P40000-BUILD-DEMAND-IDX                              04690000
               VARYING WS-SUB1 FROM 1 BY 1                              04700000
               UNTIL WS-SUB1 > WS-PROD-COUNT                            04710000
           PERFORM P40500-SORT-DEMAND-IDX                               04720000
           PERFORM P41000-PRINT-DEMAND-RPT                              04730000
               VARYING WS-SUB1 FROM 1 BY 1                              04740000
               UNTIL WS-SUB1 > WS-IDX-DEMAND-COUNT                      04750000
           CLOSE DEMAND-RPT                                             04760000
           OPEN OUTPUT TURNOVER-RPT                                     04770000
           PERFORM P50000-BUILD-TURN-IDX                                04780000
               VARYING WS-SUB1 FROM 1 BY 1                              04790000
               UNTIL WS-SUB1 > WS-PROD-COUNT                            04800000
           PERFORM P50500-SORT-TURN-IDX                                 04810000
           PERFORM P51000-PRINT-TURN-RPT                                04820000
               VARYING WS-SUB1 FROM 1 BY 1                              04830000
               UNTIL WS-SUB1 > WS-IDX-TURN-COUNT                        04840000
           CLOSE TURNOVER-RPT                                           04850000
           OPEN OUTPUT VALUE-RPT                                        04860000
           PERFORM P60000-BUILD-VALUE-IDX                               04870000
               VARYING WS-SUB1 FROM 1 BY 1                              04880000
               UNTIL WS-SUB1 > WS-PROD-COUNT                            04890000
           PERFORM P60500-SORT-VALUE-IDX                                04900000
           PERFORM P61000-PRINT-VALUE-RPT                               04910000
               VARYING WS-SUB1 FROM 1 BY 1                              04920000
               UNTIL WS-SUB1 > WS-IDX-VALUE-COUNT                       04930000
           PERFORM P61500-PRINT-VALUE-TOTAL                             04940000
           CLOSE VALUE-RPT                                              04950000
           OPEN OUTPUT TOPPROD-RPT                                      04960000
           PERFORM P70000-BUILD-TOP-IDX                                 04970000
               VARYING WS-SUB1 FROM 1 BY 1                              04980000
               UNTIL WS-SUB1 > WS-PROD-COUNT                            04990000
           PERFORM P70500-SORT-TOP-IDX                                  05000000
           PERFORM P71000-PRINT-TOP-RPT                                 05010000
               VARYING WS-SUB1 FROM 1 BY 1                              05020000
               UNTIL WS-SUB1 > WS-IDX-TOP-COUNT                         05030000
               OR WS-SUB1 > WS-TOP-PROD-LIMIT                           05040000
           CLOSE TOPPROD-RPT                                            05050000
           DISPLAY 'WIMB04 - PRODUCTS TABLED     ' WS-PROD-COUNT        05060000
           DISPLAY 'WIMB04 - DEMAND RPT LINES    ' WS-IDX-DEMAND-COUNT  05070000
           DISPLAY 'WIMB04 - TURNOVER RPT LINES  ' WS-IDX-TURN-COUNT    05080000
           DISPLAY 'WIMB04 - VALUE RPT LINES     ' WS-IDX-VALUE-COUNT   05090000
           GOBACK.                                                      05100000
      *                                                                 05110000
       P05000-COMPUTE-WINDOWS.                                          05120000
           MOVE 'SUBMO' TO WIMS01-FUNCTION                              05130000
           MOVE WS-TD-YEAR  TO WIMS01-D1-YEAR                           05140000
           MOVE WS-TD-MONTH TO WIMS01-D1-MONTH                          05150000
           MOVE WS-TD-DAY   TO WIMS01-D1-DAY                            05160000
           MOVE WS-DEMAND-MONTHS-BACK TO WIMS01-N-VALUE                 05170000
           CALL 'WIMS01' USING WIMS01-PARMS                             05180000
           MOVE WIMS01-RD-YEAR  TO WS-C6-YEAR                           05190000
           MOVE WIMS01-RD-MONTH TO WS-C6-MONTH                          05200000
           MOVE WIMS01-RD-DAY   TO WS-C6-DAY                            05210000
           MOVE WS-TURNOVER-MONTHS-BACK TO WIMS01-N-VALUE               05220000
           CALL 'WIMS01' USING WIMS01-PARMS                             05230000
           MOVE WIMS01-RD-YEAR  TO WS-C12-YEAR                          05240000
           MOVE WIMS01-RD-MONTH TO WS-C12-MONTH                         05250000
           MOVE WIMS01-RD-DAY   TO WS-C12-DAY.                          05260000
      *                                                                 05270000
       P10000-BUILD-TABLE.                                              05280000
           IF WS-PROD-COUNT >= WS-PROD-MAX-ENTRY                        05290000
               DISPLAY WS-WIM-BATCH-ERROR-02                            05300000
               GO TO P90000-ABEND                                       05310000
           END-IF                                                       05320000
           ADD 1 TO WS-PROD-COUNT                                       05330000
           MOVE WS-PROD-COUNT TO WS-SUB1                                05340000
           MOVE PRODUCT-ID       TO WT-PRODUCT-ID (WS-SUB1)             05350000
           MOVE PRODUCT-NAME     TO WT-PRODUCT-NAME (WS-SUB1)           05360000
           MOVE PRODUCT-CATEGORY TO WT-PRODUCT-CATEGORY (WS-SUB1)       05370000
           MOVE PRODUCT-SKU      TO WT-PRODUCT-SKU (WS-SUB1)            05380000
           MOVE PRODUCT-UNIT-PRICE TO WT-UNIT-PRICE (WS-SUB1)           05390000
           MOVE PRODUCT-REORDER-POINT TO WT-REORDER-POINT (WS-SUB1)     05400000
           PERFORM P11000-CONSUME-STOCK                                 05410000
               UNTIL WS-STOCK-EOF                                       05420000
               OR SL-PRODUCT-ID NOT = WT-PRODUCT-ID (WS-SUB1)           05430000
           PERFORM P12000-CONSUME-SALES                                 05440000
               UNTIL WS-SALES-EOF                                       05450000
               OR SLH-PRODUCT-ID NOT = WT-PRODUCT-ID (WS-SUB1)          05460000
           PERFORM P10100-READ-PRODUCT.                                 05470000
      *                                                                 05480000
       P10100-READ-PRODUCT.                                             05490000
           READ PRODUCTS-IN                                             05500000
               AT END                                                   05510000
                   MOVE 'Y' TO WS-PROD-EOF-SW                           05520000
           END-READ.                                                    05530000
      *                                                                 05540000
       P11000-CONSUME-STOCK.                                            05550000
           IF SL-PRODUCT-ID = WT-PRODUCT-ID (WS-SUB1)                   05560000
               ADD SL-CURRENT-STOCK TO WT-TOTAL-STOCK (WS-SUB1)         05570000
               ADD 1 TO WT-STOCK-ROW-COUNT (WS-SUB1)                    05580000
           END-IF                                                       05590000
           PERFORM P11100-READ-STOCK.                                   05600000
      *                                                                 05610000
       P11100-READ-STOCK.                                               05620000
           READ STOCK-LEVEL-IN                                          05630000
               AT END                                                   05640000
                   MOVE 'Y' TO WS-STOCK-EOF-SW                          05650000
                   MOVE WS-HIGH-PRODUCT-ID TO SL-PRODUCT-ID             05660000
           END-READ.                                                    05670000
      *                                                                 05680000
       P12000-CONSUME-SALES.                                            05690000
           IF SLH-SALE-DATE >= WS-CUTOFF-12MO-AREA                      05700000
               ADD SLH-QUANTITY-SOLD                                    05710000
                   TO WT-SALES-QTY-12MO (WS-SUB1)                       05720000
           END-IF                                                       05730000
           IF SLH-SALE-DATE >= WS-CUTOFF-6MO-AREA                       05740000
               ADD SLH-QUANTITY-SOLD TO WT-DEMAND-QTY (WS-SUB1)         05750000
               ADD 1 TO WT-DEMAND-REC-CNT (WS-SUB1)                     05760000
               ADD SLH-TOTAL-REVENUE TO WT-REVENUE-6MO (WS-SUB1)        05770000
               ADD SLH-UNIT-PRICE TO WT-PRICE-SUM-6MO (WS-SUB1)         05780000
               PERFORM P12500-TRACK-SALE-DAY                            05790000
           END-IF                                                       05800000
           PERFORM P12100-READ-SALES.                                   05810000
      *                                                                 05820000
       P12100-READ-SALES.                                               05830000
           READ SALES-HIST-IN                                           05840000
               AT END                                                   05850000
                   MOVE 'Y' TO WS-SALES-EOF-SW                          05860000
                   MOVE WS-HIGH-PRODUCT-ID TO SLH-PRODUCT-ID            05870000
           END-READ.                                                    05880000
      *                                                                 05890000
       P12500-TRACK-SALE-DAY.                                           05900000
           MOVE 'N' TO WS-FOUND-SW                                      05910000
           PERFORM P12510-CHECK-DAY                                     05920000
               VARYING WS-SUB2 FROM 1 BY 1                              05930000
               UNTIL WS-SUB2 > WT-DIST-DAY-COUNT (WS-SUB1)              05940000
               OR WS-ENTRY-FOUND                                        05950000
           IF NOT WS-ENTRY-FOUND                                        05960000
               AND WT-DIST-DAY-COUNT (WS-SUB1) < 40                     05970000
               ADD 1 TO WT-DIST-DAY-COUNT (WS-SUB1)                     05980000
               MOVE SLH-SALE-DATE TO                                    05990000
                   WT-DIST-DAY-LIST                                     06000000
                       (WS-SUB1, WT-DIST-DAY-COUNT (WS-SUB1))           06010000
           END-IF.                                                      06020000
      *                                                                 06030000
       P12510-CHECK-DAY.                                                06040000
           IF WT-DIST-DAY-LIST (WS-SUB1, WS-SUB2) = SLH-SALE-DATE       06050000
               MOVE 'Y' TO WS-FOUND-SW                                  06060000
           END-IF.                                                      06070000
      *                                                                 06080000
       P20000-POST-SUPPLY.                                              06090000
           MOVE SHP-SHIPMENT-ID TO WS-CUR-SHIPMENT-ID                   06100000
           MOVE 'N' TO WS-SHIP-IN-WINDOW-SW                             06110000
           MOVE 'N' TO WS-SHIP-IS-INBOUND-SW                            06120000
           IF SHP-SHIPMENT-DATE >= WS-CUTOFF-6MO-AREA                   06130000
               MOVE 'Y' TO WS-SHIP-IN-WINDOW-SW                         06140000
           END-IF                                                       06150000
           IF SHP-INBOUND                                               06160000
               MOVE 'Y' TO WS-SHIP-IS-INBOUND-SW                        06170000
           END-IF                                                       06180000
           PERFORM P21000-CONSUME-SHIP-ITEMS                            06190000
               UNTIL WS-SHPITM-EOF                                      06200000
               OR SHPITM-SHIPMENT-ID NOT = WS-CUR-SHIPMENT-ID           06210000
           PERFORM P20100-READ-SHIPMENT.                                06220000
      *                                                                 06230000
       P20100-READ-SHIPMENT.                                            06240000
           READ SHIPMENTS-IN                                            06250000
               AT END                                                   06260000
                   MOVE 'Y' TO WS-SHIP-EOF-SW                           06270000
           END-READ.                                                    06280000
      *                                                                 06290000
       P21000-CONSUME-SHIP-ITEMS.                                       06300000
           IF WS-SHIP-IN-WINDOW                                         06310000
               AND WS-SHIP-IS-INBOUND                                   06320000
               PERFORM P25200-FIND-PRODUCT                              06330000
               IF WS-ENTRY-FOUND                                        06340000
                   ADD SHPITM-QUANTITY TO WT-SUPPLY-QTY (WS-SUB1)       06350000
               END-IF                                                   06360000
           END-IF                                                       06370000
           PERFORM P21100-READ-SHIPITEM.                                06380000
      *                                                                 06390000
       P21100-READ-SHIPITEM.                                            06400000
           READ SHIP-ITEMS-IN                                           06410000
               AT END                                                   06420000
                   MOVE 'Y' TO WS-SHPITM-EOF-SW                         06430000
                   MOVE WS-HIGH-SHIPMENT-ID TO SHPITM-SHIPMENT-ID       06440000
           END-READ.                                                    06450000
      *                                                                 06460000
       P25200-FIND-PRODUCT.                                             06470000
           MOVE 'N' TO WS-FOUND-SW                                      06480000
           PERFORM P25210-CHECK-PRODUCT                                 06490000
               VARYING WS-SUB1 FROM 1 BY 1                              06500000
               UNTIL WS-SUB1 > WS-PROD-COUNT                            06510000
               OR WS-ENTRY-FOUND                                        06520000
           IF NOT WS-ENTRY-FOUND                                        06530000
               SUBTRACT 1 FROM WS-SUB1                                  06540000
           END-IF.                                                      06550000
      *                                                                 06560000
       P25210-CHECK-PRODUCT.                                            06570000
           IF WT-PRODUCT-ID (WS-SUB1) = SHPITM-PRODUCT-ID               06580000
               MOVE 'Y' TO WS-FOUND-SW                                  06590000
           END-IF.                                                      06600000
      *                                                                 06610000
       P30000-DERIVE-TABLE.                                             06620000
      *    DEMAND VS. SUPPLY DERIVATIONS                                06630000
           IF WT-DEMAND-REC-CNT (WS-SUB1) = 0                           06640000
               MOVE ZEROES TO WT-AVG-MO-DEMAND (WS-SUB1)                06650000
           ELSE                                                         06660000
               COMPUTE WT-AVG-MO-DEMAND (WS-SUB1) ROUNDED =             06670000
                   WT-DEMAND-QTY (WS-SUB1) /                            06680000
                   WT-DEMAND-REC-CNT (WS-SUB1)                          06690000
           END-IF                                                       06700000
           IF WT-DEMAND-QTY (WS-SUB1) = 0                               06710000
               MOVE ZEROES TO WT-SUPPLY-RATIO (WS-SUB1)                 06720000
           ELSE                                                         06730000
               COMPUTE WT-SUPPLY-RATIO (WS-SUB1) ROUNDED =              06740000
                   WT-SUPPLY-QTY (WS-SUB1) * 100 /                      06750000
                   WT-DEMAND-QTY (WS-SUB1)                              06760000
           END-IF                                                       06770000
           EVALUATE TRUE                                                06780000
               WHEN WT-TOTAL-STOCK (WS-SUB1) = 0                        06790000
                   MOVE 'OUT OF STOCK' TO WT-DEMAND-STATUS (WS-SUB1)    06800000
               WHEN WT-TOTAL-STOCK (WS-SUB1) <                          06810000
                    WT-AVG-MO-DEMAND (WS-SUB1)                          06820000
                   MOVE 'UNDERSTOCKED' TO WT-DEMAND-STATUS (WS-SUB1)    06830000
               WHEN WT-TOTAL-STOCK (WS-SUB1) >                          06840000
                    WT-AVG-MO-DEMAND (WS-SUB1) * 2                      06850000
                   MOVE 'OVERSTOCKED' TO WT-DEMAND-STATUS (WS-SUB1)     06860000
               WHEN OTHER                                               06870000
                   MOVE 'BALANCED' TO WT-DEMAND-STATUS (WS-SUB1)        06880000
           END-EVALUATE                                                 06890000
      *    INVENTORY TURNOVER DERIVATIONS                               06900000
           IF WT-STOCK-ROW-COUNT (WS-SUB1) = 0                          06910000
               MOVE ZEROES TO WT-AVG-INVENTORY (WS-SUB1)                06920000
           ELSE                                                         06930000
               COMPUTE WT-AVG-INVENTORY (WS-SUB1) ROUNDED =             06940000
                   WT-TOTAL-STOCK (WS-SUB1) /                           06950000
                   WT-STOCK-ROW-COUNT (WS-SUB1)                         06960000
           END-IF                                                       06970000
           IF WT-AVG-INVENTORY (WS-SUB1) = 0                            06980000
               MOVE ZEROES TO WT-TURNOVER-RATE (WS-SUB1)                06990000
               MOVE ZEROES TO WT-DAYS-IN-INV (WS-SUB1)                  07000000
           ELSE                                                         07010000
               COMPUTE WT-TURNOVER-RATE (WS-SUB1) ROUNDED =             07020000
                   WT-SALES-QTY-12MO (WS-SUB1) /                        07030000
                   WT-AVG-INVENTORY (WS-SUB1)                           07040000
               IF WT-TURNOVER-RATE (WS-SUB1) = 0                        07050000
                   MOVE ZEROES TO WT-DAYS-IN-INV (WS-SUB1)              07060000
               ELSE                                                     07070000
                   COMPUTE WT-DAYS-IN-INV (WS-SUB1) ROUNDED =           07080000
                       365 / WT-TURNOVER-RATE (WS-SUB1)                 07090000
               END-IF                                                   07100000
           END-IF                                                       07110000
      *    COST / VALUATION DERIVATIONS                                 07120000
           COMPUTE WT-TOTAL-VALUE (WS-SUB1) ROUNDED =                   07130000
               WT-TOTAL-STOCK (WS-SUB1) * WT-UNIT-PRICE (WS-SUB1)       07140000
           ADD WT-TOTAL-VALUE (WS-SUB1) TO WS-GT-TOTAL-VALUE            07150000
           IF WT-DEMAND-REC-CNT (WS-SUB1) = 0                           07160000
               MOVE ZEROES TO WT-AVG-SELL-PRICE (WS-SUB1)               07170000
               MOVE ZEROES TO WT-PROFIT-PER-UNIT (WS-SUB1)              07180000
               MOVE ZEROES TO WT-PROFIT-MARGIN (WS-SUB1)                07190000
           ELSE                                                         07200000
               COMPUTE WT-AVG-SELL-PRICE (WS-SUB1) ROUNDED =            07210000
                   WT-PRICE-SUM-6MO (WS-SUB1) /                         07220000
                   WT-DEMAND-REC-CNT (WS-SUB1)                          07230000
               COMPUTE WT-PROFIT-PER-UNIT (WS-SUB1) ROUNDED =           07240000
                   WT-AVG-SELL-PRICE (WS-SUB1) -                        07250000
                   WT-UNIT-PRICE (WS-SUB1)                              07260000
               IF WT-UNIT-PRICE (WS-SUB1) = 0                           07270000
                   MOVE ZEROES TO WT-PROFIT-MARGIN (WS-SUB1)            07280000
               ELSE                                                     07290000
                   COMPUTE WT-PROFIT-MARGIN (WS-SUB1) ROUNDED =         07300000
                       WT-PROFIT-PER-UNIT (WS-SUB1) * 100 /             07310000
                       WT-UNIT-PRICE (WS-SUB1)                          07320000
               END-IF                                                   07330000
           END-IF                                                       07340000
      *    TOP PRODUCTS DERIVATIONS                                     07350000
           IF WT-DIST-DAY-COUNT (WS-SUB1) = 0                           07360000
               MOVE ZEROES TO WT-AVG-DAILY-SALES (WS-SUB1)              07370000
           ELSE                                                         07380000
               COMPUTE WT-AVG-DAILY-SALES (WS-SUB1) ROUNDED =           07390000
                   WT-DEMAND-QTY (WS-SUB1) /                            07400000
                   WT-DIST-DAY-COUNT (WS-SUB1)                          07410000
           END-IF.                                                      07420000
      *                                                                 07430000
       P40000-BUILD-DEMAND-IDX.                                         07440000
      *    INCLUDE ONLY PRODUCTS WITH STOCK > 0 OR DEMAND > 0           07450000
           IF WT-TOTAL-STOCK (WS-SUB1) > 0                              07460000
               OR WT-DEMAND-QTY (WS-SUB1) > 0                           07470000
               ADD 1 TO WS-IDX-DEMAND-COUNT                             07480000
               MOVE WS-SUB1 TO WS-IDX-DEMAND (WS-IDX-DEMAND-COUNT)      07490000
           END-IF.                                                      07500000
      *                                                                 07510000
       P40500-SORT-DEMAND-IDX.                                          07520000
           PERFORM P40510-OUTER-PASS                                    07530000
               VARYING WS-SUB2 FROM 1 BY 1                              07540000
               UNTIL WS-SUB2 >= WS-IDX-DEMAND-COUNT.                    07550000
      *                                                                 07560000
       P40510-OUTER-PASS.                                               07570000
           MOVE WS-SUB2 TO WS-SUB3                                      07580000
           PERFORM P40520-INNER-PASS                                    07590000
               VARYING WS-SUB1 FROM WS-SUB2 BY 1                        07600000
               UNTIL WS-SUB1 > WS-IDX-DEMAND-COUNT                      07610000
           IF WS-SUB3 NOT = WS-SUB2                                     07620000
               MOVE WS-IDX-DEMAND (WS-SUB2) TO WS-SWAP-TEMP             07630000
               MOVE WS-IDX-DEMAND (WS-SUB3) TO WS-IDX-DEMAND (WS-SUB2)  07640000
               MOVE WS-SWAP-TEMP TO WS-IDX-DEMAND (WS-SUB3)             07650000
           END-IF.                                                      07660000
      *                                                                 07670000
       P40520-INNER-PASS.                                               07680000
           IF WT-DEMAND-QTY (WS-IDX-DEMAND (WS-SUB1)) >                 07690000
              WT-DEMAND-QTY (WS-IDX-DEMAND (WS-SUB3))                   07700000
               MOVE WS-SUB1 TO WS-SUB3                                  07710000
           END-IF.                                                      07720000
      *                                                                 07730000
       P41000-PRINT-DEMAND-RPT.                                         07740000
           IF WS-LINE-CNT-1 > 55                                        07750000
               PERFORM P41100-PRINT-DEMAND-HEAD                         07760000
           END-IF                                                       07770000
           MOVE WS-IDX-DEMAND (WS-SUB1) TO WS-SUB2                      07780000
           MOVE WT-PRODUCT-NAME (WS-SUB2)     TO WS-DD-NAME             07790000
           MOVE WT-PRODUCT-CATEGORY (WS-SUB2) TO WS-DD-CATEGORY         07800000
           MOVE WT-TOTAL-STOCK (WS-SUB2)       TO WS-DD-STOCK           07810000
           MOVE WT-DEMAND-QTY (WS-SUB2)        TO WS-DD-DEMAND          07820000
           MOVE WT-AVG-MO-DEMAND (WS-SUB2)      TO WS-DD-AVG-MO-DEMAND  07830000
           MOVE WT-SUPPLY-QTY (WS-SUB2)        TO WS-DD-SUPPLY          07840000
           MOVE WT-SUPPLY-RATIO (WS-SUB2)       TO WS-DD-RATIO          07850000
           MOVE WT-DEMAND-STATUS (WS-SUB2)      TO WS-DD-STATUS         07860000
           WRITE DEMAND-RPT-LINE FROM WS-DS-DETAIL                      07870000
               AFTER ADVANCING 1 LINE                                   07880000
           ADD 1 TO WS-LINE-CNT-1.                                      07890000
      *                                                                 07900000
       P41100-PRINT-DEMAND-HEAD.                                        07910000
           WRITE DEMAND-RPT-LINE FROM WS-DS-TITLE-1                     07920000
               AFTER ADVANCING C01                                      07930000
           WRITE DEMAND-RPT-LINE FROM WS-DS-HEADING-1                   07940000
               AFTER ADVANCING 2 LINES                                  07950000
           MOVE 3 TO WS-LINE-CNT-1.                                     07960000
      *                                                                 07970000
       P50000-BUILD-TURN-IDX.                                           07980000
      *    INCLUDE ONLY PRODUCTS WITH SALES > 0 IN 12-MONTH WINDOW      07990000
           IF WT-SALES-QTY-12MO (WS-SUB1) > 0                           08000000
               ADD 1 TO WS-IDX-TURN-COUNT                               08010000
               MOVE WS-SUB1 TO WS-IDX-TURN (WS-IDX-TURN-COUNT)          08020000
           END-IF.                                                      08030000
      *                                                                 08040000
       P50500-SORT-TURN-IDX.                                            08050000
           PERFORM P50510-OUTER-PASS                                    08060000
               VARYING WS-SUB2 FROM 1 BY 1                              08070000
               UNTIL WS-SUB2 >= WS-IDX-TURN-COUNT.                      08080000
      *                                                                 08090000
       P50510-OUTER-PASS.                                               08100000
           MOVE WS-SUB2 TO WS-SUB3                                      08110000
           PERFORM P50520-INNER-PASS                                    08120000
               VARYING WS-SUB1 FROM WS-SUB2 BY 1                        08130000
               UNTIL WS-SUB1 > WS-IDX-TURN-COUNT                        08140000
           IF WS-SUB3 NOT = WS-SUB2                                     08150000
               MOVE WS-IDX-TURN (WS-SUB2) TO WS-SWAP-TEMP               08160000
               MOVE WS-IDX-TURN (WS-SUB3) TO WS-IDX-TURN (WS-SUB2)      08170000
               MOVE WS-SWAP-TEMP TO WS-IDX-TURN (WS-SUB3)               08180000
           END-IF.                                                      08190000
      *                                                                 08200000
       P50520-INNER-PASS.                                               08210000
           IF WT-TURNOVER-RATE (WS-IDX-TURN (WS-SUB1)) >                08220000
              WT-TURNOVER-RATE (WS-IDX-TURN (WS-SUB3))                  08230000
               MOVE WS-SUB1 TO WS-SUB3                                  08240000
           END-IF.                                                      08250000
      *                                                                 08260000
       P51000-PRINT-TURN-RPT.                                           08270000
           IF WS-LINE-CNT-2 > 55                                        08280000
               PERFORM P51100-PRINT-TURN-HEAD                           08290000
           END-IF                                                       08300000
           MOVE WS-IDX-TURN (WS-SUB1) TO WS-SUB2                        08310000
           MOVE WT-PRODUCT-NAME (WS-SUB2)     TO WS-TD-NAME             08320000
           MOVE WT-PRODUCT-CATEGORY (WS-SUB2) TO WS-TD-CATEGORY         08330000
           MOVE WT-SALES-QTY-12MO (WS-SUB2)   TO WS-TD-SALES            08340000
           MOVE WT-AVG-INVENTORY (WS-SUB2)    TO WS-TD-AVG-INV          08350000
           MOVE WT-TURNOVER-RATE (WS-SUB2)    TO WS-TD-TURNOVER         08360000
           MOVE WT-DAYS-IN-INV (WS-SUB2)      TO WS-TD-DAYS-INV         08370000
           WRITE TURNOVER-RPT-LINE FROM WS-TR-DETAIL                    08380000
               AFTER ADVANCING 1 LINE                                   08390000
           ADD 1 TO WS-LINE-CNT-2.                                      08400000
      *                                                                 08410000
       P51100-PRINT-TURN-HEAD.                                          08420000
           WRITE TURNOVER-RPT-LINE FROM WS-TR-TITLE-1                   08430000
               AFTER ADVANCING C01                                      08440000
           WRITE TURNOVER-RPT-LINE FROM WS-TR-HEADING-1                 08450000
               AFTER ADVANCING 2 LINES                                  08460000
           MOVE 3 TO WS-LINE-CNT-2.                                     08470000
      *                                                                 08480000
       P60000-BUILD-VALUE-IDX.                                          08490000
      *    INCLUDE ONLY PRODUCTS WITH STOCK > 0                         08500000
           IF WT-TOTAL-STOCK (WS-SUB1) > 0                              08510000
               ADD 1 TO WS-IDX-VALUE-COUNT                              08520000
               MOVE WS-SUB1 TO WS-IDX-VALUE (WS-IDX-VALUE-COUNT)        08530000
           END-IF.                                                      08540000
      *                                                                 08550000
       P60500-SORT-VALUE-IDX.                                           08560000
           PERFORM P60510-OUTER-PASS                                    08570000
               VARYING WS-SUB2 FROM 1 BY 1                              08580000
               UNTIL WS-SUB2 >= WS-IDX-VALUE-COUNT.                     08590000
      *                                                                 08600000
       P60510-OUTER-PASS.                                               08610000
           MOVE WS-SUB2 TO WS-SUB3                                      08620000
           PERFORM P60520-INNER-PASS                                    08630000
               VARYING WS-SUB1 FROM WS-SUB2 BY 1                        08640000
               UNTIL WS-SUB1 > WS-IDX-VALUE-COUNT                       08650000
           IF WS-SUB3 NOT = WS-SUB2                                     08660000
               MOVE WS-IDX-VALUE (WS-SUB2) TO WS-SWAP-TEMP              08670000
               MOVE WS-IDX-VALUE (WS-SUB3) TO WS-IDX-VALUE (WS-SUB2)    08680000
               MOVE WS-SWAP-TEMP TO WS-IDX-VALUE (WS-SUB3)              08690000
           END-IF.                                                      08700000
      *                                                                 08710000
       P60520-INNER-PASS.                                               08720000
           IF WT-TOTAL-VALUE (WS-IDX-VALUE (WS-SUB1)) >                 08730000
              WT-TOTAL-VALUE (WS-IDX-VALUE (WS-SUB3))                   08740000
               MOVE WS-SUB1 TO WS-SUB3                                  08750000
           END-IF.                                                      08760000
      *                                                                 08770000
       P61000-PRINT-VALUE-RPT.                                          08780000
           IF WS-LINE-CNT-3 > 55                                        08790000
               PERFORM P61100-PRINT-VALUE-HEAD                          08800000
           END-IF                                                       08810000
           MOVE WS-IDX-VALUE (WS-SUB1) TO WS-SUB2                       08820000
           MOVE WT-PRODUCT-NAME (WS-SUB2)     TO WS-VD-NAME             08830000
           MOVE WT-PRODUCT-CATEGORY (WS-SUB2) TO WS-VD-CATEGORY         08840000
           MOVE WT-UNIT-PRICE (WS-SUB2)       TO WS-VD-UNIT-COST        08850000
           MOVE WT-TOTAL-STOCK (WS-SUB2)      TO WS-VD-STOCK            08860000
           MOVE WT-TOTAL-VALUE (WS-SUB2)      TO WS-VD-TOTAL-VALUE      08870000
           MOVE WT-AVG-SELL-PRICE (WS-SUB2)   TO WS-VD-AVG-SELL         08880000
           MOVE WT-PROFIT-PER-UNIT (WS-SUB2)  TO WS-VD-PROFIT-UNIT      08890000
           MOVE WT-PROFIT-MARGIN (WS-SUB2)    TO WS-VD-MARGIN-PCT       08900000
           WRITE VALUE-RPT-LINE FROM WS-VL-DETAIL                       08910000
               AFTER ADVANCING 1 LINE                                   08920000
           ADD 1 TO WS-LINE-CNT-3.                                      08930000
      *                                                                 08940000
       P61100-PRINT-VALUE-HEAD.                                         08950000
           WRITE VALUE-RPT-LINE FROM WS-VL-TITLE-1                      08960000
               AFTER ADVANCING C01                                      08970000
           WRITE VALUE-RPT-LINE FROM WS-VL-HEADING-1                    08980000
               AFTER ADVANCING 2 LINES                                  08990000
           MOVE 3 TO WS-LINE-CNT-3.                                     09000000
      *                                                                 09010000
       P61500-PRINT-VALUE-TOTAL.                                        09020000
           MOVE WS-GT-TOTAL-VALUE TO WS-VT-TOTAL-VALUE                  09030000
           WRITE VALUE-RPT-LINE FROM WS-VL-TOTAL-LINE                   09040000
               AFTER ADVANCING 2 LINES.                                 09050000
      *                                                                 09060000
       P70000-BUILD-TOP-IDX.                                            09070000
      *    INCLUDE ONLY PRODUCTS WITH SALES IN THE 6-MONTH WINDOW       09080000
           IF WT-DEMAND-QTY (WS-SUB1) > 0                               09090000
               ADD 1 TO WS-IDX-TOP-COUNT                                09100000
               MOVE WS-SUB1 TO WS-IDX-TOP (WS-IDX-TOP-COUNT)            09110000
           END-IF.                                                      09120000
      *                                                                 09130000
       P70500-SORT-TOP-IDX.                                             09140000
           PERFORM P70510-OUTER-PASS                                    09150000
               VARYING WS-SUB2 FROM 1 BY 1                              09160000
               UNTIL WS-SUB2 >= WS-IDX-TOP-COUNT.                       09170000
      *                                                                 09180000
       P70510-OUTER-PASS.                                               09190000
           MOVE WS-SUB2 TO WS-SUB3                                      09200000
           PERFORM P70520-INNER-PASS                                    09210000
               VARYING WS-SUB1 FROM WS-SUB2 BY 1                        09220000
               UNTIL WS-SUB1 > WS-IDX-TOP-COUNT                         09230000
           IF WS-SUB3 NOT = WS-SUB2                                     09240000
               MOVE WS-IDX-TOP (WS-SUB2) TO WS-SWAP-TEMP                09250000
               MOVE WS-IDX-TOP (WS-SUB3) TO WS-IDX-TOP (WS-SUB2)        09260000
               MOVE WS-SWAP-TEMP TO WS-IDX-TOP (WS-SUB3)                09270000
           END-IF.                                                      09280000
      *                                                                 09290000
       P70520-INNER-PASS.                                               09300000
           IF WT-REVENUE-6MO (WS-IDX-TOP (WS-SUB1)) >                   09310000
              WT-REVENUE-6MO (WS-IDX-TOP (WS-SUB3))                     09320000
               MOVE WS-SUB1 TO WS-SUB3                                  09330000
           END-IF.                                                      09340000
      *                                                                 09350000
       P71000-PRINT-TOP-RPT.                                            09360000
           IF WS-LINE-CNT-4 > 55                                        09370000
               PERFORM P71100-PRINT-TOP-HEAD                            09380000
           END-IF                                                       09390000
           MOVE WS-IDX-TOP (WS-SUB1) TO WS-SUB2                         09400000
           MOVE WS-SUB1                       TO WS-PD-RANK             09410000
           MOVE WT-PRODUCT-NAME (WS-SUB2)     TO WS-PD-NAME             09420000
           MOVE WT-PRODUCT-SKU (WS-SUB2)      TO WS-PD-SKU              09430000
           MOVE WT-DEMAND-QTY (WS-SUB2)       TO WS-PD-QTY-SOLD         09440000
           MOVE WT-REVENUE-6MO (WS-SUB2)      TO WS-PD-REVENUE          09450000
           MOVE WT-AVG-SELL-PRICE (WS-SUB2)   TO WS-PD-AVG-PRICE        09460000
           MOVE WT-DIST-DAY-COUNT (WS-SUB2)   TO WS-PD-DAYS-SOLD        09470000
           MOVE WT-AVG-DAILY-SALES (WS-SUB2)  TO WS-PD-AVG-DAILY        09480000
           MOVE WT-TOTAL-STOCK (WS-SUB2)      TO WS-PD-STOCK            09490000
           MOVE WT-REORDER-POINT (WS-SUB2)    TO WS-PD-REORDER          09500000
           WRITE TOPPROD-RPT-LINE FROM WS-TP-DETAIL                     09510000
               AFTER ADVANCING 1 LINE                                   09520000
           ADD 1 TO WS-LINE-CNT-4.                                      09530000
      *                                                                 09540000
       P71100-PRINT-TOP-HEAD.                                           09550000
           WRITE TOPPROD-RPT-LINE FROM WS-TP-TITLE-1                    09560000
               AFTER ADVANCING C01                                      09570000
           WRITE TOPPROD-RPT-LINE FROM WS-TP-HEADING-1                  09580000
               AFTER ADVANCING 2 LINES                                  09590000
           MOVE 3 TO WS-LINE-CNT-4.                                     09600000
      *                                                                 09610000
       P90000-ABEND.                                                    09620000
           MOVE 16 TO WS-RETURN-CODE                                    09630000
           MOVE WS-RETURN-CODE TO RETURN-CODE                           09640000
           GOBACK.                                                      09650000
