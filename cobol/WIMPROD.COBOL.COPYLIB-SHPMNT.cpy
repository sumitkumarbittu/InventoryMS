      ******************************************************************00010000
      * SHIPMENT RECORD -- SEQUENTIAL FILE SHIPMENTS                   *00020000
      ******************************************************************00030000
       01  SHIPMENT-RECORD.                                             00040000
           05  SHIPMENT-KEY.                                            00050000
               10  SHP-SHIPMENT-ID     PIC 9(07).                       00060000
           05  SHP-SHIP-TYPE           PIC X(08).                       00070000
               88  SHP-INBOUND                 VALUE 'INBOUND '.        00080000
               88  SHP-OUTBOUND                VALUE 'OUTBOUND'.        00090000
           05  SHP-STATUS              PIC X(10).                       00100000
           05  SHP-WAREHOUSE-ID        PIC 9(05).                       00110000
           05  SHP-VENDOR-ID           PIC 9(05).                       00120000
           05  SHP-SHIPMENT-DATE       PIC 9(08).                       00130000
           05  SHP-EXPECTED-DELIVERY   PIC 9(08).                       00140000
           05  SHP-ACTUAL-DELIVERY     PIC 9(08).                       00150000
           05  SHP-CARRIER             PIC X(15).                       00160000
           05  FILLER                  PIC X(03).                       00170000
