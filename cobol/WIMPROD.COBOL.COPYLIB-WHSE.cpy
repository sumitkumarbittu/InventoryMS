      ******************************************************************00010000
      * WAREHOUSE MASTER RECORD -- SEQUENTIAL FILE WAREHOUSES          *00020000
      ******************************************************************00030000
       01  WAREHOUSE-RECORD.                                            00040000
           05  WAREHOUSE-KEY.                                           00050000
               10  WAREHOUSE-ID        PIC 9(05).                       00060000
           05  WAREHOUSE-NAME          PIC X(25).                       00070000
           05  WAREHOUSE-LOCATION      PIC X(25).                       00080000
           05  WAREHOUSE-CAPACITY      PIC 9(09).                       00090000
           05  WAREHOUSE-CURR-UTIL     PIC 9(09).                       00100000
           05  FILLER                  PIC X(05).                       00110000
