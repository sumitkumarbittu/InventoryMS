      ******************************************************************00010000
      * DEMAND FORECAST RECORD (OUTPUT) -- SEQUENTIAL FILE FORECAST    *00020000
      ******************************************************************00030000
       01  FORECAST-RECORD.                                             00040000
           05  FCST-FORECAST-ID        PIC 9(09).                       00050000
           05  FCST-PRODUCT-KEY.                                        00060000
               10  FCST-PRODUCT-ID     PIC 9(07).                       00070000
           05  FCST-WAREHOUSE-KEY.                                      00080000
               10  FCST-WAREHOUSE-ID   PIC 9(05).                       00090000
           05  FCST-PERIOD-START       PIC 9(08).                       00100000
           05  FCST-PERIOD-END         PIC 9(08).                       00110000
           05  FCST-PREDICTED-DEMAND   PIC S9(07).                      00120000
           05  FCST-FORECAST-METHOD    PIC X(20).                       00130000
           05  FCST-CONFIDENCE-LEVEL   PIC 9(03)V99.                    00140000
           05  FILLER                  PIC X(02).                       00150000
