       IDENTIFICATION DIVISION.                                         00010000
       PROGRAM-ID. WIMB06.                                              00020000
       AUTHOR. R. OKONKWO.                                              00030000
       INSTALLATION. MERIDIAN DATA SERVICES.                            00040000
       DATE-WRITTEN. 06/02/1994.                                        00050000
       DATE-COMPILED.                                                   00060000
       SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.                      00070000
      *                                                                 00080000
      ******************************************************************00090000
      *          WAREHOUSE & INVENTORY MANAGEMENT SYSTEM (WIMS)       * 00100000
      *                    MERIDIAN DATA SERVICES                     * 00110000
      *                                                               * 00120000
      * PROGRAM :   WIMB06                                            * 00130000
      *                                                               * 00140000
      * FUNCTION:   DEMAND FORECASTING ENGINE.  READS SALESHIST IN    * 00150000
      *             PRODUCT/WAREHOUSE/SALE-DATE SEQUENCE, BUILDS A    * 00160000
      *             ROLLING 24-MONTH DEMAND HISTORY FOR EACH PRODUCT/ * 00170000
      *             WAREHOUSE PAIR, RUNS FOUR FORECASTING METHODS     * 00180000
      *             (MOVING AVERAGE, EXPONENTIAL SMOOTHING, LINEAR    * 00190000
      *             TREND, SEASONAL) PLUS A CONFIDENCE-WEIGHTED       * 00200000
      *             ENSEMBLE OF THE FOUR, WRITES ONE FORECAST RECORD  * 00210000
      *             PER FUTURE MONTH TO FORECAST, AND BACK-TESTS THE  * 00220000
      *             ENSEMBLE AGAINST THE TRAILING 12 MONTHS WHEN      * 00230000
      *             ENOUGH HISTORY EXISTS.  PRINTS THE FORECAST/      * 00240000
      *             ACCURACY REPORT.  SALESHIST MUST ARRIVE SORTED BY * 00250000
      *             PRODUCT-ID/WAREHOUSE-ID/SALE-DATE ASCENDING.      * 00260000
      *                                                               * 00270000
      * FILES   :   SALESHIST   -  SEQUENTIAL      (INPUT)            * 00280000
      *             FORECAST    -  SEQUENTIAL      (OUTPUT)           * 00290000
      *             FCSTRPT     -  PRINT           (OUTPUT)           * 00300000
      *                                                               * 00310000
      * CALLS   :   WIMS01      -  DATE UTILITY (ADDDY FUNCTION)      * 00320000
      *                                                               * 00330000
      ******************************************************************00340000
      *             PROGRAM CHANGE LOG                                * 00350000
      *             -------------------                               * 00360000
      *                                                               * 00370000
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00380000
      *  --------   --------------------  --------------------------  * 00390000
      *  06/02/94   R.OKONKWO             ORIGINAL PROGRAM - REQ 5233 * 00400000
      *  11/14/96   K.ABUBAKAR            Y2K IMPACT REVIEW - DATE    * 00410000
      *                                   FIELDS ALREADY 4-DIGIT YEAR * 00420000
      *  03/02/99   K.ABUBAKAR            REQ 6058 - GUARD AGAINST    * 00430000
      *                                   ZERO DIVISORS IN CONFIDENCE * 00440000
      *                                   FORMULAS, MATCHING WIMB01   * 00450000
      *  09/19/01   D.STRAUSS             REQ 6402 - ALIGNED ERROR    * 00460000
      *                                   MESSAGE BLOCK AND FILE      * 00470000
      *                                   STATUS SHAPE WITH WIMB03/04 * 00480000
      *  04/11/03   T.VASQUEZ             REQ 6511 - SKIP THE BACK-   * 00490000
      *                                   TEST WHEN FEWER THAN 3      * 00500000
      *                                   TRAINING MONTHS REMAIN      * 00510000
      *                                   AFTER THE 12-MONTH HOLDOUT  * 00520000
      ******************************************************************00530000
       ENVIRONMENT DIVISION.                                            00540000
       CONFIGURATION SECTION.                                           00550000
       SPECIAL-NAMES.                                                   00560000
           C01 IS TOP-OF-FORM.                                          00570000
       INPUT-OUTPUT SECTION.                                            00580000
       FILE-CONTROL.                                                    00590000
           SELECT SALES-HIST-IN   ASSIGN TO SALESHST                    00600000
               ORGANIZATION IS LINE SEQUENTIAL                          00610000
               FILE STATUS IS WS-SALESH-STATUS.                         00620000
           SELECT FORECAST-OUT    ASSIGN TO FORECAST                    00630000
               ORGANIZATION IS LINE SEQUENTIAL                          00640000
               FILE STATUS IS WS-FCSTOUT-STATUS.                        00650000
           SELECT FORECAST-RPT    ASSIGN TO FCSTRPT                     00660000
               ORGANIZATION IS LINE SEQUENTIAL                          00670000
               FILE STATUS IS WS-FCSTRPT-STATUS.                        00680000
       DATA DIVISION.                                                   00690000
       FILE SECTION.                                                    00700000
       FD  SALES-HIST-IN                                                00710000
           RECORDING MODE IS F                                          00720000
           RECORD CONTAINS 58 CHARACTERS.                               00730000
           COPY SALESH.                                                 00740000
       FD  FORECAST-OUT                                                 00750000
           RECORDING MODE IS F                                          00760000
           RECORD CONTAINS 71 CHARACTERS.                               00770000
           COPY FCAST.                                                  00780000
       FD  FORECAST-RPT                                                 00790000
           RECORDING MODE IS F                                          00800000
           RECORD CONTAINS 133 CHARACTERS.                              00810000
       01  FORECAST-RPT-REC            PIC X(133).                      00820000
       WORKING-STORAGE SECTION.                                         00830000
      *                                                                 00840000
      ******************************************************************00850000
      *    SWITCHES                                                   * 00860000
      ******************************************************************00870000
      *                                                                 00880000
       01  WS-SWITCHES.                                                 00890000
           05  WS-SALES-EOF-SW         PIC X     VALUE SPACES.          00900000
               88  WS-SALES-EOF                  VALUE 'Y'.             00910000
           05  WS-MA-OK-SW             PIC X     VALUE SPACES.          00920000
               88  WS-MA-OK                      VALUE 'Y'.             00930000
           05  WS-ES-OK-SW             PIC X     VALUE SPACES.          00940000
               88  WS-ES-OK                      VALUE 'Y'.             00950000
           05  WS-LT-OK-SW             PIC X     VALUE SPACES.          00960000
               88  WS-LT-OK                      VALUE 'Y'.             00970000
           05  WS-SN-OK-SW             PIC X     VALUE SPACES.          00980000
               88  WS-SN-OK                      VALUE 'Y'.             00990000
           05  WS-ENS-OK-SW            PIC X     VALUE SPACES.          01000000
               88  WS-ENS-OK                     VALUE 'Y'.             01010000
           05  WS-ACCUR-DONE-SW        PIC X     VALUE SPACES.          01020000
               88  WS-ACCUR-DONE                 VALUE 'Y'.             01030000
           05  FILLER                  PIC X(01) VALUE SPACES.          01040000
      *                                                                 01050000
      ******************************************************************01060000
      *    FILE STATUS AND MISCELLANEOUS WORK FIELDS                  * 01070000
      ******************************************************************01080000
      *                                                                 01090000
       01  WS-MISCELLANEOUS-FIELDS.                                     01100000
           05  WS-SALESH-STATUS        PIC X(02) VALUE '00'.            01110000
           05  WS-FCSTOUT-STATUS       PIC X(02) VALUE '00'.            01120000
           05  WS-FCSTRPT-STATUS       PIC X(02) VALUE '00'.            01130000
           05  WS-RETURN-CODE          PIC 9(4)  VALUE ZEROES  COMP.    01140000
           05  WS-SUB1                 PIC S9(4) VALUE ZEROES  COMP.    01150000
           05  WS-SUB2                 PIC S9(4) VALUE ZEROES  COMP.    01160000
           05  WS-SUB3                 PIC S9(4) VALUE ZEROES  COMP.    01170000
           05  WS-FCST-SEQ             PIC S9(9) VALUE ZEROES  COMP.    01180000
           05  FILLER                  PIC X(06) VALUE SPACES.          01190000
      *                                                                 01200000
      ******************************************************************01210000
      *    RUN DATE                                                   * 01220000
      ******************************************************************01230000
      *                                                                 01240000
       01  WS-TODAY-DATE-AREA          PIC 9(08) VALUE ZEROES.          01250000
       01  WS-TODAY-DATE-GROUP REDEFINES WS-TODAY-DATE-AREA.            01260000
           05  WS-TD-YEAR              PIC 9(04).                       01270000
           05  WS-TD-MONTH             PIC 9(02).                       01280000
           05  WS-TD-DAY               PIC 9(02).                       01290000
      *                                                                 01300000
      ******************************************************************01310000
      *    CONTROL-BREAK GROUP KEY AND END-OF-FILE SENTINELS          * 01320000
      ******************************************************************01330000
      *                                                                 01340000
       01  WS-GROUP-KEY-AREA.                                           01350000
           05  WS-CUR-PRODUCT-ID       PIC 9(07) VALUE ZEROES.          01360000
           05  WS-CUR-WAREHOUSE-ID     PIC 9(05) VALUE ZEROES.          01370000
       01  WS-GROUP-KEY-R REDEFINES WS-GROUP-KEY-AREA                   01380000
                                       PIC 9(12).                       01390000
      *                                                                 01400000
       01  WS-EOF-SENTINELS.                                            01410000
           05  WS-HIGH-PRODUCT-ID      PIC 9(07) VALUE 9999999.         01420000
           05  WS-HIGH-WAREHOUSE-ID    PIC 9(05) VALUE 99999.           01430000
      *                                                                 01440000
      ******************************************************************01450000
      *    ROLLING 24-MONTH DEMAND BUCKET TABLE FOR ONE PRODUCT/       *01460000
      *    WAREHOUSE GROUP.  BUCKET (WS-BUCKET-COUNT) IS ALWAYS THE    *01470000
      *    MOST RECENT MONTH.  WHEN A 25TH MONTH ARRIVES THE OLDEST    *01480000
      *    BUCKET IS DROPPED AND THE REST SHIFTED DOWN ONE.            *01490000
      ******************************************************************01500000
      *                                                                 01510000
       01  WS-BUCKET-CONTROL.                                           01520000
           05  WS-BUCKET-COUNT         PIC S9(4) VALUE ZEROES  COMP.    01530000
           05  WS-BUCKET-MAX           PIC S9(4) VALUE +24     COMP.    01540000
           05  WS-TRAIN-COUNT          PIC S9(4) VALUE ZEROES  COMP.    01550000
           05  WS-SAVE-BUCKET-COUNT    PIC S9(4) VALUE ZEROES  COMP.    01560000
       01  WS-BUCKET-TABLE.                                             01570000
           05  WS-BUCKET-ENTRY OCCURS 24 TIMES.                         01580000
               10  BK-YEAR-MONTH       PIC 9(06) VALUE ZEROES.          01590000
               10  BK-QUANTITY         PIC S9(09) VALUE ZEROES          01600000
                                       COMP-3.                          01610000
      *                                                                 01620000
      ******************************************************************01630000
      *    PER-METHOD FORECAST ARRAYS (12 FUTURE MONTHLY PERIODS)     * 01640000
      ******************************************************************01650000
      *                                                                 01660000
       01  WS-METHOD-FORECASTS.                                         01670000
           05  WS-MA-FORECAST  OCCURS 12 TIMES PIC S9(7)V99             01680000
                                       VALUE ZEROES COMP-3.             01690000
           05  WS-ES-FORECAST  OCCURS 12 TIMES PIC S9(7)V99             01700000
                                       VALUE ZEROES COMP-3.             01710000
           05  WS-LT-FORECAST  OCCURS 12 TIMES PIC S9(7)V99             01720000
                                       VALUE ZEROES COMP-3.             01730000
           05  WS-SN-FORECAST  OCCURS 12 TIMES PIC S9(7)V99             01740000
                                       VALUE ZEROES COMP-3.             01750000
           05  WS-ENS-FORECAST OCCURS 12 TIMES PIC S9(7)V99             01760000
                                       VALUE ZEROES COMP-3.             01770000
      *                                                                 01780000
       01  WS-METHOD-CONFIDENCE.                                        01790000
           05  WS-MA-CONF              PIC S9(3)V99 VALUE ZEROES        01800000
                                       COMP-3.                          01810000
           05  WS-ES-CONF              PIC S9(3)V99 VALUE ZEROES        01820000
                                       COMP-3.                          01830000
           05  WS-LT-CONF              PIC S9(3)V99 VALUE ZEROES        01840000
                                       COMP-3.                          01850000
           05  WS-SN-CONF              PIC S9(3)V99 VALUE ZEROES        01860000
                                       COMP-3.                          01870000
           05  WS-ENS-CONF             PIC S9(3)V99 VALUE ZEROES        01880000
                                       COMP-3.                          01890000
           05  WS-CONF-SUM             PIC S9(4)V99 VALUE ZEROES        01900000
                                       COMP-3.                          01910000
           05  WS-CONF-COUNT           PIC S9(4)  VALUE ZEROES COMP.    01920000
      *                                                                 01930000
      ******************************************************************01940000
      *    MOVING-AVERAGE WORK AREA (WINDOW = 3)                      * 01950000
      ******************************************************************01960000
      *                                                                 01970000
       01  WS-MA-WORK.                                                  01980000
           05  WS-MA-SUM               PIC S9(9)V99 VALUE ZEROES        01990000
                                       COMP-3.                          02000000
           05  WS-MA-MEAN              PIC S9(7)V99 VALUE ZEROES        02010000
                                       COMP-3.                          02020000
           05  WS-MA-VARIANCE          PIC S9(9)V99 VALUE ZEROES        02030000
                                       COMP-3.                          02040000
           05  WS-MA-DEV               PIC S9(9)V99 VALUE ZEROES        02050000
                                       COMP-3.                          02060000
      *                                                                 02070000
      ******************************************************************02080000
      *    EXPONENTIAL-SMOOTHING WORK AREA (ALPHA = 0.3)              * 02090000
      ******************************************************************02100000
      *                                                                 02110000
       01  WS-ES-WORK.                                                  02120000
           05  WS-ES-SERIES OCCURS 24 TIMES PIC S9(9)V99                02130000
                                       VALUE ZEROES COMP-3.             02140000
           05  WS-ES-K                 PIC S9(4)  VALUE ZEROES COMP.    02150000
           05  WS-ES-START             PIC S9(4)  VALUE ZEROES COMP.    02160000
           05  WS-ES-M-SUM             PIC S9(9)V99 VALUE ZEROES        02170000
                                       COMP-3.                          02180000
           05  WS-ES-M-MEAN            PIC S9(7)V99 VALUE ZEROES        02190000
                                       COMP-3.                          02200000
           05  WS-ES-T-SUM             PIC S9(9)V99 VALUE ZEROES        02210000
                                       COMP-3.                          02220000
           05  WS-ES-T-MEAN            PIC S9(7)V99 VALUE ZEROES        02230000
                                       COMP-3.                          02240000
           05  WS-ES-T-COUNT           PIC S9(4)  VALUE ZEROES COMP.    02250000
           05  WS-ES-DIFF              PIC S9(9)V99 VALUE ZEROES        02260000
                                       COMP-3.                          02270000
      *                                                                 02280000
      ******************************************************************02290000
      *    LINEAR-TREND WORK AREA (LEAST SQUARES OVER X = 0..N-1)     * 02300000
      ******************************************************************02310000
      *                                                                 02320000
       01  WS-LT-WORK.                                                  02330000
           05  WS-LT-SUM-X             PIC S9(7)    VALUE ZEROES        02340000
                                       COMP-3.                          02350000
           05  WS-LT-SUM-Y             PIC S9(9)V99 VALUE ZEROES        02360000
                                       COMP-3.                          02370000
           05  WS-LT-SUM-XY            PIC S9(11)V99 VALUE ZEROES       02380000
                                       COMP-3.                          02390000
           05  WS-LT-SUM-X2            PIC S9(9)    VALUE ZEROES        02400000
                                       COMP-3.                          02410000
           05  WS-LT-SLOPE             PIC S9(7)V9(4) VALUE ZEROES      02420000
                                       COMP-3.                          02430000
           05  WS-LT-INTERCEPT         PIC S9(7)V99 VALUE ZEROES        02440000
                                       COMP-3.                          02450000
           05  WS-LT-DIVISOR           PIC S9(11)V99 VALUE ZEROES       02460000
                                       COMP-3.                          02470000
           05  WS-LT-X                 PIC S9(4)    VALUE ZEROES COMP.  02480000
           05  WS-LT-Y-MEAN            PIC S9(7)V99 VALUE ZEROES        02490000
                                       COMP-3.                          02500000
           05  WS-LT-SS-TOT            PIC S9(9)V99 VALUE ZEROES        02510000
                                       COMP-3.                          02520000
           05  WS-LT-SS-RES            PIC S9(9)V99 VALUE ZEROES        02530000
                                       COMP-3.                          02540000
           05  WS-LT-FITTED            PIC S9(7)V99 VALUE ZEROES        02550000
                                       COMP-3.                          02560000
           05  WS-LT-RESID             PIC S9(9)V99 VALUE ZEROES        02570000
                                       COMP-3.                          02580000
           05  WS-LT-DEV               PIC S9(9)V99 VALUE ZEROES        02590000
                                       COMP-3.                          02600000
           05  WS-LT-R2                PIC S9(3)V9(4) VALUE ZEROES      02610000
                                       COMP-3.                          02620000
           05  WS-LT-FVALUE            PIC S9(9)V99 VALUE ZEROES        02630000
                                       COMP-3.                          02640000
      *                                                                 02650000
      ******************************************************************02660000
      *    SEASONAL WORK AREA (SEASON LENGTH L = 12)                  * 02670000
      ******************************************************************02680000
      *                                                                 02690000
       01  WS-SN-WORK.                                                  02700000
           05  WS-SEASON-LEN           PIC S9(4)   VALUE +12    COMP.   02710000
           05  WS-SEASON-SUM   OCCURS 12 TIMES PIC S9(9)V99             02720000
                                       VALUE ZEROES COMP-3.             02730000
           05  WS-SEASON-COUNT OCCURS 12 TIMES PIC S9(3)                02740000
                                       VALUE ZEROES COMP.               02750000
           05  WS-SEASON-PATTERN OCCURS 12 TIMES PIC S9(7)V99           02760000
                                       VALUE ZEROES COMP-3.             02770000
           05  WS-SEASON-BASE          PIC S9(9)V99 VALUE ZEROES        02780000
                                       COMP-3.                          02790000
           05  WS-SEASON-MEAN-P        PIC S9(7)V99 VALUE ZEROES        02800000
                                       COMP-3.                          02810000
           05  WS-SEASON-P-SUM         PIC S9(9)V99 VALUE ZEROES        02820000
                                       COMP-3.                          02830000
           05  WS-SEASON-VAR-SUM       PIC S9(9)V99 VALUE ZEROES        02840000
                                       COMP-3.                          02850000
           05  WS-SEASON-VARIANCE      PIC S9(9)V99 VALUE ZEROES        02860000
                                       COMP-3.                          02870000
           05  WS-SEASON-STDEV         PIC S9(7)V99 VALUE ZEROES        02880000
                                       COMP-3.                          02890000
           05  WS-SEASON-DEV           PIC S9(9)V99 VALUE ZEROES        02900000
                                       COMP-3.                          02910000
           05  WS-SEASON-IDX           PIC S9(4)   VALUE ZEROES COMP.   02920000
           05  WS-MOD-QUOT             PIC S9(4)   VALUE ZEROES COMP.   02930000
           05  WS-SEASON-FACTOR        PIC S9(5)V9(4) VALUE ZEROES      02940000
                                       COMP-3.                          02950000
      *                                                                 02960000
      ******************************************************************02970000
      *    ENSEMBLE WORK AREA AND SHARED CONFIDENCE CLAMP FIELD       * 02980000
      ******************************************************************02990000
      *                                                                 03000000
       01  WS-ENS-WORK.                                                 03010000
           05  WS-ENS-WEIGHT           PIC S9(3)V9(4) VALUE ZEROES      03020000
                                       COMP-3.                          03030000
      *                                                                 03040000
       01  WS-CLAMP-VALUE              PIC S9(4)V99 VALUE ZEROES        03050000
                                       COMP-3.                          03060000
      *                                                                 03070000
       01  WS-EPSILON-CONST            PIC S9V9(6) VALUE 0.000001       03080000
                                       COMP-3.                          03090000
      *                                                                 03100000
      ******************************************************************03110000
      *    HAND-ROLLED SQUARE ROOT (NEWTON-RAPHSON, 25 ITERATIONS).   * 03120000
      *    NO INTRINSIC FUNCTIONS OTHER THAN CURRENT-DATE ARE USED    * 03130000
      *    IN THIS SHOP'S BATCH SUITE.                                * 03140000
      ******************************************************************03150000
      *                                                                 03160000
       01  WS-SQRT-WORK.                                                03170000
           05  WS-SQRT-INPUT           PIC S9(9)V99 VALUE ZEROES        03180000
                                       COMP-3.                          03190000
           05  WS-SQRT-RESULT          PIC S9(9)V99 VALUE ZEROES        03200000
                                       COMP-3.                          03210000
           05  WS-SQRT-ITER            PIC S9(4)   VALUE ZEROES COMP.   03220000
      *                                                                 03230000
      ******************************************************************03240000
      *    BACK-TEST (ACCURACY EVALUATION) WORK AREA                 *  03250000
      ******************************************************************03260000
      *                                                                 03270000
       01  WS-ACCURACY-WORK.                                            03280000
           05  WS-TEST-ACTUAL OCCURS 12 TIMES PIC S9(9)                 03290000
                                       VALUE ZEROES COMP-3.             03300000
           05  WS-TEST-PRED   OCCURS 12 TIMES PIC S9(9)V99              03310000
                                       VALUE ZEROES COMP-3.             03320000
           05  WS-DIFF                 PIC S9(9)V99 VALUE ZEROES        03330000
                                       COMP-3.                          03340000
           05  WS-ABS-DIFF             PIC S9(9)V99 VALUE ZEROES        03350000
                                       COMP-3.                          03360000
           05  WS-SQ-DIFF              PIC S9(9)V99 VALUE ZEROES        03370000
                                       COMP-3.                          03380000
           05  WS-PCT-ERR              PIC S9(3)V9(4) VALUE ZEROES      03390000
                                       COMP-3.                          03400000
           05  WS-MAE                  PIC S9(9)V99 VALUE ZEROES        03410000
                                       COMP-3.                          03420000
           05  WS-MSE                  PIC S9(9)V99 VALUE ZEROES        03430000
                                       COMP-3.                          03440000
           05  WS-RMSE                 PIC S9(9)V99 VALUE ZEROES        03450000
                                       COMP-3.                          03460000
           05  WS-MAPE                 PIC S9(5)V99 VALUE ZEROES        03470000
                                       COMP-3.                          03480000
           05  WS-MAPE-SUM             PIC S9(5)V9(4) VALUE ZEROES      03490000
                                       COMP-3.                          03500000
           05  WS-ACC-SCORE            PIC S9(5)V99 VALUE ZEROES        03510000
                                       COMP-3.                          03520000
      *                                                                 03530000
      ******************************************************************03540000
      *    OUTPUT FORECAST PERIOD WORK AREA                           * 03550000
      ******************************************************************03560000
      *                                                                 03570000
       01  WS-PERIOD-START             PIC 9(08)   VALUE ZEROES.        03580000
       01  WS-PERIOD-START-GROUP REDEFINES WS-PERIOD-START.             03590000
           05  WS-PDS-YEAR             PIC 9(04).                       03600000
           05  WS-PDS-MONTH            PIC 9(02).                       03610000
           05  WS-PDS-DAY              PIC 9(02).                       03620000
       01  WS-PERIOD-END               PIC 9(08)   VALUE ZEROES.        03630000
       01  WS-PERIOD-END-GROUP REDEFINES WS-PERIOD-END.                 03640000
           05  WS-PDE-YEAR             PIC 9(04).                       03650000
           05  WS-PDE-MONTH            PIC 9(02).                       03660000
           05  WS-PDE-DAY              PIC 9(02).                       03670000
       01  WS-PRED-DEMAND              PIC S9(07)  VALUE ZEROES         03680000
                                       COMP-3.                          03690000
      *                                                                 03700000
      ******************************************************************03710000
      *    WIMS01 DATE UTILITY PARAMETER AREA (ADDDY FUNCTION ONLY)   * 03720000
      ******************************************************************03730000
      *                                                                 03740000
           COPY WIMS01P.                                                03750000
      *                                                                 03760000
      ******************************************************************03770000
      *    FORECAST/ACCURACY REPORT PRINT LINES                      *  03780000
      ******************************************************************03790000
      *                                                                 03800000
       01  WS-FR-TITLE-1.                                               03810000
           05  FILLER             PIC X(35) VALUE SPACES.               03820000
           05  FILLER             PIC X(45) VALUE                       03830000
               'MERIDIAN DATA SERVICES - DEMAND FORECAST RPT'.          03840000
           05  FILLER             PIC X(15) VALUE SPACES.               03850000
           05  FILLER             PIC X(11) VALUE 'RUN DATE  '.         03860000
           05  WS-FR1-DATE        PIC 9(08).                            03870000
           05  FILLER             PIC X(19) VALUE SPACES.               03880000
      *                                                                 03890000
       01  WS-FR-TITLE-2.                                               03900000
           05  FILLER             PIC X(01) VALUE SPACES.               03910000
           05  FILLER             PIC X(08) VALUE 'PRODUCT '.           03920000
           05  FILLER             PIC X(07) VALUE 'WHSE   '.            03930000
           05  FILLER             PIC X(11) VALUE 'PERIOD-STRT'.        03940000
           05  FILLER             PIC X(02) VALUE SPACES.               03950000
           05  FILLER             PIC X(11) VALUE 'PERIOD-END '.        03960000
           05  FILLER             PIC X(02) VALUE SPACES.               03970000
           05  FILLER             PIC X(20) VALUE                       03980000
               'METHOD              '.                                  03990000
           05  FILLER             PIC X(12) VALUE 'PRED-DEMAND '.       04000000
           05  FILLER             PIC X(10) VALUE 'CONFID PCT'.         04010000
           05  FILLER             PIC X(49) VALUE SPACES.               04020000
      *                                                                 04030000
       01  WS-FR-DETAIL.                                                04040000
           05  FILLER             PIC X(01) VALUE SPACES.               04050000
           05  WS-FRD-PRODUCT     PIC 9(07).                            04060000
           05  FILLER             PIC X(02) VALUE SPACES.               04070000
           05  WS-FRD-WHSE        PIC 9(05).                            04080000
           05  FILLER             PIC X(04) VALUE SPACES.               04090000
           05  WS-FRD-PSTART      PIC 9(08).                            04100000
           05  FILLER             PIC X(03) VALUE SPACES.               04110000
           05  WS-FRD-PEND        PIC 9(08).                            04120000
           05  FILLER             PIC X(03) VALUE SPACES.               04130000
           05  WS-FRD-METHOD      PIC X(20).                            04140000
           05  WS-FRD-DEMAND      PIC ---,---,ZZ9.                      04150000
           05  FILLER             PIC X(03) VALUE SPACES.               04160000
           05  WS-FRD-CONFID      PIC ZZ9.99.                           04170000
           05  FILLER             PIC X(52) VALUE SPACES.               04180000
      *                                                                 04190000
       01  WS-FR-SKIP-LINE.                                             04200000
           05  FILLER             PIC X(01) VALUE SPACES.               04210000
           05  WS-FRS-PRODUCT     PIC 9(07).                            04220000
           05  FILLER             PIC X(02) VALUE SPACES.               04230000
           05  WS-FRS-WHSE        PIC 9(05).                            04240000
           05  FILLER             PIC X(04) VALUE SPACES.               04250000
           05  FILLER             PIC X(60) VALUE                       04260000
               'SKIPPED - FEWER THAN 3 MONTHLY DATA POINTS ON FILE'.    04270000
           05  FILLER             PIC X(54) VALUE SPACES.               04280000
      *                                                                 04290000
       01  WS-FR-ACCURACY-HEAD.                                         04300000
           05  FILLER             PIC X(09) VALUE SPACES.               04310000
           05  FILLER             PIC X(45) VALUE                       04320000
               'BACK-TEST OF ENSEMBLE OVER TRAILING 12 MOS -'.          04330000
           05  FILLER             PIC X(79) VALUE SPACES.               04340000
      *                                                                 04350000
       01  WS-FR-ACCURACY-LINE.                                         04360000
           05  FILLER             PIC X(09) VALUE SPACES.               04370000
           05  FILLER             PIC X(06) VALUE 'MAE = '.             04380000
           05  WS-FRA-MAE         PIC ZZ,ZZ9.99.                        04390000
           05  FILLER             PIC X(03) VALUE SPACES.               04400000
           05  FILLER             PIC X(06) VALUE 'MSE = '.             04410000
           05  WS-FRA-MSE         PIC ZZ,ZZ9.99.                        04420000
           05  FILLER             PIC X(03) VALUE SPACES.               04430000
           05  FILLER             PIC X(07) VALUE 'RMSE = '.            04440000
           05  WS-FRA-RMSE        PIC ZZ,ZZ9.99.                        04450000
           05  FILLER             PIC X(03) VALUE SPACES.               04460000
           05  FILLER             PIC X(07) VALUE 'MAPE = '.            04470000
           05  WS-FRA-MAPE        PIC Z,ZZ9.99.                         04480000
           05  FILLER             PIC X(03) VALUE SPACES.               04490000
           05  FILLER             PIC X(12) VALUE 'ACC-SCORE = '.       04500000
           05  WS-FRA-ACC         PIC ZZ9.99.                           04510000
           05  FILLER             PIC X(33) VALUE SPACES.               04520000
      *                                                                 04530000
       01  WS-FR-BLANK-LINE       PIC X(133) VALUE SPACES.              04540000
      *                                                                 04550000
      ******************************************************************04560000
      *    IN-PROGRAM BATCH ABEND MESSAGE (SAME SHAPE AS WIMB03/04/05)* 04570000
      ******************************************************************04580000
      *                                                                 04590000
       01  WS-WIM-BATCH-ERROR-01.                                       04600000
           05  FILLER             PIC X(20) VALUE                       04610000
               'WIMB06 - I/O ERROR '.                                   04620000
           05  WS-ERR-FILE-ID     PIC X(10).                            04630000
           05  FILLER             PIC X(08) VALUE ' STATUS='.           04640000
           05  WS-ERR-STATUS      PIC X(02).                            04650000
      *                                                                 04660000
       01  WS-WIM-BATCH-ERROR-02.                                       04670000
           05  FILLER             PIC X(30) VALUE                       04680000
               'WIMB06 - BUCKET TABLE OVERFLW'.                         04690000
      *                                                                 04700000
       PROCEDURE DIVISION.                                              04710000
      *                                                                 04720000
      ******************************************************************04730000
      *                                                                *04740000
      *    PARAGRAPH:  P00000-MAINLINE                                * 04750000
      *                                                                *04760000
      *    FUNCTION :  PROGRAM ENTRY.  OPENS THE FILES, PRIMES THE     *04770000
      *      SALESHIST READ, DRIVES ONE PASS PER PRODUCT/WAREHOUSE     *04780000
      *      GROUP, AND CLOSES OUT.                                    *04790000
      *                                                                *04800000
      *    CALLED BY:  NONE                                            *04810000
      *                                                                *04820000
      ******************************************************************04830000
      *                                                                 04840000
       P00000-MAINLINE.                                                 04850000
           OPEN INPUT SALES-HIST-IN                                     04860000
           IF WS-SALESH-STATUS NOT = '00'                               04870000
               MOVE 'SALESHIST ' TO WS-ERR-FILE-ID                      04880000
               MOVE WS-SALESH-STATUS TO WS-ERR-STATUS                   04890000
               DISPLAY WS-WIM-BATCH-ERROR-01                            04900000
               GO TO P90000-ABEND                                       04910000
           END-IF                                                       04920000
           OPEN OUTPUT FORECAST-OUT                                     04930000
           IF WS-FCSTOUT-STATUS NOT = '00'                              04940000
               MOVE 'FORECAST  ' TO WS-ERR-FILE-ID                      04950000
               MOVE WS-FCSTOUT-STATUS TO WS-ERR-STATUS                  04960000
               DISPLAY WS-WIM-BATCH-ERROR-01                            04970000
               GO TO P90000-ABEND                                       04980000
           END-IF                                                       04990000
           OPEN OUTPUT FORECAST-RPT                                     05000000
           IF WS-FCSTRPT-STATUS NOT = '00'                              05010000
               MOVE 'FCSTRPT   ' TO WS-ERR-FILE-ID                      05020000
               MOVE WS-FCSTRPT-STATUS TO WS-ERR-STATUS                  05030000
               DISPLAY WS-WIM-BATCH-ERROR-01                            05040000
               GO TO P90000-ABEND                                       05050000
           END-IF                                                       05060000
      *                                                                 05070000
           MOVE FUNCTION CURRENT-DATE(1:8) TO WS-TODAY-DATE-AREA        05080000
           PERFORM P05000-PRINT-RPT-HEADING                             05090000
      *                                                                 05100000
           PERFORM P10100-READ-SALES                                    05110000
           PERFORM P10000-PROCESS-ONE-GROUP                             05120000
               UNTIL WS-SALES-EOF                                       05130000
      *                                                                 05140000
           CLOSE SALES-HIST-IN                                          05150000
                 FORECAST-OUT                                           05160000
                 FORECAST-RPT                                           05170000
      *                                                                 05180000
           DISPLAY 'WIMB06 - FORECAST RECORDS WRITTEN   = '             05190000
                    WS-FCST-SEQ                                         05200000
           GOBACK.                                                      05210000
      *                                                                 05220000
      ******************************************************************05230000
      *    PARAGRAPH:  P05000-PRINT-RPT-HEADING                       * 05240000
      *    FUNCTION :  ONE-TIME REPORT TITLE AND COLUMN HEADINGS.     * 05250000
      ******************************************************************05260000
      *                                                                 05270000
       P05000-PRINT-RPT-HEADING.                                        05280000
           MOVE WS-TODAY-DATE-AREA TO WS-FR1-DATE                       05290000
           WRITE FORECAST-RPT-REC FROM WS-FR-TITLE-1                    05300000
               AFTER ADVANCING TOP-OF-FORM                              05310000
           WRITE FORECAST-RPT-REC FROM WS-FR-BLANK-LINE                 05320000
               AFTER ADVANCING 1 LINE                                   05330000
           WRITE FORECAST-RPT-REC FROM WS-FR-TITLE-2                    05340000
               AFTER ADVANCING 1 LINE                                   05350000
           WRITE FORECAST-RPT-REC FROM WS-FR-BLANK-LINE                 05360000
               AFTER ADVANCING 1 LINE.                                  05370000
      *                                                                 05380000
      ******************************************************************05390000
      *    PARAGRAPH:  P10000-PROCESS-ONE-GROUP                       * 05400000
      *    FUNCTION :  CONSUMES ALL SALESHIST DETAIL RECORDS FOR THE   *05410000
      *      CURRENT PRODUCT/WAREHOUSE PAIR, POSTING EACH ONE INTO     *05420000
      *      THE ROLLING MONTHLY BUCKET TABLE, THEN FORECASTS THE      *05430000
      *      GROUP.  THE "READ NEXT" HAPPENS AT THE END OF EACH        *05440000
      *      DETAIL RECORD CONSUMED, NEVER AT THE TOP OF THIS          *05450000
      *      PARAGRAPH, SO THE RECORD THAT BROKE THE GROUP IS ALREADY  *05460000
      *      SITTING IN THE BUFFER WHEN WE COME BACK AROUND.           *05470000
      ******************************************************************05480000
      *                                                                 05490000
       P10000-PROCESS-ONE-GROUP.                                        05500000
           MOVE SLH-PRODUCT-ID   TO WS-CUR-PRODUCT-ID                   05510000
           MOVE SLH-WAREHOUSE-ID TO WS-CUR-WAREHOUSE-ID                 05520000
           MOVE ZEROES TO WS-BUCKET-COUNT                               05530000
      *                                                                 05540000
           PERFORM P12000-ACCUM-ONE-SALE                                05550000
               UNTIL WS-SALES-EOF                                       05560000
               OR SLH-PRODUCT-ID NOT = WS-CUR-PRODUCT-ID                05570000
               OR SLH-WAREHOUSE-ID NOT = WS-CUR-WAREHOUSE-ID            05580000
      *                                                                 05590000
           PERFORM P20000-FORECAST-GROUP                                05600000
      *                                                                 05610000
           DISPLAY 'WIMB06 - GROUP COMPLETE, KEY = ' WS-GROUP-KEY-R.    05620000
      *                                                                 05630000
      ******************************************************************05640000
      *    PARAGRAPH:  P10100-READ-SALES                              * 05650000
      *    FUNCTION :  READS SALESHIST.  MOVES THE HIGH-VALUES         *05660000
      *      SENTINEL INTO THE INPUT KEY AT END SO THE GROUP-BREAK     *05670000
      *      TEST IN P10000 FALLS OUT NATURALLY ON THE FINAL GROUP.    *05680000
      ******************************************************************05690000
      *                                                                 05700000
       P10100-READ-SALES.                                               05710000
           READ SALES-HIST-IN                                           05720000
               AT END                                                   05730000
                   MOVE 'Y' TO WS-SALES-EOF-SW                          05740000
                   MOVE WS-HIGH-PRODUCT-ID   TO SLH-PRODUCT-ID          05750000
                   MOVE WS-HIGH-WAREHOUSE-ID TO SLH-WAREHOUSE-ID        05760000
           END-READ.                                                    05770000
      *                                                                 05780000
      ******************************************************************05790000
      *    PARAGRAPH:  P12000-ACCUM-ONE-SALE                          * 05800000
      *    FUNCTION :  POSTS ONE SALESHIST DETAIL RECORD INTO THE      *05810000
      *      MONTHLY BUCKET TABLE, THEN READS THE NEXT RECORD.        * 05820000
      ******************************************************************05830000
      *                                                                 05840000
       P12000-ACCUM-ONE-SALE.                                           05850000
           PERFORM P12100-POST-BUCKET                                   05860000
           PERFORM P10100-READ-SALES.                                   05870000
      *                                                                 05880000
      ******************************************************************05890000
      *    PARAGRAPH:  P12100-POST-BUCKET                             * 05900000
      *    FUNCTION :  ADDS SLH-QUANTITY-SOLD INTO THE BUCKET FOR      *05910000
      *      SLH-SALE-DATE'S CALENDAR MONTH (YYYYMM), STARTING A NEW   *05920000
      *      BUCKET WHEN THE MONTH CHANGES.  WHEN 24 BUCKETS ARE       *05930000
      *      ALREADY FULL THE OLDEST ONE IS DROPPED BEFORE THE NEW     *05940000
      *      MONTH IS OPENED, KEEPING THE HISTORY TO 24 MONTHS.        *05950000
      ******************************************************************05960000
      *                                                                 05970000
       P12100-POST-BUCKET.                                              05980000
           IF WS-BUCKET-COUNT = ZERO                                    05990000
               OR BK-YEAR-MONTH (WS-BUCKET-COUNT) NOT =                 06000000
                   SLH-SALE-DATE (1:6)                                  06010000
               IF WS-BUCKET-COUNT >= WS-BUCKET-MAX                      06020000
                   PERFORM P12200-SHIFT-BUCKETS                         06030000
               ELSE                                                     06040000
                   ADD 1 TO WS-BUCKET-COUNT                             06050000
               END-IF                                                   06060000
               MOVE SLH-SALE-DATE (1:6)                                 06070000
                   TO BK-YEAR-MONTH (WS-BUCKET-COUNT)                   06080000
               MOVE ZERO TO BK-QUANTITY (WS-BUCKET-COUNT)               06090000
           END-IF                                                       06100000
           ADD SLH-QUANTITY-SOLD                                        06110000
               TO BK-QUANTITY (WS-BUCKET-COUNT).                        06120000
      *                                                                 06130000
      ******************************************************************06140000
      *    PARAGRAPH:  P12200-SHIFT-BUCKETS                           * 06150000
      *    FUNCTION :  DROPS THE OLDEST MONTH AND SLIDES THE           *06160000
      *      REMAINING 23 MONTHS DOWN ONE POSITION.                    *06170000
      ******************************************************************06180000
      *                                                                 06190000
       P12200-SHIFT-BUCKETS.                                            06200000
           MOVE 1 TO WS-SUB1                                            06210000
           PERFORM P12210-SHIFT-ONE THRU P12210-EXIT                    06220000
               UNTIL WS-SUB1 > 23.                                      06230000
      *                                                                 06240000
       P12210-SHIFT-ONE.                                                06250000
           COMPUTE WS-SUB2 = WS-SUB1 + 1                                06260000
           MOVE WS-BUCKET-ENTRY (WS-SUB2) TO WS-BUCKET-ENTRY (WS-SUB1)  06270000
           ADD 1 TO WS-SUB1.                                            06280000
       P12210-EXIT.                                                     06290000
           EXIT.                                                        06300000
      *                                                                 06310000
      ******************************************************************06320000
      *    PARAGRAPH:  P20000-FORECAST-GROUP                          * 06330000
      *    FUNCTION :  RUNS THE FOUR METHODS AND THE ENSEMBLE FOR THE  *06340000
      *      CURRENT GROUP, WRITES THE FORECAST RECORDS AND REPORT     *06350000
      *      DETAIL LINES, AND BACK-TESTS THE ENSEMBLE WHEN 12 OR      *06360000
      *      MORE MONTHLY POINTS ARE ON FILE.  A GROUP WITH FEWER      *06370000
      *      THAN 3 MONTHLY POINTS FAILS PER BUSINESS RULE AND IS      *06380000
      *      SKIPPED WITH A MESSAGE.                                   *06390000
      ******************************************************************06400000
      *                                                                 06410000
       P20000-FORECAST-GROUP.                                           06420000
           IF WS-BUCKET-COUNT < 3                                       06430000
               MOVE WS-CUR-PRODUCT-ID   TO WS-FRS-PRODUCT               06440000
               MOVE WS-CUR-WAREHOUSE-ID TO WS-FRS-WHSE                  06450000
               WRITE FORECAST-RPT-REC FROM WS-FR-SKIP-LINE              06460000
                   AFTER ADVANCING 1 LINE                               06470000
               GO TO P20000-EXIT                                        06480000
           END-IF                                                       06490000
      *                                                                 06500000
           PERFORM P21000-CALC-MOVING-AVG THRU P21000-EXIT              06510000
           PERFORM P22000-CALC-EXP-SMOOTH THRU P22000-EXIT              06520000
           PERFORM P23000-CALC-LINEAR-TREND THRU P23000-EXIT            06530000
           PERFORM P24000-CALC-SEASONAL THRU P24000-EXIT                06540000
           PERFORM P25000-CALC-ENSEMBLE THRU P25000-EXIT                06550000
      *                                                                 06560000
           IF WS-ENS-OK                                                 06570000
               PERFORM P30000-WRITE-FORECASTS THRU P30000-EXIT          06580000
               MOVE 'N' TO WS-ACCUR-DONE-SW                             06590000
               IF WS-BUCKET-COUNT >= 12                                 06600000
                   PERFORM P40000-ACCURACY-EVAL THRU P40000-EXIT        06610000
               END-IF                                                   06620000
           END-IF.                                                      06630000
       P20000-EXIT.                                                     06640000
           EXIT.                                                        06650000
      *                                                                 06660000
      ******************************************************************06670000
      *    PARAGRAPH:  P21000-CALC-MOVING-AVG                         * 06680000
      *    FUNCTION :  MOVING AVERAGE OVER THE LAST 3 MONTHLY POINTS.  *06690000
      *      REQUIRES AT LEAST 3 POINTS (ALREADY GUARANTEED BY         *06700000
      *      P20000).  CONFIDENCE = 100 - (VARIANCE / MEAN) * 50,      *06710000
      *      CLAMPED TO 0-100, ZERO-MEAN GUARDED PER REQ 6058.         *06720000
      ******************************************************************06730000
      *                                                                 06740000
       P21000-CALC-MOVING-AVG.                                          06750000
           MOVE 'Y' TO WS-MA-OK-SW                                      06760000
           COMPUTE WS-MA-SUM =                                          06770000
               BK-QUANTITY (WS-BUCKET-COUNT - 2) +                      06780000
               BK-QUANTITY (WS-BUCKET-COUNT - 1) +                      06790000
               BK-QUANTITY (WS-BUCKET-COUNT)                            06800000
           COMPUTE WS-MA-MEAN ROUNDED = WS-MA-SUM / 3                   06810000
      *                                                                 06820000
           COMPUTE WS-MA-DEV =                                          06830000
               BK-QUANTITY (WS-BUCKET-COUNT - 2) - WS-MA-MEAN           06840000
           COMPUTE WS-MA-VARIANCE = WS-MA-DEV * WS-MA-DEV               06850000
           COMPUTE WS-MA-DEV =                                          06860000
               BK-QUANTITY (WS-BUCKET-COUNT - 1) - WS-MA-MEAN           06870000
           COMPUTE WS-MA-VARIANCE =                                     06880000
               WS-MA-VARIANCE + (WS-MA-DEV * WS-MA-DEV)                 06890000
           COMPUTE WS-MA-DEV =                                          06900000
               BK-QUANTITY (WS-BUCKET-COUNT) - WS-MA-MEAN               06910000
           COMPUTE WS-MA-VARIANCE =                                     06920000
               WS-MA-VARIANCE + (WS-MA-DEV * WS-MA-DEV)                 06930000
           COMPUTE WS-MA-VARIANCE ROUNDED = WS-MA-VARIANCE / 3          06940000
      *                                                                 06950000
           IF WS-MA-MEAN = ZERO                                         06960000
               MOVE 100 TO WS-MA-CONF                                   06970000
           ELSE                                                         06980000
               COMPUTE WS-MA-CONF ROUNDED =                             06990000
                   100 - ((WS-MA-VARIANCE / WS-MA-MEAN) * 50)           07000000
           END-IF                                                       07010000
           MOVE WS-MA-CONF TO WS-CLAMP-VALUE                            07020000
           PERFORM P89100-CLAMP-CONFIDENCE THRU P89100-EXIT             07030000
           MOVE WS-CLAMP-VALUE TO WS-MA-CONF                            07040000
      *                                                                 07050000
           MOVE 1 TO WS-SUB1                                            07060000
           PERFORM P21100-FILL-MA-FORECAST THRU P21100-EXIT             07070000
               UNTIL WS-SUB1 > 12.                                      07080000
       P21000-EXIT.                                                     07090000
           EXIT.                                                        07100000
      *                                                                 07110000
       P21100-FILL-MA-FORECAST.                                         07120000
           MOVE WS-MA-MEAN TO WS-MA-FORECAST (WS-SUB1)                  07130000
           ADD 1 TO WS-SUB1.                                            07140000
       P21100-EXIT.                                                     07150000
           EXIT.                                                        07160000
      *                                                                 07170000
      ******************************************************************07180000
      *    PARAGRAPH:  P22000-CALC-EXP-SMOOTH                         * 07190000
      *    FUNCTION :  EXPONENTIAL SMOOTHING, ALPHA = 0.3.             *07200000
      *      REQUIRES AT LEAST 2 POINTS.  CONFIDENCE FORMULA USES      *07210000
      *      THE LAST K = MIN(6,N) MONTHLY POINTS.                     *07220000
      ******************************************************************07230000
      *                                                                 07240000
       P22000-CALC-EXP-SMOOTH.                                          07250000
           IF WS-BUCKET-COUNT < 2                                       07260000
               MOVE 'N' TO WS-ES-OK-SW                                  07270000
               GO TO P22000-EXIT                                        07280000
           END-IF                                                       07290000
           MOVE 'Y' TO WS-ES-OK-SW                                      07300000
      *                                                                 07310000
           MOVE BK-QUANTITY (1) TO WS-ES-SERIES (1)                     07320000
           MOVE 2 TO WS-SUB1                                            07330000
           PERFORM P22100-SMOOTH-ONE THRU P22100-EXIT                   07340000
               UNTIL WS-SUB1 > WS-BUCKET-COUNT                          07350000
      *                                                                 07360000
           IF WS-BUCKET-COUNT < 6                                       07370000
               MOVE WS-BUCKET-COUNT TO WS-ES-K                          07380000
           ELSE                                                         07390000
               MOVE 6 TO WS-ES-K                                        07400000
           END-IF                                                       07410000
           COMPUTE WS-ES-START = WS-BUCKET-COUNT - WS-ES-K + 1          07420000
      *                                                                 07430000
           MOVE ZEROES TO WS-ES-M-SUM                                   07440000
           MOVE WS-ES-START TO WS-SUB1                                  07450000
           PERFORM P22200-SUM-WINDOW THRU P22200-EXIT                   07460000
               UNTIL WS-SUB1 > WS-BUCKET-COUNT                          07470000
           COMPUTE WS-ES-M-MEAN ROUNDED = WS-ES-M-SUM / WS-ES-K         07480000
      *                                                                 07490000
           MOVE ZEROES TO WS-ES-T-SUM                                   07500000
           MOVE ZEROES TO WS-ES-T-COUNT                                 07510000
           COMPUTE WS-SUB1 = WS-ES-START + 1                            07520000
           PERFORM P22300-SUM-DIFFS THRU P22300-EXIT                    07530000
               UNTIL WS-SUB1 > WS-BUCKET-COUNT                          07540000
           IF WS-ES-T-COUNT = ZERO                                      07550000
               MOVE ZEROES TO WS-ES-T-MEAN                              07560000
           ELSE                                                         07570000
               COMPUTE WS-ES-T-MEAN ROUNDED =                           07580000
                   WS-ES-T-SUM / WS-ES-T-COUNT                          07590000
           END-IF                                                       07600000
           IF WS-ES-T-MEAN < ZERO                                       07610000
               COMPUTE WS-ES-T-MEAN = WS-ES-T-MEAN * -1                 07620000
           END-IF                                                       07630000
      *                                                                 07640000
           COMPUTE WS-ES-CONF ROUNDED =                                 07650000
               (1 - (WS-ES-T-MEAN /                                     07660000
                   (WS-ES-M-MEAN + WS-EPSILON-CONST))) * 100            07670000
           MOVE WS-ES-CONF TO WS-CLAMP-VALUE                            07680000
           PERFORM P89100-CLAMP-CONFIDENCE THRU P89100-EXIT             07690000
           MOVE WS-CLAMP-VALUE TO WS-ES-CONF                            07700000
      *                                                                 07710000
           MOVE 1 TO WS-SUB1                                            07720000
           PERFORM P22400-FILL-ES-FORECAST THRU P22400-EXIT             07730000
               UNTIL WS-SUB1 > 12.                                      07740000
       P22000-EXIT.                                                     07750000
           EXIT.                                                        07760000
      *                                                                 07770000
       P22100-SMOOTH-ONE.                                               07780000
           COMPUTE WS-SUB2 = WS-SUB1 - 1                                07790000
           COMPUTE WS-ES-SERIES (WS-SUB1) ROUNDED =                     07800000
               (0.3 * BK-QUANTITY (WS-SUB1)) +                          07810000
               (0.7 * WS-ES-SERIES (WS-SUB2))                           07820000
           ADD 1 TO WS-SUB1.                                            07830000
       P22100-EXIT.                                                     07840000
           EXIT.                                                        07850000
      *                                                                 07860000
       P22200-SUM-WINDOW.                                               07870000
           ADD BK-QUANTITY (WS-SUB1) TO WS-ES-M-SUM                     07880000
           ADD 1 TO WS-SUB1.                                            07890000
       P22200-EXIT.                                                     07900000
           EXIT.                                                        07910000
      *                                                                 07920000
       P22300-SUM-DIFFS.                                                07930000
           COMPUTE WS-SUB2 = WS-SUB1 - 1                                07940000
           COMPUTE WS-ES-DIFF =                                         07950000
               BK-QUANTITY (WS-SUB1) - BK-QUANTITY (WS-SUB2)            07960000
           ADD WS-ES-DIFF TO WS-ES-T-SUM                                07970000
           ADD 1 TO WS-ES-T-COUNT                                       07980000
           ADD 1 TO WS-SUB1.                                            07990000
       P22300-EXIT.                                                     08000000
           EXIT.                                                        08010000
      *                                                                 08020000
       P22400-FILL-ES-FORECAST.                                         08030000
           MOVE WS-ES-SERIES (WS-BUCKET-COUNT)                          08040000
               TO WS-ES-FORECAST (WS-SUB1)                              08050000
           ADD 1 TO WS-SUB1.                                            08060000
       P22400-EXIT.                                                     08070000
           EXIT.                                                        08080000
      *                                                                 08090000
      ******************************************************************08100000
      *    PARAGRAPH:  P23000-CALC-LINEAR-TREND                       * 08110000
      *    FUNCTION :  LEAST-SQUARES LINE OVER X = 0..N-1.  REQUIRES   *08120000
      *      AT LEAST 3 POINTS.  CONFIDENCE = R-SQUARED * 100.         *08130000
      ******************************************************************08140000
      *                                                                 08150000
       P23000-CALC-LINEAR-TREND.                                        08160000
           MOVE 'Y' TO WS-LT-OK-SW                                      08170000
           MOVE ZEROES TO WS-LT-SUM-X  WS-LT-SUM-Y                      08180000
                           WS-LT-SUM-XY WS-LT-SUM-X2                    08190000
           MOVE ZERO TO WS-LT-X                                         08200000
           MOVE 1 TO WS-SUB1                                            08210000
           PERFORM P23100-ACCUM-XY THRU P23100-EXIT                     08220000
               UNTIL WS-SUB1 > WS-BUCKET-COUNT                          08230000
      *                                                                 08240000
           COMPUTE WS-LT-DIVISOR =                                      08250000
               (WS-BUCKET-COUNT * WS-LT-SUM-X2) -                       08260000
               (WS-LT-SUM-X * WS-LT-SUM-X)                              08270000
           IF WS-LT-DIVISOR = ZERO                                      08280000
               MOVE ZEROES TO WS-LT-SLOPE WS-LT-INTERCEPT               08290000
           ELSE                                                         08300000
               COMPUTE WS-LT-SLOPE ROUNDED =                            08310000
                   ((WS-BUCKET-COUNT * WS-LT-SUM-XY) -                  08320000
                       (WS-LT-SUM-X * WS-LT-SUM-Y)) / WS-LT-DIVISOR     08330000
               COMPUTE WS-LT-INTERCEPT ROUNDED =                        08340000
                   (WS-LT-SUM-Y - (WS-LT-SLOPE * WS-LT-SUM-X))          08350000
                       / WS-BUCKET-COUNT                                08360000
           END-IF                                                       08370000
      *                                                                 08380000
           COMPUTE WS-LT-Y-MEAN ROUNDED = WS-LT-SUM-Y / WS-BUCKET-COUNT 08390000
           MOVE ZEROES TO WS-LT-SS-TOT WS-LT-SS-RES                     08400000
           MOVE ZERO TO WS-LT-X                                         08410000
           MOVE 1 TO WS-SUB1                                            08420000
           PERFORM P23200-ACCUM-SS THRU P23200-EXIT                     08430000
               UNTIL WS-SUB1 > WS-BUCKET-COUNT                          08440000
      *                                                                 08450000
           IF WS-LT-SS-TOT = ZERO                                       08460000
               MOVE ZEROES TO WS-LT-R2                                  08470000
           ELSE                                                         08480000
               COMPUTE WS-LT-R2 ROUNDED =                               08490000
                   1 - (WS-LT-SS-RES / WS-LT-SS-TOT)                    08500000
           END-IF                                                       08510000
           COMPUTE WS-LT-CONF ROUNDED = WS-LT-R2 * 100                  08520000
           MOVE WS-LT-CONF TO WS-CLAMP-VALUE                            08530000
           PERFORM P89100-CLAMP-CONFIDENCE THRU P89100-EXIT             08540000
           MOVE WS-CLAMP-VALUE TO WS-LT-CONF                            08550000
      *                                                                 08560000
           MOVE 1 TO WS-SUB1                                            08570000
           PERFORM P23300-FILL-LT-FORECAST THRU P23300-EXIT             08580000
               UNTIL WS-SUB1 > 12.                                      08590000
       P23000-EXIT.                                                     08600000
           EXIT.                                                        08610000
      *                                                                 08620000
       P23100-ACCUM-XY.                                                 08630000
           ADD WS-LT-X TO WS-LT-SUM-X                                   08640000
           ADD BK-QUANTITY (WS-SUB1) TO WS-LT-SUM-Y                     08650000
           COMPUTE WS-LT-SUM-XY =                                       08660000
               WS-LT-SUM-XY + (WS-LT-X * BK-QUANTITY (WS-SUB1))         08670000
           COMPUTE WS-LT-SUM-X2 = WS-LT-SUM-X2 + (WS-LT-X * WS-LT-X)    08680000
           ADD 1 TO WS-LT-X                                             08690000
           ADD 1 TO WS-SUB1.                                            08700000
       P23100-EXIT.                                                     08710000
           EXIT.                                                        08720000
      *                                                                 08730000
       P23200-ACCUM-SS.                                                 08740000
           COMPUTE WS-LT-DEV = BK-QUANTITY (WS-SUB1) - WS-LT-Y-MEAN     08750000
           COMPUTE WS-LT-SS-TOT = WS-LT-SS-TOT + (WS-LT-DEV * WS-LT-DEV)08760000
           COMPUTE WS-LT-FITTED ROUNDED =                               08770000
               (WS-LT-SLOPE * WS-LT-X) + WS-LT-INTERCEPT                08780000
           COMPUTE WS-LT-RESID = BK-QUANTITY (WS-SUB1) - WS-LT-FITTED   08790000
           COMPUTE WS-LT-SS-RES =                                       08800000
               WS-LT-SS-RES + (WS-LT-RESID * WS-LT-RESID)               08810000
           ADD 1 TO WS-LT-X                                             08820000
           ADD 1 TO WS-SUB1.                                            08830000
       P23200-EXIT.                                                     08840000
           EXIT.                                                        08850000
      *                                                                 08860000
       P23300-FILL-LT-FORECAST.                                         08870000
           COMPUTE WS-LT-X = WS-BUCKET-COUNT + WS-SUB1 - 1              08880000
           COMPUTE WS-LT-FVALUE ROUNDED =                               08890000
               (WS-LT-SLOPE * WS-LT-X) + WS-LT-INTERCEPT                08900000
           IF WS-LT-FVALUE < ZERO                                       08910000
               MOVE ZEROES TO WS-LT-FORECAST (WS-SUB1)                  08920000
           ELSE                                                         08930000
               MOVE WS-LT-FVALUE TO WS-LT-FORECAST (WS-SUB1)            08940000
           END-IF                                                       08950000
           ADD 1 TO WS-SUB1.                                            08960000
       P23300-EXIT.                                                     08970000
           EXIT.                                                        08980000
      *                                                                 08990000
      ******************************************************************09000000
      *    PARAGRAPH:  P24000-CALC-SEASONAL                           * 09010000
      *    FUNCTION :  SEASONAL PATTERN OVER SEASON LENGTH L = 12.     *09020000
      *      REQUIRES AT LEAST 2*L = 24 MONTHLY POINTS.                *09030000
      ******************************************************************09040000
      *                                                                 09050000
       P24000-CALC-SEASONAL.                                            09060000
           IF WS-BUCKET-COUNT < 24                                      09070000
               MOVE 'N' TO WS-SN-OK-SW                                  09080000
               GO TO P24000-EXIT                                        09090000
           END-IF                                                       09100000
           MOVE 'Y' TO WS-SN-OK-SW                                      09110000
      *                                                                 09120000
           PERFORM P24100-ZERO-SEASON THRU P24100-EXIT                  09130000
               VARYING WS-SUB1 FROM 1 BY 1                              09140000
               UNTIL WS-SUB1 > 12                                       09150000
      *                                                                 09160000
           MOVE 1 TO WS-SUB1                                            09170000
           PERFORM P24200-BUILD-PATTERN THRU P24200-EXIT                09180000
               UNTIL WS-SUB1 > WS-BUCKET-COUNT                          09190000
      *                                                                 09200000
           MOVE 1 TO WS-SUB1                                            09210000
           PERFORM P24300-MEAN-PATTERN THRU P24300-EXIT                 09220000
               UNTIL WS-SUB1 > 12                                       09230000
      *                                                                 09240000
           COMPUTE WS-SEASON-BASE ROUNDED =                             09250000
               (BK-QUANTITY (WS-BUCKET-COUNT - 11) +                    09260000
                BK-QUANTITY (WS-BUCKET-COUNT - 10) +                    09270000
                BK-QUANTITY (WS-BUCKET-COUNT - 9)  +                    09280000
                BK-QUANTITY (WS-BUCKET-COUNT - 8)  +                    09290000
                BK-QUANTITY (WS-BUCKET-COUNT - 7)  +                    09300000
                BK-QUANTITY (WS-BUCKET-COUNT - 6)  +                    09310000
                BK-QUANTITY (WS-BUCKET-COUNT - 5)  +                    09320000
                BK-QUANTITY (WS-BUCKET-COUNT - 4)  +                    09330000
                BK-QUANTITY (WS-BUCKET-COUNT - 3)  +                    09340000
                BK-QUANTITY (WS-BUCKET-COUNT - 2)  +                    09350000
                BK-QUANTITY (WS-BUCKET-COUNT - 1)  +                    09360000
                BK-QUANTITY (WS-BUCKET-COUNT)) / 12                     09370000
      *                                                                 09380000
           MOVE ZEROES TO WS-SEASON-P-SUM                               09390000
           PERFORM P24400-SUM-PATTERN THRU P24400-EXIT                  09400000
               VARYING WS-SUB1 FROM 1 BY 1                              09410000
               UNTIL WS-SUB1 > 12                                       09420000
           COMPUTE WS-SEASON-MEAN-P ROUNDED = WS-SEASON-P-SUM / 12      09430000
      *                                                                 09440000
           MOVE ZEROES TO WS-SEASON-VAR-SUM                             09450000
           PERFORM P24500-VAR-PATTERN THRU P24500-EXIT                  09460000
               VARYING WS-SUB1 FROM 1 BY 1                              09470000
               UNTIL WS-SUB1 > 12                                       09480000
           COMPUTE WS-SEASON-VARIANCE ROUNDED = WS-SEASON-VAR-SUM / 12  09490000
           MOVE WS-SEASON-VARIANCE TO WS-SQRT-INPUT                     09500000
           PERFORM P89200-COMPUTE-SQRT THRU P89200-EXIT                 09510000
           MOVE WS-SQRT-RESULT TO WS-SEASON-STDEV                       09520000
      *                                                                 09530000
           COMPUTE WS-SN-CONF ROUNDED =                                 09540000
               (1 - (WS-SEASON-STDEV /                                  09550000
                   (WS-SEASON-MEAN-P + WS-EPSILON-CONST))) * 100        09560000
           MOVE WS-SN-CONF TO WS-CLAMP-VALUE                            09570000
           PERFORM P89100-CLAMP-CONFIDENCE THRU P89100-EXIT             09580000
           MOVE WS-CLAMP-VALUE TO WS-SN-CONF                            09590000
      *                                                                 09600000
           MOVE 1 TO WS-SUB1                                            09610000
           PERFORM P24600-FILL-SN-FORECAST THRU P24600-EXIT             09620000
               UNTIL WS-SUB1 > 12.                                      09630000
       P24000-EXIT.                                                     09640000
           EXIT.                                                        09650000
      *                                                                 09660000
       P24100-ZERO-SEASON.                                              09670000
           MOVE ZEROES TO WS-SEASON-SUM (WS-SUB1)                       09680000
           MOVE ZEROES TO WS-SEASON-COUNT (WS-SUB1).                    09690000
       P24100-EXIT.                                                     09700000
           EXIT.                                                        09710000
      *                                                                 09720000
       P24200-BUILD-PATTERN.                                            09730000
           COMPUTE WS-MOD-QUOT = (WS-SUB1 - 1) / 12                     09740000
           COMPUTE WS-SEASON-IDX =                                      09750000
               (WS-SUB1 - 1) - (WS-MOD-QUOT * 12) + 1                   09760000
           ADD BK-QUANTITY (WS-SUB1)                                    09770000
               TO WS-SEASON-SUM (WS-SEASON-IDX)                         09780000
           ADD 1 TO WS-SEASON-COUNT (WS-SEASON-IDX)                     09790000
           ADD 1 TO WS-SUB1.                                            09800000
       P24200-EXIT.                                                     09810000
           EXIT.                                                        09820000
      *                                                                 09830000
       P24300-MEAN-PATTERN.                                             09840000
           IF WS-SEASON-COUNT (WS-SUB1) = ZERO                          09850000
               MOVE ZEROES TO WS-SEASON-PATTERN (WS-SUB1)               09860000
           ELSE                                                         09870000
               COMPUTE WS-SEASON-PATTERN (WS-SUB1) ROUNDED =            09880000
                   WS-SEASON-SUM (WS-SUB1) /                            09890000
                       WS-SEASON-COUNT (WS-SUB1)                        09900000
           END-IF                                                       09910000
           ADD 1 TO WS-SUB1.                                            09920000
       P24300-EXIT.                                                     09930000
           EXIT.                                                        09940000
      *                                                                 09950000
       P24400-SUM-PATTERN.                                              09960000
           ADD WS-SEASON-PATTERN (WS-SUB1) TO WS-SEASON-P-SUM.          09970000
       P24400-EXIT.                                                     09980000
           EXIT.                                                        09990000
      *                                                                 10000000
       P24500-VAR-PATTERN.                                              10010000
           COMPUTE WS-SEASON-DEV =                                      10020000
               WS-SEASON-PATTERN (WS-SUB1) - WS-SEASON-MEAN-P           10030000
           COMPUTE WS-SEASON-VAR-SUM =                                  10040000
               WS-SEASON-VAR-SUM + (WS-SEASON-DEV * WS-SEASON-DEV).     10050000
       P24500-EXIT.                                                     10060000
           EXIT.                                                        10070000
      *                                                                 10080000
       P24600-FILL-SN-FORECAST.                                         10090000
           COMPUTE WS-MOD-QUOT =                                        10100000
               (WS-BUCKET-COUNT + WS-SUB1 - 1) / 12                     10110000
           COMPUTE WS-SEASON-IDX =                                      10120000
               (WS-BUCKET-COUNT + WS-SUB1 - 1) -                        10130000
                   (WS-MOD-QUOT * 12) + 1                               10140000
           IF WS-SEASON-MEAN-P NOT > ZERO                               10150000
               MOVE WS-SEASON-BASE TO WS-SN-FORECAST (WS-SUB1)          10160000
           ELSE                                                         10170000
               COMPUTE WS-SEASON-FACTOR ROUNDED =                       10180000
                   WS-SEASON-PATTERN (WS-SEASON-IDX) /                  10190000
                       WS-SEASON-MEAN-P                                 10200000
               COMPUTE WS-SN-FORECAST (WS-SUB1) ROUNDED =               10210000
                   WS-SEASON-BASE * WS-SEASON-FACTOR                    10220000
           END-IF                                                       10230000
           ADD 1 TO WS-SUB1.                                            10240000
       P24600-EXIT.                                                     10250000
           EXIT.                                                        10260000
      *                                                                 10270000
      ******************************************************************10280000
      *    PARAGRAPH:  P25000-CALC-ENSEMBLE                           * 10290000
      *    FUNCTION :  WEIGHTS EACH PARTICIPATING METHOD'S FORECAST BY *10300000
      *      ITS SHARE OF THE TOTAL CONFIDENCE AND SUMS THEM PER       *10310000
      *      PERIOD.  ENSEMBLE CONFIDENCE IS THE PLAIN ARITHMETIC      *10320000
      *      MEAN OF THE PARTICIPATING CONFIDENCES.  FAILS WHEN NO     *10330000
      *      METHOD PARTICIPATES OR THE CONFIDENCE TOTAL IS ZERO.      *10340000
      ******************************************************************10350000
      *                                                                 10360000
       P25000-CALC-ENSEMBLE.                                            10370000
           MOVE ZEROES TO WS-CONF-SUM                                   10380000
           MOVE ZEROES TO WS-CONF-COUNT                                 10390000
           IF WS-MA-OK                                                  10400000
               ADD WS-MA-CONF TO WS-CONF-SUM                            10410000
               ADD 1 TO WS-CONF-COUNT                                   10420000
           END-IF                                                       10430000
           IF WS-ES-OK                                                  10440000
               ADD WS-ES-CONF TO WS-CONF-SUM                            10450000
               ADD 1 TO WS-CONF-COUNT                                   10460000
           END-IF                                                       10470000
           IF WS-LT-OK                                                  10480000
               ADD WS-LT-CONF TO WS-CONF-SUM                            10490000
               ADD 1 TO WS-CONF-COUNT                                   10500000
           END-IF                                                       10510000
           IF WS-SN-OK                                                  10520000
               ADD WS-SN-CONF TO WS-CONF-SUM                            10530000
               ADD 1 TO WS-CONF-COUNT                                   10540000
           END-IF                                                       10550000
      *                                                                 10560000
           IF WS-CONF-COUNT = ZERO OR WS-CONF-SUM = ZERO                10570000
               MOVE 'N' TO WS-ENS-OK-SW                                 10580000
               GO TO P25000-EXIT                                        10590000
           END-IF                                                       10600000
           MOVE 'Y' TO WS-ENS-OK-SW                                     10610000
      *                                                                 10620000
           COMPUTE WS-ENS-CONF ROUNDED = WS-CONF-SUM / WS-CONF-COUNT    10630000
      *                                                                 10640000
           MOVE 1 TO WS-SUB1                                            10650000
           PERFORM P25100-ENSEMBLE-ONE-PERIOD THRU P25100-EXIT          10660000
               UNTIL WS-SUB1 > 12.                                      10670000
       P25000-EXIT.                                                     10680000
           EXIT.                                                        10690000
      *                                                                 10700000
       P25100-ENSEMBLE-ONE-PERIOD.                                      10710000
           MOVE ZEROES TO WS-ENS-FORECAST (WS-SUB1)                     10720000
           IF WS-MA-OK                                                  10730000
               COMPUTE WS-ENS-WEIGHT ROUNDED =                          10740000
                   WS-MA-CONF / WS-CONF-SUM                             10750000
               COMPUTE WS-ENS-FORECAST (WS-SUB1) ROUNDED =              10760000
                   WS-ENS-FORECAST (WS-SUB1) +                          10770000
                       (WS-ENS-WEIGHT * WS-MA-FORECAST (WS-SUB1))       10780000
           END-IF                                                       10790000
           IF WS-ES-OK                                                  10800000
               COMPUTE WS-ENS-WEIGHT ROUNDED =                          10810000
                   WS-ES-CONF / WS-CONF-SUM                             10820000
               COMPUTE WS-ENS-FORECAST (WS-SUB1) ROUNDED =              10830000
                   WS-ENS-FORECAST (WS-SUB1) +                          10840000
                       (WS-ENS-WEIGHT * WS-ES-FORECAST (WS-SUB1))       10850000
           END-IF                                                       10860000
           IF WS-LT-OK                                                  10870000
               COMPUTE WS-ENS-WEIGHT ROUNDED =                          10880000
                   WS-LT-CONF / WS-CONF-SUM                             10890000
               COMPUTE WS-ENS-FORECAST (WS-SUB1) ROUNDED =              10900000
                   WS-ENS-FORECAST (WS-SUB1) +                          10910000
                       (WS-ENS-WEIGHT * WS-LT-FORECAST (WS-SUB1))       10920000
           END-IF                                                       10930000
           IF WS-SN-OK                                                  10940000
               COMPUTE WS-ENS-WEIGHT ROUNDED =                          10950000
                   WS-SN-CONF / WS-CONF-SUM                             10960000
               COMPUTE WS-ENS-FORECAST (WS-SUB1) ROUNDED =              10970000
                   WS-ENS-FORECAST (WS-SUB1) +                          10980000
                       (WS-ENS-WEIGHT * WS-SN-FORECAST (WS-SUB1))       10990000
           END-IF                                                       11000000
           ADD 1 TO WS-SUB1.                                            11010000
       P25100-EXIT.                                                     11020000
           EXIT.                                                        11030000
      *                                                                 11040000
      ******************************************************************11050000
      *    PARAGRAPH:  P30000-WRITE-FORECASTS                         * 11060000
      *    FUNCTION :  EMITS ONE FORECAST RECORD AND ONE REPORT        *11070000
      *      DETAIL LINE PER FUTURE MONTHLY PERIOD FOR THE ENSEMBLE.   *11080000
      *      PERIOD-START = FIRST DAY OF THE CURRENT MONTH ADVANCED    *11090000
      *      BY 30 * I DAYS.  PERIOD-END = PERIOD-START + 29 DAYS.     *11100000
      ******************************************************************11110000
      *                                                                 11120000
       P30000-WRITE-FORECASTS.                                          11130000
           MOVE 1 TO WS-SUB1                                            11140000
           PERFORM P30100-WRITE-ONE-FORECAST THRU P30100-EXIT           11150000
               UNTIL WS-SUB1 > 12.                                      11160000
       P30000-EXIT.                                                     11170000
           EXIT.                                                        11180000
      *                                                                 11190000
       P30100-WRITE-ONE-FORECAST.                                       11200000
           MOVE 'ADDDY' TO WIMS01-FUNCTION                              11210000
           MOVE WS-TD-YEAR  TO WIMS01-D1-YEAR                           11220000
           MOVE WS-TD-MONTH TO WIMS01-D1-MONTH                          11230000
           MOVE 1           TO WIMS01-D1-DAY                            11240000
           COMPUTE WIMS01-N-VALUE = 30 * WS-SUB1                        11250000
           CALL 'WIMS01' USING WIMS01-PARMS                             11260000
           MOVE WIMS01-RD-YEAR  TO WS-PDS-YEAR                          11270000
           MOVE WIMS01-RD-MONTH TO WS-PDS-MONTH                         11280000
           MOVE WIMS01-RD-DAY   TO WS-PDS-DAY                           11290000
      *                                                                 11300000
           MOVE 'ADDDY' TO WIMS01-FUNCTION                              11310000
           MOVE WIMS01-RD-YEAR  TO WIMS01-D1-YEAR                       11320000
           MOVE WIMS01-RD-MONTH TO WIMS01-D1-MONTH                      11330000
           MOVE WIMS01-RD-DAY   TO WIMS01-D1-DAY                        11340000
           MOVE 29 TO WIMS01-N-VALUE                                    11350000
           CALL 'WIMS01' USING WIMS01-PARMS                             11360000
           MOVE WIMS01-RD-YEAR  TO WS-PDE-YEAR                          11370000
           MOVE WIMS01-RD-MONTH TO WS-PDE-MONTH                         11380000
           MOVE WIMS01-RD-DAY   TO WS-PDE-DAY                           11390000
      *                                                                 11400000
           MOVE WS-ENS-FORECAST (WS-SUB1) TO WS-PRED-DEMAND             11410000
      *                                                                 11420000
           ADD 1 TO WS-FCST-SEQ                                         11430000
           MOVE WS-FCST-SEQ         TO FCST-FORECAST-ID                 11440000
           MOVE WS-CUR-PRODUCT-ID   TO FCST-PRODUCT-ID                  11450000
           MOVE WS-CUR-WAREHOUSE-ID TO FCST-WAREHOUSE-ID                11460000
           MOVE WS-PERIOD-START     TO FCST-PERIOD-START                11470000
           MOVE WS-PERIOD-END       TO FCST-PERIOD-END                  11480000
           MOVE WS-PRED-DEMAND      TO FCST-PREDICTED-DEMAND            11490000
           MOVE 'ENSEMBLE'          TO FCST-FORECAST-METHOD             11500000
           MOVE WS-ENS-CONF         TO FCST-CONFIDENCE-LEVEL            11510000
           WRITE FORECAST-RECORD                                        11520000
           IF WS-FCSTOUT-STATUS NOT = '00'                              11530000
               MOVE 'FORECAST  ' TO WS-ERR-FILE-ID                      11540000
               MOVE WS-FCSTOUT-STATUS TO WS-ERR-STATUS                  11550000
               DISPLAY WS-WIM-BATCH-ERROR-01                            11560000
               GO TO P90000-ABEND                                       11570000
           END-IF                                                       11580000
      *                                                                 11590000
           MOVE WS-CUR-PRODUCT-ID   TO WS-FRD-PRODUCT                   11600000
           MOVE WS-CUR-WAREHOUSE-ID TO WS-FRD-WHSE                      11610000
           MOVE WS-PERIOD-START     TO WS-FRD-PSTART                    11620000
           MOVE WS-PERIOD-END       TO WS-FRD-PEND                      11630000
           MOVE 'ENSEMBLE'          TO WS-FRD-METHOD                    11640000
           MOVE WS-PRED-DEMAND      TO WS-FRD-DEMAND                    11650000
           MOVE WS-ENS-CONF         TO WS-FRD-CONFID                    11660000
           WRITE FORECAST-RPT-REC FROM WS-FR-DETAIL                     11670000
               AFTER ADVANCING 1 LINE                                   11680000
      *                                                                 11690000
           ADD 1 TO WS-SUB1.                                            11700000
       P30100-EXIT.                                                     11710000
           EXIT.                                                        11720000
      *                                                                 11730000
      ******************************************************************11740000
      *    PARAGRAPH:  P40000-ACCURACY-EVAL                           * 11750000
      *    FUNCTION :  HOLDS OUT THE LAST 12 MONTHLY POINTS AS A TEST  *11760000
      *      SET, RE-RUNS THE FOUR METHODS AND THE ENSEMBLE OVER THE   *11770000
      *      TRAINING PORTION ONLY, AND COMPARES THE RESULTING 12      *11780000
      *      FORECAST PERIODS AGAINST THE ACTUAL TEST SET.  PER REQ    *11790000
      *      6511 THE BACK-TEST IS SKIPPED WHEN FEWER THAN 3 TRAINING  *11800000
      *      MONTHS SURVIVE THE HOLDOUT, SINCE NONE OF THE FOUR        *11810000
      *      METHODS CAN RUN ON FEWER THAN 3 POINTS.                   *11820000
      ******************************************************************11830000
      *                                                                 11840000
       P40000-ACCURACY-EVAL.                                            11850000
           COMPUTE WS-TRAIN-COUNT = WS-BUCKET-COUNT - 12                11860000
           IF WS-TRAIN-COUNT < 3                                        11870000
               GO TO P40000-EXIT                                        11880000
           END-IF                                                       11890000
      *                                                                 11900000
           MOVE WS-BUCKET-COUNT TO WS-SAVE-BUCKET-COUNT                 11910000
           MOVE WS-TRAIN-COUNT  TO WS-BUCKET-COUNT                      11920000
      *                                                                 11930000
           PERFORM P21000-CALC-MOVING-AVG THRU P21000-EXIT              11940000
           PERFORM P22000-CALC-EXP-SMOOTH THRU P22000-EXIT              11950000
           PERFORM P23000-CALC-LINEAR-TREND THRU P23000-EXIT            11960000
           PERFORM P24000-CALC-SEASONAL THRU P24000-EXIT                11970000
           PERFORM P25000-CALC-ENSEMBLE THRU P25000-EXIT                11980000
      *                                                                 11990000
           MOVE WS-SAVE-BUCKET-COUNT TO WS-BUCKET-COUNT                 12000000
           IF NOT WS-ENS-OK                                             12010000
               GO TO P40000-EXIT                                        12020000
           END-IF                                                       12030000
      *                                                                 12040000
           MOVE 1 TO WS-SUB1                                            12050000
           PERFORM P40100-CAPTURE-TEST-POINT THRU P40100-EXIT           12060000
               UNTIL WS-SUB1 > 12                                       12070000
      *                                                                 12080000
           PERFORM P40200-COMPUTE-ERRORS THRU P40200-EXIT               12090000
           MOVE 'Y' TO WS-ACCUR-DONE-SW                                 12100000
           PERFORM P50000-PRINT-ACCURACY THRU P50000-EXIT.              12110000
       P40000-EXIT.                                                     12120000
           EXIT.                                                        12130000
      *                                                                 12140000
       P40100-CAPTURE-TEST-POINT.                                       12150000
           COMPUTE WS-SUB2 = WS-TRAIN-COUNT + WS-SUB1                   12160000
           MOVE BK-QUANTITY (WS-SUB2)      TO WS-TEST-ACTUAL (WS-SUB1)  12170000
           MOVE WS-ENS-FORECAST (WS-SUB1)  TO WS-TEST-PRED (WS-SUB1)    12180000
           ADD 1 TO WS-SUB1.                                            12190000
       P40100-EXIT.                                                     12200000
           EXIT.                                                        12210000
      *                                                                 12220000
      ******************************************************************12230000
      *    PARAGRAPH:  P40200-COMPUTE-ERRORS                          * 12240000
      *    FUNCTION :  MAE, MSE, RMSE, MAPE AND ACCURACY SCORE OVER    *12250000
      *      THE 12 HELD-OUT TEST POINTS.  TEST VALUES ARE ASSUMED     *12260000
      *      NONZERO FOR THE MAPE CALCULATION PER BUSINESS RULE.       *12270000
      ******************************************************************12280000
      *                                                                 12290000
       P40200-COMPUTE-ERRORS.                                           12300000
           MOVE ZEROES TO WS-MAE WS-MSE WS-MAPE-SUM                     12310000
           MOVE 1 TO WS-SUB1                                            12320000
           PERFORM P40210-ACCUM-ERROR THRU P40210-EXIT                  12330000
               UNTIL WS-SUB1 > 12                                       12340000
      *                                                                 12350000
           COMPUTE WS-MAE  ROUNDED = WS-MAE / 12                        12360000
           COMPUTE WS-MSE  ROUNDED = WS-MSE / 12                        12370000
           COMPUTE WS-MAPE ROUNDED = (WS-MAPE-SUM / 12) * 100           12380000
      *                                                                 12390000
           MOVE WS-MSE TO WS-SQRT-INPUT                                 12400000
           PERFORM P89200-COMPUTE-SQRT THRU P89200-EXIT                 12410000
           MOVE WS-SQRT-RESULT TO WS-RMSE                               12420000
      *                                                                 12430000
           COMPUTE WS-ACC-SCORE ROUNDED = 100 - WS-MAPE                 12440000
           IF WS-ACC-SCORE < ZERO                                       12450000
               MOVE ZEROES TO WS-ACC-SCORE                              12460000
           END-IF.                                                      12470000
       P40200-EXIT.                                                     12480000
           EXIT.                                                        12490000
      *                                                                 12500000
       P40210-ACCUM-ERROR.                                              12510000
           COMPUTE WS-DIFF =                                            12520000
               WS-TEST-ACTUAL (WS-SUB1) - WS-TEST-PRED (WS-SUB1)        12530000
           IF WS-DIFF < ZERO                                            12540000
               COMPUTE WS-ABS-DIFF = WS-DIFF * -1                       12550000
           ELSE                                                         12560000
               MOVE WS-DIFF TO WS-ABS-DIFF                              12570000
           END-IF                                                       12580000
           ADD WS-ABS-DIFF TO WS-MAE                                    12590000
           COMPUTE WS-SQ-DIFF = WS-DIFF * WS-DIFF                       12600000
           ADD WS-SQ-DIFF TO WS-MSE                                     12610000
           IF WS-TEST-ACTUAL (WS-SUB1) NOT = ZERO                       12620000
               COMPUTE WS-PCT-ERR ROUNDED =                             12630000
                   WS-ABS-DIFF / WS-TEST-ACTUAL (WS-SUB1)               12640000
               ADD WS-PCT-ERR TO WS-MAPE-SUM                            12650000
           END-IF                                                       12660000
           ADD 1 TO WS-SUB1.                                            12670000
       P40210-EXIT.                                                     12680000
           EXIT.                                                        12690000
      *                                                                 12700000
      ******************************************************************12710000
      *    PARAGRAPH:  P50000-PRINT-ACCURACY                          * 12720000
      *    FUNCTION :  PRINTS THE BACK-TEST SECTION OF THE REPORT      *12730000
      *      FOR THE CURRENT PRODUCT/WAREHOUSE GROUP.                  *12740000
      ******************************************************************12750000
      *                                                                 12760000
       P50000-PRINT-ACCURACY.                                           12770000
           WRITE FORECAST-RPT-REC FROM WS-FR-ACCURACY-HEAD              12780000
               AFTER ADVANCING 1 LINE                                   12790000
           MOVE WS-MAE  TO WS-FRA-MAE                                   12800000
           MOVE WS-MSE  TO WS-FRA-MSE                                   12810000
           MOVE WS-RMSE TO WS-FRA-RMSE                                  12820000
           MOVE WS-MAPE TO WS-FRA-MAPE                                  12830000
           MOVE WS-ACC-SCORE TO WS-FRA-ACC                              12840000
           WRITE FORECAST-RPT-REC FROM WS-FR-ACCURACY-LINE              12850000
               AFTER ADVANCING 1 LINE.                                  12860000
       P50000-EXIT.                                                     12870000
           EXIT.                                                        12880000
      *                                                                 12890000
      ******************************************************************12900000
      *    PARAGRAPH:  P89100-CLAMP-CONFIDENCE                        * 12910000
      *    FUNCTION :  CLAMPS WS-CLAMP-VALUE TO THE RANGE 0-100.       *12920000
      *      SHARED BY ALL FOUR METHODS' CONFIDENCE CALCULATIONS.      *12930000
      ******************************************************************12940000
      *                                                                 12950000
       P89100-CLAMP-CONFIDENCE.                                         12960000
           IF WS-CLAMP-VALUE < ZERO                                     12970000
               MOVE ZEROES TO WS-CLAMP-VALUE                            12980000
           END-IF                                                       12990000
           IF WS-CLAMP-VALUE > 100                                      13000000
               MOVE 100 TO WS-CLAMP-VALUE                               13010000
           END-IF.                                                      13020000
       P89100-EXIT.                                                     13030000
           EXIT.                                                        13040000
      *                                                                 13050000
      ******************************************************************13060000
      *    PARAGRAPH:  P89200-COMPUTE-SQRT                            * 13070000
      *    FUNCTION :  POPULATION SQUARE ROOT BY NEWTON-RAPHSON.       *13080000
      *      WS-SQRT-INPUT IN, WS-SQRT-RESULT OUT.  25 FIXED           *13090000
      *      ITERATIONS CONVERGE WELL PAST 2 DECIMAL PLACES FOR ANY    *13100000
      *      MAGNITUDE THIS PROGRAM ENCOUNTERS.  NO SQRT INTRINSIC     *13110000
      *      IS USED, PER THIS SHOP'S STANDARD.                        *13120000
      ******************************************************************13130000
      *                                                                 13140000
       P89200-COMPUTE-SQRT.                                             13150000
           IF WS-SQRT-INPUT NOT > ZERO                                  13160000
               MOVE ZEROES TO WS-SQRT-RESULT                            13170000
               GO TO P89200-EXIT                                        13180000
           END-IF                                                       13190000
           COMPUTE WS-SQRT-RESULT ROUNDED = WS-SQRT-INPUT / 2           13200000
           MOVE 1 TO WS-SQRT-ITER                                       13210000
           PERFORM P89210-SQRT-STEP THRU P89210-EXIT                    13220000
               UNTIL WS-SQRT-ITER > 25.                                 13230000
       P89200-EXIT.                                                     13240000
           EXIT.                                                        13250000
      *                                                                 13260000
       P89210-SQRT-STEP.                                                13270000
           COMPUTE WS-SQRT-RESULT ROUNDED =                             13280000
               (WS-SQRT-RESULT +                                        13290000
                   (WS-SQRT-INPUT / WS-SQRT-RESULT)) / 2                13300000
           ADD 1 TO WS-SQRT-ITER.                                       13310000
       P89210-EXIT.                                                     13320000
           EXIT.                                                        13330000
      *                                                                 13340000
      ******************************************************************13350000
      *    PARAGRAPH:  P90000-ABEND                                   * 13360000
      *    FUNCTION :  COMMON ABEND EXIT FOR I/O ERRORS AND TABLE      *13370000
      *      OVERFLOW CONDITIONS.  SAME SHAPE AS WIMB01/02/03/04/05.   *13380000
      ******************************************************************13390000
      *                                                                 13400000
       P90000-ABEND.                                                    13410000
           MOVE 16 TO WS-RETURN-CODE                                    13420000
           MOVE WS-RETURN-CODE TO RETURN-CODE                           13430000
           GOBACK.                                                      13440000
