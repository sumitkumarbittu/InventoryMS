       IDENTIFICATION DIVISION.                                         00010000
       PROGRAM-ID. WIMB05.                                              00020000
       AUTHOR. J. PELLETIER.                                            00030000
       INSTALLATION. MERIDIAN DATA SERVICES.                            00040000
       DATE-WRITTEN. 01/14/1994.                                        00050000
       DATE-COMPILED.                                                   00060000
       SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.                      00070000
      *                                                                 00080000
      ******************************************************************00090000
      *          WAREHOUSE & INVENTORY MANAGEMENT SYSTEM (WIMS)       * 00100000
      *                    MERIDIAN DATA SERVICES                     * 00110000
      *                                                               * 00120000
      * PROGRAM :   WIMB05                                            * 00130000
      *                                                               * 00140000
      * FUNCTION:   BATCH PROGRAM THAT RE-DERIVES THE SIX EXECUTIVE   * 00150000
      *             SUMMARY METRICS DIRECTLY FROM THE PRODUCT,        * 00160000
      *             STOCK-LEVEL, WAREHOUSE AND VENDOR MASTERS AND     * 00170000
      *             PRINTS A ONE-PAGE MANAGEMENT SUMMARY.  DOES NOT   * 00180000
      *             READ ANY OF THE OTHER WIMB0N REPORT OUTPUT --     * 00190000
      *             EVERY NUMBER ON THIS REPORT IS COMPUTED FRESH SO  * 00200000
      *             IT CAN NEVER DRIFT OUT OF STEP WITH THE DETAIL    * 00210000
      *             REPORTS.  MUST RUN AFTER WIMB01 SO STOCKLVL       * 00220000
      *             REFLECTS THE NIGHT'S POSTINGS.                    * 00230000
      *                                                               * 00240000
      * FILES   :   PRODUCTS    -  SEQUENTIAL      (INPUT)            * 00250000
      *             STOCKLVL    -  SEQUENTIAL      (INPUT)            * 00260000
      *             WAREHOUSES  -  SEQUENTIAL      (INPUT)            * 00270000
      *             VENDORS     -  SEQUENTIAL      (INPUT)            * 00280000
      *             EXECRPT     -  PRINT           (OUTPUT)           * 00290000
      *                                                               * 00300000
      ******************************************************************00310000
      *             PROGRAM CHANGE LOG                                * 00320000
      *             -------------------                               * 00330000
      *                                                               * 00340000
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00350000
      *  --------   --------------------  --------------------------  * 00360000
      *  01/14/94   J.PELLETIER           ORIGINAL PROGRAM - REQ 5188 * 00370000
      *  08/22/96   K.ABUBAKAR            Y2K IMPACT REVIEW - DATE    * 00380000
      *                                   FIELDS ALREADY 4-DIGIT YEAR * 00390000
      *  02/09/99   K.ABUBAKAR            REQ 6041 - GUARD AGAINST    * 00400000
      *                                   ZERO CAPACITY/REORDER-POINT * 00410000
      *                                   WHEN DERIVING PERCENTAGES,  * 00420000
      *                                   MATCHING WIMB01/WIMB02      * 00430000
      *  10/05/01   D.STRAUSS             REQ 6390 - ALIGNED ERROR    * 00440000
      *                                   MESSAGE BLOCK WITH WIMB01   * 00450000
      *  03/18/02   D.STRAUSS             REQ 6447 - ADOPTED THE      * 00460000
      *                                   FILE-STATUS/LINE SEQUENTIAL * 00470000
      *                                   SELECT SHAPE INTRODUCED IN  * 00480000
      *                                   WIMB03/WIMB04               * 00490000
      *  05/14/04   T.VASQUEZ             REQ 5119 - LOW-STOCK        * 00491000
      *                                     COUNT NOW TAKEN PER       * 00492000
      *                                     STOCKLVL ROW, NOT PER     * 00493000
      *                                     PRODUCT TOTAL, MATCHES    * 00494000
      *                                     WIMB02                    * 00495000
      ******************************************************************00500000
       ENVIRONMENT DIVISION.                                            00510000
       CONFIGURATION SECTION.                                           00520000
       SPECIAL-NAMES.                                                   00530000
           C01 IS TOP-OF-FORM.                                          00540000
       INPUT-OUTPUT SECTION.                                            00550000
       FILE-CONTROL.                                                    00560000
           SELECT PRODUCTS-IN     ASSIGN TO PRODUCT                     00570000
               ORGANIZATION IS LINE SEQUENTIAL                          00580000
               FILE STATUS IS WS-PRODUCT-STATUS.                        00590000
           SELECT STOCK-LEVEL-IN  ASSIGN TO STOCKLVL                    00600000
               ORGANIZATION IS LINE SEQUENTIAL                          00610000
               FILE STATUS IS WS-STOCK-STATUS.                          00620000
           SELECT WAREHOUSES-IN   ASSIGN TO WHSE                        00630000
               ORGANIZATION IS LINE SEQUENTIAL                          00640000
               FILE STATUS IS WS-WHSE-STATUS.                           00650000
           SELECT VENDORS-IN      ASSIGN TO VENDOR                      00660000
               ORGANIZATION IS LINE SEQUENTIAL                          00670000
               FILE STATUS IS WS-VENDOR-STATUS.                         00680000
           SELECT EXEC-SUMMARY-RPT ASSIGN TO EXECRPT                    00690000
               ORGANIZATION IS LINE SEQUENTIAL                          00700000
               FILE STATUS IS WS-EXECRPT-STATUS.                        00710000
       DATA DIVISION.                                                   00720000
       FILE SECTION.                                                    00730000
       FD  PRODUCTS-IN                                                  00740000
           RECORDING MODE IS F                                          00750000
           RECORD CONTAINS 98 CHARACTERS.                               00760000
           COPY PRODUCT.                                                00770000
       FD  STOCK-LEVEL-IN                                               00780000
           RECORDING MODE IS F                                          00790000
           RECORD CONTAINS 20 CHARACTERS.                               00800000
           COPY STOCKLV.                                                00810000
       FD  WAREHOUSES-IN                                                00820000
           RECORDING MODE IS F                                          00830000
           RECORD CONTAINS 78 CHARACTERS.                               00840000
           COPY WHSE.                                                   00850000
       FD  VENDORS-IN                                                   00860000
           RECORDING MODE IS F                                          00870000
           RECORD CONTAINS 107 CHARACTERS.                              00880000
           COPY VENDOR.                                                 00890000
       FD  EXEC-SUMMARY-RPT                                             00900000
           RECORDING MODE IS F                                          00910000
           RECORD CONTAINS 133 CHARACTERS.                              00920000
       01  EXEC-SUMMARY-RPT-REC        PIC X(133).                      00930000
       WORKING-STORAGE SECTION.                                         00940000
      *                                                                 00950000
      ******************************************************************00960000
      *    SWITCHES                                                   * 00970000
      ******************************************************************00980000
      *                                                                 00990000
       01  WS-SWITCHES.                                                 01000000
           05  WS-PROD-EOF-SW          PIC X     VALUE SPACES.          01010000
               88  WS-PROD-EOF                   VALUE 'Y'.             01020000
           05  WS-STOCK-EOF-SW         PIC X     VALUE SPACES.          01030000
               88  WS-STOCK-EOF                  VALUE 'Y'.             01040000
           05  WS-WHSE-EOF-SW          PIC X     VALUE SPACES.          01050000
               88  WS-WHSE-EOF                   VALUE 'Y'.             01060000
           05  WS-VENDOR-EOF-SW        PIC X     VALUE SPACES.          01070000
               88  WS-VENDOR-EOF                 VALUE 'Y'.             01080000
           05  WS-ENTRY-FOUND-SW       PIC X     VALUE SPACES.          01090000
               88  WS-ENTRY-FOUND                VALUE 'Y'.             01100000
           05  FILLER                  PIC X(03) VALUE SPACES.          01110000
      *                                                                 01120000
      ******************************************************************01130000
      *    FILE STATUS AND MISCELLANEOUS WORK FIELDS                  * 01140000
      ******************************************************************01150000
      *                                                                 01160000
       01  WS-MISCELLANEOUS-FIELDS.                                     01170000
           05  WS-PRODUCT-STATUS       PIC X(02) VALUE '00'.            01180000
           05  WS-STOCK-STATUS         PIC X(02) VALUE '00'.            01190000
           05  WS-WHSE-STATUS          PIC X(02) VALUE '00'.            01200000
           05  WS-VENDOR-STATUS        PIC X(02) VALUE '00'.            01210000
           05  WS-EXECRPT-STATUS       PIC X(02) VALUE '00'.            01220000
           05  WS-RETURN-CODE          PIC 9(4)  VALUE ZEROES  COMP.    01230000
           05  WS-SUB1                 PIC S9(05) VALUE ZERO COMP.      01240000
           05  WS-SUB2                 PIC S9(05) VALUE ZERO COMP.      01250000
      *                                                                 01260000
      ******************************************************************01270000
      *    PRODUCT ACCUMULATOR TABLE -- ONE ENTRY PER PRODUCT,         *01280000
      *    LOADED FROM THE PRODUCT MASTER IN PRODUCT-ID SEQUENCE,      *01290000
      *    ACCUMULATED AGAINST DURING THE STOCKLVL PASS.  NO SEARCH/   *01300000
      *    INDEXED-BY -- STRAIGHT SUBSCRIPT SCAN, SAME AS WIMB01/02.   *01310000
      ******************************************************************01320000
      *                                                                 01330000
       01  WS-PROD-TABLE-CTL.                                           01340000
           05  WS-PROD-COUNT           PIC S9(05) VALUE ZERO COMP.      01350000
           05  WS-PROD-MAX-ENTRY       PIC S9(05) VALUE +1500 COMP.     01360000
      *                                                                 01370000
       01  WS-PROD-TABLE.                                               01380000
           05  WS-PROD-ENTRY OCCURS 1500 TIMES.                         01390000
               10  PT-PRODUCT-ID       PIC 9(07).                       01400000
               10  PT-UNIT-PRICE       PIC S9(07)V99.                   01410000
               10  PT-REORDER-POINT    PIC 9(07).                       01420000
               10  PT-TOTAL-STOCK      PIC S9(09) COMP-3.               01430000
      *                                                                 01440000
      ******************************************************************01450000
      *    WAREHOUSE ACCUMULATOR TABLE -- ONE ENTRY PER WAREHOUSE,     *01460000
      *    LOADED FROM THE WAREHOUSE MASTER IN WAREHOUSE-ID SEQUENCE,  *01470000
      *    ACCUMULATED AGAINST DURING THE SAME STOCKLVL PASS.          *01480000
      ******************************************************************01490000
      *                                                                 01500000
       01  WS-WHSE-TABLE-CTL.                                           01510000
           05  WS-WHSE-COUNT           PIC S9(05) VALUE ZERO COMP.      01520000
           05  WS-WHSE-MAX-ENTRY       PIC S9(05) VALUE +1000 COMP.     01530000
      *                                                                 01540000
       01  WS-WHSE-TABLE.                                               01550000
           05  WS-WHSE-ENTRY OCCURS 1000 TIMES.                         01560000
               10  WT-WAREHOUSE-ID     PIC 9(05).                       01570000
               10  WT-CAPACITY         PIC 9(09).                       01580000
               10  WT-CURRENT-UTIL     PIC S9(09) COMP-3.               01590000
               10  WT-UTIL-PCT         PIC S9(05)V99 COMP-3.            01600000
      *                                                                 01610000
      ******************************************************************01620000
      *    TWO KEY-ONLY REDEFINES USED WHEN THE MAX-ENTRY OVERFLOW     *01630000
      *    CHECK NEEDS A NUMERIC-ONLY VIEW OF THE CONTROL AREAS, AND   *01640000
      *    A THIRD REDEFINES ON THE RUN-DATE AREA FOR THE TITLE LINE.  *01650000
      ******************************************************************01660000
      *                                                                 01670000
       01  WS-PROD-KEY-ONLY REDEFINES WS-PROD-TABLE-CTL.                01680000
           05  FILLER                  PIC X(04).                       01690000
      *                                                                 01700000
       01  WS-WHSE-KEY-ONLY REDEFINES WS-WHSE-TABLE-CTL.                01710000
           05  FILLER                  PIC X(04).                       01720000
      *                                                                 01730000
       01  WS-TODAY-DATE-AREA          PIC 9(08) VALUE ZEROS.           01740000
       01  WS-TODAY-DATE-GROUP REDEFINES WS-TODAY-DATE-AREA.            01750000
           05  WS-TD-YEAR              PIC 9(04).                       01760000
           05  WS-TD-MONTH             PIC 9(02).                       01770000
           05  WS-TD-DAY               PIC 9(02).                       01780000
      *                                                                 01790000
      ******************************************************************01800000
      *    SUMMARY ACCUMULATORS -- THE SIX METRICS ON THE REPORT.      *01810000
      ******************************************************************01820000
      *                                                                 01830000
       01  WS-SUMMARY-WORK.                                             01840000
           05  WS-GRAND-TOTAL-VALUE    PIC S9(11)V99 VALUE ZERO COMP-3. 01850000
           05  WS-LOW-STOCK-COUNT      PIC S9(07)    VALUE ZERO COMP-3. 01860000
           05  WS-UTIL-PCT-SUM         PIC S9(09)V99 VALUE ZERO COMP-3. 01870000
           05  WS-AVG-UTIL-PCT         PIC S9(05)V99 VALUE ZERO COMP-3. 01880000
           05  WS-TOTAL-PRODUCTS       PIC S9(07)    VALUE ZERO COMP-3. 01890000
           05  WS-CRITICAL-WHSE-COUNT  PIC S9(05)    VALUE ZERO COMP-3. 01900000
           05  WS-RATING-SUM           PIC S9(07)V9  VALUE ZERO COMP-3. 01910000
           05  WS-RATED-VENDOR-COUNT   PIC S9(05)    VALUE ZERO COMP-3. 01920000
           05  WS-AVG-VENDOR-RATING    PIC S9(03)V99 VALUE ZERO COMP-3. 01930000
      *                                                                 01940000
      ******************************************************************01950000
      *    EXECUTIVE SUMMARY REPORT PRINT LINES                       * 01960000
      ******************************************************************01970000
      *                                                                 01980000
       01  WS-ES-TITLE-1.                                               01990000
           05  FILLER             PIC X     VALUE '1'.                  02000000
           05  FILLER             PIC X(35) VALUE SPACES.               02010000
           05  FILLER             PIC X(58) VALUE                       02020000
               'WIMS -- EXECUTIVE INVENTORY SUMMARY AS OF '.            02030000
           05  WS-EST-MONTH       PIC XX.                               02040000
           05  FILLER             PIC X VALUE '/'.                      02050000
           05  WS-EST-DAY         PIC XX.                               02060000
           05  FILLER             PIC X VALUE '/'.                      02070000
           05  WS-EST-YEAR        PIC X(4).                             02080000
           05  FILLER             PIC X(28).                            02090000
      *                                                                 02100000
       01  WS-ES-TITLE-2.                                               02110000
           05  FILLER             PIC X     VALUE ' '.                  02120000
           05  FILLER             PIC X(43) VALUE SPACES.               02130000
           05  FILLER             PIC X(46) VALUE                       02140000
               'MERIDIAN DATA SERVICES - INVENTORY CONTROL'.            02150000
           05  FILLER             PIC X(43) VALUE SPACES.               02160000
      *                                                                 02170000
       01  WS-ES-BLANK-LINE.                                            02180000
           05  FILLER             PIC X     VALUE ' '.                  02190000
           05  FILLER             PIC X(132) VALUE SPACES.              02200000
      *                                                                 02210000
       01  WS-ES-LINE-1.                                                02220000
           05  FILLER             PIC X     VALUE ' '.                  02230000
           05  FILLER             PIC X(29) VALUE SPACES.               02240000
           05  FILLER             PIC X(30) VALUE                       02250000
               'TOTAL INVENTORY VALUE ......'.                          02260000
           05  WS-ESL-TOT-VALUE   PIC $$$,$$$,$$9.99.                   02270000
           05  FILLER             PIC X(53) VALUE SPACES.               02280000
      *                                                                 02290000
       01  WS-ES-LINE-2.                                                02300000
           05  FILLER             PIC X     VALUE ' '.                  02310000
           05  FILLER             PIC X(29) VALUE SPACES.               02320000
           05  FILLER             PIC X(30) VALUE                       02330000
               'LOW-STOCK ALERT COUNT ......'.                          02340000
           05  WS-ESL-LOW-COUNT   PIC ZZZ,ZZ9.                          02350000
           05  FILLER             PIC X(66) VALUE SPACES.               02360000
      *                                                                 02370000
       01  WS-ES-LINE-3.                                                02380000
           05  FILLER             PIC X     VALUE ' '.                  02390000
           05  FILLER             PIC X(29) VALUE SPACES.               02400000
           05  FILLER             PIC X(30) VALUE                       02410000
               'AVG WAREHOUSE UTILIZATION ..'.                          02420000
           05  WS-ESL-AVG-UTIL    PIC ZZZ9.99.                          02430000
           05  FILLER             PIC X     VALUE '%'.                  02440000
           05  FILLER             PIC X(66) VALUE SPACES.               02450000
      *                                                                 02460000
       01  WS-ES-LINE-4.                                                02470000
           05  FILLER             PIC X     VALUE ' '.                  02480000
           05  FILLER             PIC X(29) VALUE SPACES.               02490000
           05  FILLER             PIC X(30) VALUE                       02500000
               'TOTAL PRODUCTS CARRIED ......'.                         02510000
           05  WS-ESL-TOT-PROD    PIC ZZZ,ZZ9.                          02520000
           05  FILLER             PIC X(66) VALUE SPACES.               02530000
      *                                                                 02540000
       01  WS-ES-LINE-5.                                                02550000
           05  FILLER             PIC X     VALUE ' '.                  02560000
           05  FILLER             PIC X(29) VALUE SPACES.               02570000
           05  FILLER             PIC X(30) VALUE                       02580000
               'WAREHOUSES OVER 90 PCT ......'.                         02590000
           05  WS-ESL-CRIT-WHSE   PIC ZZZ9.                             02600000
           05  FILLER             PIC X(69) VALUE SPACES.               02610000
      *                                                                 02620000
       01  WS-ES-LINE-6.                                                02630000
           05  FILLER             PIC X     VALUE ' '.                  02640000
           05  FILLER             PIC X(29) VALUE SPACES.               02650000
           05  FILLER             PIC X(30) VALUE                       02660000
               'AVG VENDOR RATING ...........'.                         02670000
           05  WS-ESL-VEND-RATE   PIC Z9.99.                            02680000
           05  FILLER             PIC X(69) VALUE SPACES.               02690000
      *                                                                 02700000
      ******************************************************************02710000
      *    IN-PROGRAM BATCH ABEND MESSAGE (SAME SHAPE AS WIMB01/02)    *02720000
      ******************************************************************02730000
      *                                                                 02740000
       01  WS-WIM-BATCH-ERROR-01.                                       02750000
           05  FILLER             PIC X(20) VALUE                       02760000
               'WIMB05 - I/O ERROR '.                                   02770000
           05  WS-ERR-FILE-ID     PIC X(10).                            02780000
           05  FILLER             PIC X(08) VALUE ' STATUS='.           02790000
           05  WS-ERR-STATUS      PIC X(02).                            02800000
      *                                                                 02810000
       01  WS-WIM-BATCH-ERROR-02.                                       02820000
           05  FILLER             PIC X(30) VALUE                       02830000
               'WIMB05 - PRODUCT TABLE OVERFLW'.                        02840000
      *                                                                 02850000
       01  WS-WIM-BATCH-ERROR-03.                                       02860000
           05  FILLER             PIC X(31) VALUE                       02870000
               'WIMB05 - WAREHOUSE TABLE OVERFL'.                       02880000
      *                                                                 02890000
       PROCEDURE DIVISION.                                              02900000
      *                                                                 02910000
      ******************************************************************02920000
      *                                                                *02930000
      *    PARAGRAPH:  P00000-MAINLINE                                * 02940000
      *                                                                *02950000
      *    FUNCTION :  PROGRAM ENTRY.  LOADS THE PRODUCT AND           *02960000
      *      WAREHOUSE MASTERS INTO WORKING-STORAGE TABLES, MAKES A    *02970000
      *      SINGLE PASS OVER STOCKLVL POSTING INTO BOTH TABLES,       *02980000
      *      DERIVES THE PRODUCT- AND WAREHOUSE-LEVEL METRICS, SCANS   *02990000
      *      THE VENDOR MASTER FOR THE RATING AVERAGE, THEN PRINTS     *03000000
      *      THE ONE-PAGE SUMMARY.                                     *03010000
      *                                                                *03020000
      *    CALLED BY:  NONE                                            *03030000
      *                                                                *03040000
      ******************************************************************03050000
      *                                                                 03060000
       P00000-MAINLINE.                                                 03070000
           OPEN INPUT PRODUCTS-IN                                       03080000
           IF WS-PRODUCT-STATUS NOT = '00'                              03090000
               MOVE 'PRODUCT   ' TO WS-ERR-FILE-ID                      03100000
               MOVE WS-PRODUCT-STATUS TO WS-ERR-STATUS                  03110000
               DISPLAY WS-WIM-BATCH-ERROR-01                            03120000
               GO TO P90000-ABEND                                       03130000
           END-IF                                                       03140000
           OPEN INPUT WAREHOUSES-IN                                     03150000
           IF WS-WHSE-STATUS NOT = '00'                                 03160000
               MOVE 'WAREHOUSE ' TO WS-ERR-FILE-ID                      03170000
               MOVE WS-WHSE-STATUS TO WS-ERR-STATUS                     03180000
               DISPLAY WS-WIM-BATCH-ERROR-01                            03190000
               GO TO P90000-ABEND                                       03200000
           END-IF                                                       03210000
           OPEN INPUT VENDORS-IN                                        03220000
           IF WS-VENDOR-STATUS NOT = '00'                               03230000
               MOVE 'VENDOR    ' TO WS-ERR-FILE-ID                      03240000
               MOVE WS-VENDOR-STATUS TO WS-ERR-STATUS                   03250000
               DISPLAY WS-WIM-BATCH-ERROR-01                            03260000
               GO TO P90000-ABEND                                       03270000
           END-IF                                                       03280000
           OPEN OUTPUT EXEC-SUMMARY-RPT                                 03290000
      *                                                                 03300000
           MOVE FUNCTION CURRENT-DATE(1:8) TO WS-TODAY-DATE-AREA        03310000
      *                                                                 03320000
           PERFORM P10000-LOAD-PRODUCTS                                 03330000
           PERFORM P20000-LOAD-WAREHOUSES                               03340000
      *                                                                 03350000
           OPEN INPUT STOCK-LEVEL-IN                                    03360000
           IF WS-STOCK-STATUS NOT = '00'                                03370000
               MOVE 'STOCKLVL  ' TO WS-ERR-FILE-ID                      03380000
               MOVE WS-STOCK-STATUS TO WS-ERR-STATUS                    03390000
               DISPLAY WS-WIM-BATCH-ERROR-01                            03400000
               GO TO P90000-ABEND                                       03410000
           END-IF                                                       03420000
      *                                                                 03430000
           PERFORM P30100-READ-STOCK                                    03440000
           PERFORM P30000-ACCUM-STOCK                                   03450000
               UNTIL WS-STOCK-EOF                                       03460000
           CLOSE STOCK-LEVEL-IN                                         03470000
      *                                                                 03480000
           PERFORM P40000-DERIVE-PRODUCTS                               03490000
           PERFORM P45000-DERIVE-WAREHOUSES                             03500000
           PERFORM P50000-SCAN-VENDORS                                  03510000
           PERFORM P60000-COMPUTE-SUMMARY                               03520000
           PERFORM P70000-PRINT-SUMMARY                                 03530000
      *                                                                 03540000
           CLOSE PRODUCTS-IN                                            03550000
                 WAREHOUSES-IN                                          03560000
                 VENDORS-IN                                             03570000
                 EXEC-SUMMARY-RPT                                       03580000
      *                                                                 03590000
           DISPLAY 'WIMB05 - TOTAL INVENTORY VALUE     = '              03600000
                    WS-GRAND-TOTAL-VALUE.                               03610000
           DISPLAY 'WIMB05 - LOW-STOCK ALERT COUNT      = '             03620000
                    WS-LOW-STOCK-COUNT.                                 03630000
           DISPLAY 'WIMB05 - AVG WAREHOUSE UTILIZATION  = '             03640000
                    WS-AVG-UTIL-PCT.                                    03650000
      *                                                                 03660000
           GOBACK.                                                      03670000
      *                                                                 03680000
      ******************************************************************03690000
      *                                                                *03700000
      *    PARAGRAPH:  P10000-LOAD-PRODUCTS                           * 03710000
      *                                                                *03720000
      *    FUNCTION :  LOADS THE PRODUCT MASTER INTO WS-PROD-TABLE IN  *03730000
      *      PRODUCT-ID SEQUENCE, ZEROING THE STOCK ACCUMULATOR THAT   *03740000
      *      THE STOCKLVL PASS WILL BUILD UP.                          *03750000
      *                                                                *03760000
      ******************************************************************03770000
      *                                                                 03780000
       P10000-LOAD-PRODUCTS.                                            03790000
           MOVE ZERO TO WS-PROD-COUNT                                   03800000
           PERFORM P10100-READ-PRODUCT                                  03810000
           PERFORM P10200-LOAD-ONE-PRODUCT                              03820000
               UNTIL WS-PROD-EOF.                                       03830000
      *                                                                 03840000
       P10100-READ-PRODUCT.                                             03850000
           READ PRODUCTS-IN                                             03860000
               AT END                                                   03870000
                   MOVE 'Y' TO WS-PROD-EOF-SW                           03880000
           END-READ.                                                    03890000
      *                                                                 03900000
       P10200-LOAD-ONE-PRODUCT.                                         03910000
           IF WS-PROD-COUNT >= WS-PROD-MAX-ENTRY                        03920000
               DISPLAY WS-WIM-BATCH-ERROR-02                            03930000
               GO TO P90000-ABEND                                       03940000
           END-IF                                                       03950000
           ADD 1 TO WS-PROD-COUNT                                       03960000
           MOVE WS-PROD-COUNT TO WS-SUB1                                03970000
      *                                                                 03980000
           MOVE PRODUCT-ID          TO PT-PRODUCT-ID (WS-SUB1)          03990000
           MOVE PRODUCT-UNIT-PRICE  TO PT-UNIT-PRICE (WS-SUB1)          04000000
           MOVE PRODUCT-REORDER-POINT                                   04010000
                                    TO PT-REORDER-POINT (WS-SUB1)       04020000
           MOVE ZERO                TO PT-TOTAL-STOCK (WS-SUB1)         04030000
      *                                                                 04040000
           PERFORM P10100-READ-PRODUCT.                                 04050000
      *                                                                 04060000
      ******************************************************************04070000
      *                                                                *04080000
      *    PARAGRAPH:  P20000-LOAD-WAREHOUSES                         * 04090000
      *                                                                *04100000
      *    FUNCTION :  LOADS THE WAREHOUSE MASTER INTO WS-WHSE-TABLE   *04110000
      *      IN WAREHOUSE-ID SEQUENCE, ZEROING THE UTILIZATION         *04120000
      *      ACCUMULATOR THAT THE STOCKLVL PASS WILL BUILD UP.  WE DO  *04130000
      *      NOT TRUST A STORED CURRENT-UTILIZATION VALUE ON THE       *04140000
      *      WAREHOUSE MASTER -- SAME RULE AS WIMB02.                  *04150000
      *                                                                *04160000
      ******************************************************************04170000
      *                                                                 04180000
       P20000-LOAD-WAREHOUSES.                                          04190000
           MOVE ZERO TO WS-WHSE-COUNT                                   04200000
           PERFORM P20100-READ-WAREHOUSE                                04210000
           PERFORM P20200-LOAD-ONE-WHSE                                 04220000
               UNTIL WS-WHSE-EOF.                                       04230000
      *                                                                 04240000
       P20100-READ-WAREHOUSE.                                           04250000
           READ WAREHOUSES-IN                                           04260000
               AT END                                                   04270000
                   MOVE 'Y' TO WS-WHSE-EOF-SW                           04280000
           END-READ.                                                    04290000
      *                                                                 04300000
       P20200-LOAD-ONE-WHSE.                                            04310000
           IF WS-WHSE-COUNT >= WS-WHSE-MAX-ENTRY                        04320000
               DISPLAY WS-WIM-BATCH-ERROR-03                            04330000
               GO TO P90000-ABEND                                       04340000
           END-IF                                                       04350000
           ADD 1 TO WS-WHSE-COUNT                                       04360000
           MOVE WS-WHSE-COUNT TO WS-SUB1                                04370000
      *                                                                 04380000
           MOVE WAREHOUSE-ID       TO WT-WAREHOUSE-ID (WS-SUB1)         04390000
           MOVE WAREHOUSE-CAPACITY TO WT-CAPACITY (WS-SUB1)             04400000
           MOVE ZERO               TO WT-CURRENT-UTIL (WS-SUB1)         04410000
      *                                                                 04420000
           PERFORM P20100-READ-WAREHOUSE.                               04430000
      *                                                                 04440000
      ******************************************************************04450000
      *                                                                *04460000
      *    PARAGRAPH:  P30000-ACCUM-STOCK                             * 04470000
      *                                                                *04480000
      *    FUNCTION :  FOR EVERY STOCKLVL ROW, FINDS THE MATCHING      *04490000
      *      PRODUCT TABLE ENTRY AND THE MATCHING WAREHOUSE TABLE      *04500000
      *      ENTRY BY STRAIGHT SUBSCRIPT SCAN AND POSTS THE ON-HAND    *04510000
      *      QUANTITY INTO BOTH.  STOCKLVL IS IN PRODUCT-ID/           *04520000
      *      WAREHOUSE-ID SEQUENCE, NEITHER OF WHICH LINES UP WITH A   *04530000
      *      LINEAR SCAN OF THE WAREHOUSE TABLE, SO THIS IS A TABLE    *04540000
      *      LOOKUP PASS, NOT A READ-AHEAD MATCH.                      *04550000
      *                                                                *04560000
      ******************************************************************04570000
      *                                                                 04580000
       P30000-ACCUM-STOCK.                                              04590000
           PERFORM P30200-FIND-PRODUCT                                  04600000
           IF WS-ENTRY-FOUND                                            04610000
               ADD SL-CURRENT-STOCK TO PT-TOTAL-STOCK (WS-SUB1)         04620000
      *        REQ 5119 - LOW-STOCK ALERT COUNT IS NOW TAKEN PER        04621000
      *        STOCKLVL ROW AGAINST THE OWNING PRODUCT'S REORDER        04622000
      *        POINT, THE SAME WAY WIMB02 CLASSIFIES ALERTS, SO THIS    04623000
      *        SUMMARY'S COUNT AGREES WITH THE ALERT REPORT.            04624000
               IF SL-CURRENT-STOCK NOT > PT-REORDER-POINT (WS-SUB1)     04625000
                   ADD 1 TO WS-LOW-STOCK-COUNT                          04626000
               END-IF                                                   04627000
           END-IF                                                       04630000
      *                                                                 04640000
           PERFORM P30300-FIND-WAREHOUSE                                04650000
           IF WS-ENTRY-FOUND                                            04660000
               ADD SL-CURRENT-STOCK TO WT-CURRENT-UTIL (WS-SUB2)        04670000
           END-IF                                                       04680000
      *                                                                 04690000
           PERFORM P30100-READ-STOCK.                                   04700000
      *                                                                 04710000
       P30100-READ-STOCK.                                               04720000
           READ STOCK-LEVEL-IN                                          04730000
               AT END                                                   04740000
                   MOVE 'Y' TO WS-STOCK-EOF-SW                          04750000
           END-READ.                                                    04760000
      *                                                                 04770000
       P30200-FIND-PRODUCT.                                             04780000
           MOVE 'N' TO WS-ENTRY-FOUND-SW                                04790000
           MOVE 1   TO WS-SUB1                                          04800000
           PERFORM P30210-CHECK-PRODUCT                                 04810000
               UNTIL WS-ENTRY-FOUND                                     04820000
                  OR WS-SUB1 > WS-PROD-COUNT.                           04830000
      *                                                                 04840000
       P30210-CHECK-PRODUCT.                                            04850000
           IF PT-PRODUCT-ID (WS-SUB1) = SL-PRODUCT-ID                   04860000
               MOVE 'Y' TO WS-ENTRY-FOUND-SW                            04870000
           ELSE                                                         04880000
               ADD 1 TO WS-SUB1                                         04890000
           END-IF.                                                      04900000
      *                                                                 04910000
       P30300-FIND-WAREHOUSE.                                           04920000
           MOVE 'N' TO WS-ENTRY-FOUND-SW                                04930000
           MOVE 1   TO WS-SUB2                                          04940000
           PERFORM P30310-CHECK-WAREHOUSE                               04950000
               UNTIL WS-ENTRY-FOUND                                     04960000
                  OR WS-SUB2 > WS-WHSE-COUNT.                           04970000
      *                                                                 04980000
       P30310-CHECK-WAREHOUSE.                                          04990000
           IF WT-WAREHOUSE-ID (WS-SUB2) = SL-WAREHOUSE-ID               05000000
               MOVE 'Y' TO WS-ENTRY-FOUND-SW                            05010000
           ELSE                                                         05020000
               ADD 1 TO WS-SUB2                                         05030000
           END-IF.                                                      05040000
      *                                                                 05050000
      ******************************************************************05060000
      *                                                                *05070000
      *    PARAGRAPH:  P40000-DERIVE-PRODUCTS                         * 05080000
      *                                                                *05090000
      *    FUNCTION :  FOR EVERY PRODUCT TABLE ENTRY WITH STOCK ON     *05100000
      *      HAND, ADDS ITS EXTENDED VALUE INTO THE GRAND TOTAL AND    *05110000
      *      COUNTS IT INTO TOTAL-PRODUCTS.  REQ 5119 - THE LOW-STOCK  *05120000
      *      ALERT COUNT MOVED OUT OF HERE AND INTO P30000-ACCUM-      *05130000
      *      STOCK, WHERE IT IS TAKEN PER STOCKLVL ROW, NOT PER TOTAL. *05140000
      *                                                                *05150000
      ******************************************************************05160000
      *                                                                 05170000
       P40000-DERIVE-PRODUCTS.                                          05180000
           MOVE 1 TO WS-SUB1                                            05190000
           PERFORM P40100-DERIVE-ONE-PRODUCT                            05200000
               UNTIL WS-SUB1 > WS-PROD-COUNT.                           05210000
      *                                                                 05220000
       P40100-DERIVE-ONE-PRODUCT.                                       05230000
           IF PT-TOTAL-STOCK (WS-SUB1) > ZERO                           05240000
               ADD 1 TO WS-TOTAL-PRODUCTS                               05250000
               COMPUTE WS-GRAND-TOTAL-VALUE ROUNDED =                   05260000
                   WS-GRAND-TOTAL-VALUE +                               05270000
                       (PT-TOTAL-STOCK (WS-SUB1) *                      05280000
                            PT-UNIT-PRICE (WS-SUB1))                    05290000
           END-IF                                                       05300000
      *                                                                 05310000
           ADD 1 TO WS-SUB1.                                            05360000
      *                                                                 05370000
      ******************************************************************05380000
      *                                                                *05390000
      *    PARAGRAPH:  P45000-DERIVE-WAREHOUSES                       * 05400000
      *                                                                *05410000
      *    FUNCTION :  FOR EVERY WAREHOUSE TABLE ENTRY, COMPUTES THE   *05420000
      *      UTILIZATION PERCENTAGE, ADDS IT INTO THE PERCENTAGE SUM   *05430000
      *      FOR THE AVERAGE, AND COUNTS THE WAREHOUSE AS CRITICAL     *05440000
      *      WHEN THE RATIO EXCEEDS 90 PERCENT (SAME THRESHOLD AS      *05450000
      *      WIMB02'S "CRITICAL" STATUS).                              *05460000
      *                                                                *05470000
      ******************************************************************05480000
      *                                                                 05490000
       P45000-DERIVE-WAREHOUSES.                                        05500000
           MOVE 1 TO WS-SUB1                                            05510000
           PERFORM P45100-DERIVE-ONE-WHSE                               05520000
               UNTIL WS-SUB1 > WS-WHSE-COUNT.                           05530000
      *                                                                 05540000
       P45100-DERIVE-ONE-WHSE.                                          05550000
           IF WT-CAPACITY (WS-SUB1) = ZERO                              05560000
               MOVE ZERO TO WT-UTIL-PCT (WS-SUB1)                       05570000
           ELSE                                                         05580000
               COMPUTE WT-UTIL-PCT (WS-SUB1) ROUNDED =                  05590000
                   (WT-CURRENT-UTIL (WS-SUB1) /                         05600000
                        WT-CAPACITY (WS-SUB1)) * 100                    05610000
           END-IF                                                       05620000
      *                                                                 05630000
           ADD WT-UTIL-PCT (WS-SUB1) TO WS-UTIL-PCT-SUM                 05640000
      *                                                                 05650000
           IF WT-UTIL-PCT (WS-SUB1) > 90                                05660000
               ADD 1 TO WS-CRITICAL-WHSE-COUNT                          05670000
           END-IF                                                       05680000
      *                                                                 05690000
           ADD 1 TO WS-SUB1.                                            05700000
      *                                                                 05710000
      ******************************************************************05720000
      *                                                                *05730000
      *    PARAGRAPH:  P50000-SCAN-VENDORS                            * 05740000
      *                                                                *05750000
      *    FUNCTION :  READS THE VENDOR MASTER ONCE, ACCUMULATING THE  *05760000
      *      RATING SUM AND COUNT OVER VENDORS WHOSE RATING IS NOT     *05770000
      *      ZERO (AN UNRATED VENDOR CARRIES A ZERO RATING AND IS      *05780000
      *      EXCLUDED FROM THE AVERAGE).                               *05790000
      *                                                                *05800000
      ******************************************************************05810000
      *                                                                 05820000
       P50000-SCAN-VENDORS.                                             05830000
           PERFORM P50100-READ-VENDOR                                   05840000
           PERFORM P50200-ACCUM-ONE-VENDOR                              05850000
               UNTIL WS-VENDOR-EOF.                                     05860000
      *                                                                 05870000
       P50100-READ-VENDOR.                                              05880000
           READ VENDORS-IN                                              05890000
               AT END                                                   05900000
                   MOVE 'Y' TO WS-VENDOR-EOF-SW                         05910000
           END-READ.                                                    05920000
      *                                                                 05930000
       P50200-ACCUM-ONE-VENDOR.                                         05940000
           IF VENDOR-RATING NOT = ZERO                                  05950000
               ADD VENDOR-RATING TO WS-RATING-SUM                       05960000
               ADD 1             TO WS-RATED-VENDOR-COUNT               05970000
           END-IF                                                       05980000
      *                                                                 05990000
           PERFORM P50100-READ-VENDOR.                                  06000000
      *                                                                 06010000
      ******************************************************************06020000
      *                                                                *06030000
      *    PARAGRAPH:  P60000-COMPUTE-SUMMARY                         * 06040000
      *                                                                *06050000
      *    FUNCTION :  TURNS THE ACCUMULATED SUMS AND COUNTS FROM THE  *06060000
      *      THREE PASSES ABOVE INTO THE TWO REMAINING AVERAGE         *06070000
      *      METRICS -- AVERAGE WAREHOUSE UTILIZATION AND AVERAGE      *06080000
      *      VENDOR RATING.                                            *06090000
      *                                                                *06100000
      ******************************************************************06110000
      *                                                                 06120000
       P60000-COMPUTE-SUMMARY.                                          06130000
           IF WS-WHSE-COUNT = ZERO                                      06140000
               MOVE ZERO TO WS-AVG-UTIL-PCT                             06150000
           ELSE                                                         06160000
               COMPUTE WS-AVG-UTIL-PCT ROUNDED =                        06170000
                   WS-UTIL-PCT-SUM / WS-WHSE-COUNT                      06180000
           END-IF                                                       06190000
      *                                                                 06200000
           IF WS-RATED-VENDOR-COUNT = ZERO                              06210000
               MOVE ZERO TO WS-AVG-VENDOR-RATING                        06220000
           ELSE                                                         06230000
               COMPUTE WS-AVG-VENDOR-RATING ROUNDED =                   06240000
                   WS-RATING-SUM / WS-RATED-VENDOR-COUNT                06250000
           END-IF.                                                      06260000
      *                                                                 06270000
      ******************************************************************06280000
      *                                                                *06290000
      *    PARAGRAPH:  P70000-PRINT-SUMMARY                           * 06300000
      *                                                                *06310000
      *    FUNCTION :  PRINTS THE SIX-LINE EXECUTIVE SUMMARY BLOCK.    *06320000
      *      THE REPORT IS A SINGLE PAGE -- NO PAGE-BREAK HEADING      *06330000
      *      LOGIC IS NEEDED.                                          *06340000
      *                                                                *06350000
      ******************************************************************06360000
      *                                                                 06370000
       P70000-PRINT-SUMMARY.                                            06380000
           MOVE WS-TD-MONTH TO WS-EST-MONTH                             06390000
           MOVE WS-TD-DAY   TO WS-EST-DAY                               06400000
           MOVE WS-TD-YEAR  TO WS-EST-YEAR                              06410000
      *                                                                 06420000
           WRITE EXEC-SUMMARY-RPT-REC FROM WS-ES-TITLE-1                06430000
           WRITE EXEC-SUMMARY-RPT-REC FROM WS-ES-TITLE-2                06440000
           WRITE EXEC-SUMMARY-RPT-REC FROM WS-ES-BLANK-LINE             06450000
      *                                                                 06460000
           MOVE WS-GRAND-TOTAL-VALUE TO WS-ESL-TOT-VALUE                06470000
           WRITE EXEC-SUMMARY-RPT-REC FROM WS-ES-LINE-1                 06480000
      *                                                                 06490000
           MOVE WS-LOW-STOCK-COUNT TO WS-ESL-LOW-COUNT                  06500000
           WRITE EXEC-SUMMARY-RPT-REC FROM WS-ES-LINE-2                 06510000
      *                                                                 06520000
           MOVE WS-AVG-UTIL-PCT TO WS-ESL-AVG-UTIL                      06530000
           WRITE EXEC-SUMMARY-RPT-REC FROM WS-ES-LINE-3                 06540000
      *                                                                 06550000
           MOVE WS-TOTAL-PRODUCTS TO WS-ESL-TOT-PROD                    06560000
           WRITE EXEC-SUMMARY-RPT-REC FROM WS-ES-LINE-4                 06570000
      *                                                                 06580000
           MOVE WS-CRITICAL-WHSE-COUNT TO WS-ESL-CRIT-WHSE              06590000
           WRITE EXEC-SUMMARY-RPT-REC FROM WS-ES-LINE-5                 06600000
      *                                                                 06610000
           MOVE WS-AVG-VENDOR-RATING TO WS-ESL-VEND-RATE                06620000
           WRITE EXEC-SUMMARY-RPT-REC FROM WS-ES-LINE-6.                06630000
      *                                                                 06640000
      ******************************************************************06650000
      *                                                                *06660000
      *    PARAGRAPH:  P90000-ABEND                                   * 06670000
      *                                                                *06680000
      *    FUNCTION :  DISPLAYS THE IN-PROGRAM ERROR MESSAGE AND       *06690000
      *      STOPS THE RUN.                                            *06700000
      *                                                                *06710000
      ******************************************************************06720000
      *                                                                 06730000
       P90000-ABEND.                                                    06740000
           MOVE 16 TO WS-RETURN-CODE                                    06750000
           MOVE WS-RETURN-CODE TO RETURN-CODE                           06760000
           GOBACK.                                                      06770000
