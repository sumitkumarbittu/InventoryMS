      ******************************************************************00010000
      * PRODUCT MASTER RECORD -- SEQUENTIAL FILE PRODUCTS              *00020000
      ******************************************************************00030000
       01  PRODUCT-RECORD.                                              00040000
           05  PRODUCT-KEY.                                             00050000
               10  PRODUCT-ID          PIC 9(07).                       00060000
           05  PRODUCT-NAME            PIC X(30).                       00070000
           05  PRODUCT-CATEGORY        PIC X(20).                       00080000
           05  PRODUCT-SKU             PIC X(15).                       00090000
           05  PRODUCT-UNIT-PRICE      PIC S9(07)V99.                   00100000
           05  PRODUCT-REORDER-POINT   PIC 9(07).                       00110000
           05  PRODUCT-VENDOR-KEY.                                      00120000
               10  PRODUCT-VENDOR-ID   PIC 9(05).                       00130000
           05  FILLER                  PIC X(04).                       00140000
