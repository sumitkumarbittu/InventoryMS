      ******************************************************************00010000
      * VENDOR MASTER RECORD -- SEQUENTIAL FILE VENDORS                *00020000
      ******************************************************************00030000
       01  VENDOR-RECORD.                                               00040000
           05  VENDOR-KEY.                                              00050000
               10  VENDOR-ID           PIC 9(05).                       00060000
           05  VENDOR-NAME             PIC X(30).                       00070000
           05  VENDOR-CONTACT-PERSON   PIC X(25).                       00080000
           05  VENDOR-EMAIL            PIC X(30).                       00090000
           05  VENDOR-PHONE            PIC X(15).                       00100000
           05  VENDOR-RATING           PIC 9V9.                         00110000
           05  FILLER                  PIC X(02).                       00120000
