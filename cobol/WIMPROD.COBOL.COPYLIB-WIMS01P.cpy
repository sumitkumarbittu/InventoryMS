      ******************************************************************00010000
      *    WIMS01 PARAMETER PASS AREA                                 * 00020000
      ******************************************************************00030000
       01  WIMS01-PARMS.                                                00040000
           03  WIMS01-FUNCTION         PIC X(5)    VALUE SPACES.        00050000
               88  WIMS01-DAYS-BETWEEN         VALUE 'DIFDY'.           00060000
               88  WIMS01-ADD-DAYS             VALUE 'ADDDY'.           00070000
               88  WIMS01-SUB-MONTHS           VALUE 'SUBMO'.           00080000
           03  WIMS01-DATE-1.                                           00090000
               05  WIMS01-D1-YEAR      PIC 9(4)    VALUE ZEROES.        00100000
               05  WIMS01-D1-MONTH     PIC 99      VALUE ZEROES.        00110000
               05  WIMS01-D1-DAY       PIC 99      VALUE ZEROES.        00120000
           03  WIMS01-DATE-2.                                           00130000
               05  WIMS01-D2-YEAR      PIC 9(4)    VALUE ZEROES.        00140000
               05  WIMS01-D2-MONTH     PIC 99      VALUE ZEROES.        00150000
               05  WIMS01-D2-DAY       PIC 99      VALUE ZEROES.        00160000
           03  WIMS01-N-VALUE          PIC S9(5)   VALUE ZEROES COMP-3. 00170000
           03  WIMS01-RESULT-DATE.                                      00180000
               05  WIMS01-RD-YEAR      PIC 9(4)    VALUE ZEROES.        00190000
               05  WIMS01-RD-MONTH     PIC 99      VALUE ZEROES.        00200000
               05  WIMS01-RD-DAY       PIC 99      VALUE ZEROES.        00210000
           03  WIMS01-RESULT-DAYS      PIC S9(7)   VALUE ZEROES COMP-3. 00220000
           03  WIMS01-RETURN-CODE      PIC 9(4)    VALUE ZEROES COMP.   00230000
