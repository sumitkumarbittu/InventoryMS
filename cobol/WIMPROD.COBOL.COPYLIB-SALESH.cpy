      ******************************************************************00010000
      * SALES HISTORY RECORD -- SEQUENTIAL FILE SALESHIST              *00020000
      ******************************************************************00030000
       01  SALES-HISTORY-RECORD.                                        00040000
           05  SLH-KEY.                                                 00050000
               10  SLH-PRODUCT-ID      PIC 9(07).                       00060000
               10  SLH-WAREHOUSE-ID    PIC 9(05).                       00070000
               10  SLH-SALE-DATE       PIC 9(08).                       00080000
           05  SLH-SALE-ID             PIC 9(09).                       00090000
           05  SLH-QUANTITY-SOLD       PIC S9(07).                      00100000
           05  SLH-UNIT-PRICE          PIC S9(07)V99.                   00110000
           05  SLH-TOTAL-REVENUE       PIC S9(09)V99.                   00120000
           05  FILLER                  PIC X(02).                       00130000
