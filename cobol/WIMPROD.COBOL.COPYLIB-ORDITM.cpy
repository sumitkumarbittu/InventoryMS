      ******************************************************************00010000
      * ORDER ITEM RECORD -- SEQUENTIAL FILE ORDITEM                   *00020000
      * PARENT KEY: ORDER-ID (ORDER-RECORD)                            *00030000
      ******************************************************************00040000
       01  ORDER-ITEM-RECORD.                                           00050000
           05  ORDITM-KEY.                                              00060000
               10  ORDITM-ORDER-ID     PIC 9(07).                       00070000
               10  ORDITM-ITEM-ID      PIC 9(07).                       00080000
           05  ORDITM-PRODUCT-KEY.                                      00090000
               10  ORDITM-PRODUCT-ID   PIC 9(07).                       00100000
           05  ORDITM-QUANTITY         PIC S9(07).                      00110000
           05  ORDITM-UNIT-PRICE       PIC S9(07)V99.                   00120000
           05  ORDITM-TOTAL-PRICE      PIC S9(09)V99.                   00130000
           05  FILLER                  PIC X(02).                       00140000
